000100****************************************************************  00010000
000200*                                                                  00020000
000300*    BRNCOPY   --  BRANCH MASTER RECORD LAYOUT                     00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    ONE 01-LEVEL PER COPY -- CALLER SUPPLIES THE :TAG: PREFIX     00060000
000700*    VIA REPLACING SO THE SAME LAYOUT SERVES THE MASTER FD AND     00070000
000800*    THE WORKING-STORAGE TABLE ROW WITHOUT TWO SOURCES OF TRUTH.   00080000
000900*                                                                  00090000
001000*    CHANGE LOG                                                   00100000
001100*    ----------                                                   00110000
001200*    04/02/88  RSK  ORIGINAL LAYOUT FOR BRANCH PROFILE CONVERSION  00120000
001300*    11/14/89  RSK  ADDED BR-OPENING-HOURS FREE-TEXT FIELD         00130000
001400*    06/03/91  TLW  ADDED BR-EMAIL, WIDENED BR-PHONE TO X(20)      00140000
001500*    02/09/99  RSK  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,   00150000
001600*             NO CHANGE REQUIRED.  SIGNED OFF PER TICKET Y2K-0118  00160000
001700*                                                                  00170000
001800****************************************************************  00180000
001900 01  :TAG:-REC.                                                   00190000
002000     05  :TAG:-ID                    PIC 9(09).                   00200000
002100     05  :TAG:-NAME                  PIC X(100).                 00210000
002200     05  :TAG:-ADDRESS               PIC X(255).                 00220000
002300     05  :TAG:-CITY                  PIC X(100).                 00230000
002400     05  :TAG:-COUNTRY               PIC X(100).                 00240000
002500     05  :TAG:-PHONE                 PIC X(020).                 00250000
002600     05  :TAG:-EMAIL                 PIC X(255).                 00260000
002700     05  :TAG:-OPENING-HOURS         PIC X(500).                 00270000
002800     05  :TAG:-ACTIVE                PIC X(001).                 00280000
002900         88  :TAG:-IS-ACTIVE             VALUE 'Y'.               00290000
003000         88  :TAG:-IS-INACTIVE           VALUE 'N'.               00300000
003100     05  FILLER                      PIC X(059).                 00310000
