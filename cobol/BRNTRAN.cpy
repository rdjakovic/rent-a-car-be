000100****************************************************************  00010000
000200*                                                                  00020000
000300*    BRNTRAN   --  BRANCH-TRANS-FILE TRANSACTION RECORD LAYOUT     00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    TRAN-CODE DRIVES BRNUPDT:                                     00060000
000700*        CREATE   -- APPEND NEW BRANCH, NAME+CITY MUST BE UNIQUE   00070000
000800*        UPDATE   -- BT-ID MUST MATCH AN EXISTING BRANCH-MASTER    00080000
000900*    ROW.  TRANSACTION FILE MUST BE IN ASCENDING BT-ID SEQUENCE.   00090000
001000*                                                                  00100000
001100*    CHANGE LOG                                                   00110000
001200*    ----------                                                   00120000
001300*    04/02/88  RSK  ORIGINAL LAYOUT                                00130000
001400*    06/03/91  TLW  ADDED BT-EMAIL TO MATCH BRNCOPY WIDENING       00140000
001500*                                                                  00150000
001600****************************************************************  00160000
001700 01  BRANCH-TRAN-REC.                                              00170000
001800     05  BT-TRAN-CODE                PIC X(06).                   00180000
001900         88  BT-IS-CREATE                VALUE 'CREATE'.           00190000
002000         88  BT-IS-UPDATE                VALUE 'UPDATE'.           00200000
002100     05  BT-ID                       PIC 9(09).                   00210000
002200     05  BT-NAME                     PIC X(100).                 00220000
002300     05  BT-ADDRESS                  PIC X(255).                 00230000
002400     05  BT-CITY                     PIC X(100).                 00240000
002500     05  BT-COUNTRY                  PIC X(100).                 00250000
002600     05  BT-PHONE                    PIC X(020).                 00260000
002700     05  BT-EMAIL                    PIC X(255).                 00270000
002800     05  BT-OPENING-HOURS            PIC X(500).                 00280000
002900     05  BT-ACTIVE                   PIC X(001).                 00290000
003000     05  FILLER                      PIC X(054).                 00300000
