000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    BRNUPDT.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  04/02/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* BRNUPDT  --  BRANCH MASTER FILE UPDATE, STEP 1 OF THE NIGHTLY
001500*               RENT-A-CAR BATCH RUN.
001600*
001700* READS THE BRANCH-TRANS-FILE SEQUENTIALLY AND APPLIES CREATE
001800* AND UPDATE TRANSACTIONS AGAINST THE BRANCH-MASTER FILE.  THE
001900* WHOLE MASTER IS BROUGHT INTO THE BR-TABLE WORKING-STORAGE
002000* TABLE AT START-UP BECAUSE THE SHOP NEEDS TO ENFORCE A NAME +
002100* CITY UNIQUENESS RULE ACROSS THE *ENTIRE* FILE, NOT JUST ON
002200* THE ROW THE KEY HAPPENS TO POSITION TO -- A PLAIN SEQUENTIAL
002300* KEY-MERGE (SEE OLD SAM1/SAM3ABND) CANNOT SEE A DUPLICATE SIX
002400* ROWS AWAY, SO WE KEEP THE MASTER RESIDENT AND REWRITE IT
002500* WHOLE ON THE WAY OUT.
002600*
002700* TRANSACTION FILE NEED NOT BE IN ANY PARTICULAR SEQUENCE --
002800* THE TABLE SCAN DOES NOT CARE.
002900*
003000* FEEDS A CONTROL-TOTAL-REC TO THE CONTROL-TOTALS-FILE SO THE
003100* LAST STEP OF THE RUN (RENTTOT) CAN PRINT THE GRAND TOTAL.
003200*
003300* CHANGE LOG
003400* ----------
003500* 04/02/88  RSK  ORIGINAL PROGRAM.
003600* 11/14/89  RSK  ADDED BR-OPENING-HOURS HANDLING ON CREATE/
003700*                UPDATE TO MATCH BRNCOPY WIDENING.       BR-0014
003800* 06/03/91  TLW  ADDED BT-EMAIL MOVE ON CREATE/UPDATE, WIDENED
003900*                PHONE COMPARE LENGTH.                   BR-0031
004000* 09/02/94  RSK  DUPLICATE NAME+CITY CHECK NOW EXCLUDES THE ROW
004100*                BEING UPDATED (WAS REJECTING A BRANCH AGAINST
004200*                ITSELF WHEN ONLY THE PHONE NUMBER CHANGED).  BR-0052
004300* 02/09/99  RSK  Y2K REVIEW -- NO DATE FIELDS ON THIS PROGRAM,
004400*                NO CHANGE REQUIRED.  SIGNED OFF Y2K-0118
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BRANCH-MASTER-IN   ASSIGN TO BRNMSTI
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-BRNMSTI-STATUS.
005600
005700     SELECT BRANCH-MASTER-OUT  ASSIGN TO BRNMSTO
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-BRNMSTO-STATUS.
006000
006100     SELECT BRANCH-TRANS-FILE  ASSIGN TO BRNTRNI
006200         FILE STATUS  IS  WS-BRNTRNI-STATUS.
006300
006400     SELECT ACTIVITY-REPORT    ASSIGN TO ACTRPT
006500         FILE STATUS  IS  WS-ACTRPT-STATUS.
006600
006700     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTLTOTS
006800         FILE STATUS  IS  WS-CTLTOTS-STATUS.
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  BRANCH-MASTER-IN
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600 01  BRN-MASTER-IN-REC           PIC X(1399).
007700
007800 FD  BRANCH-MASTER-OUT
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 01  BRN-MASTER-OUT-REC          PIC X(1399).
008200
008300 FD  BRANCH-TRANS-FILE
008400     RECORDING MODE IS F.
008500 COPY BRNTRAN.
008600
008700 FD  ACTIVITY-REPORT
008800     RECORDING MODE IS F.
008900 01  REPORT-RECORD               PIC X(132).
009000
009100 FD  CONTROL-TOTALS-FILE
009200     RECORDING MODE IS F.
009300 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-OUT==.
009400****************************************************************
009500 WORKING-STORAGE SECTION.
009600****************************************************************
009700*
009800 01  SYSTEM-DATE-AND-TIME.
009900     05  CURRENT-DATE.
010000         10  CURRENT-YEAR            PIC 9(2).
010100         10  CURRENT-MONTH           PIC 9(2).
010200         10  CURRENT-DAY             PIC 9(2).
010300     05  CURRENT-TIME.
010400         10  CURRENT-HOUR            PIC 9(2).
010500         10  CURRENT-MINUTE          PIC 9(2).
010600         10  CURRENT-SECOND          PIC 9(2).
010700         10  CURRENT-HNDSEC          PIC 9(2).
010800*
010900 01  WS-FIELDS.
011000     05  WS-BRNMSTI-STATUS       PIC X(2)  VALUE SPACES.
011100     05  WS-BRNMSTO-STATUS       PIC X(2)  VALUE SPACES.
011200     05  WS-BRNTRNI-STATUS       PIC X(2)  VALUE SPACES.
011300     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
011400     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
011500     05  WS-BRNTRNI-EOF          PIC X     VALUE 'N'.
011600     05  WS-BRNMSTI-EOF          PIC X     VALUE 'N'.
011700     05  WS-TRAN-OK              PIC X     VALUE 'N'.
011800     05  WS-FOUND-SW             PIC X     VALUE 'N'.
011900         88  WS-FOUND                VALUE 'Y'.
012000         88  WS-NOT-FOUND            VALUE 'N'.
012100     05  WS-DUP-SW               PIC X     VALUE 'N'.
012200         88  WS-DUP-FOUND            VALUE 'Y'.
012300         88  WS-NO-DUP                VALUE 'N'.
012400*
012500 01  WORK-VARIABLES.
012600     05  I                     PIC S9(9)   COMP-3  VALUE +0.
012700     05  WORK-NUM              PIC S9(8)   COMP-3  VALUE +0.
012800     05  WS-FOUND-IX           PIC S9(5)   COMP    VALUE +0.
012900     05  WS-INSERT-IX          PIC S9(5)   COMP    VALUE +0.
013000*
013100 01  REPORT-TOTALS.
013200     05  NUM-READ-TRANS        PIC S9(9)   COMP-3  VALUE +0.
013300     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
013400     05  NUM-CREATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
013500     05  NUM-CREATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
013600     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
013700     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
013800*
013900 COPY BRNCOPY REPLACING ==:TAG:== BY ==WS-BRN==.
014000*
014100* BR-TABLE HOLDS THE ENTIRE BRANCH-MASTER FILE RESIDENT WHILE
014200* THIS STEP RUNS.  ROWS ARE HAND-CODED HERE (NOT COPIED FROM
014300* BRNCOPY) BECAUSE AN 01-LEVEL CANNOT BE COPIED DOWN UNDER AN
014400* OCCURS CLAUSE -- THE FIELD LIST BELOW MUST STAY IN STEP WITH
014500* BRNCOPY BY HAND IF THAT LAYOUT EVER CHANGES.
014600*
014700 01  BR-TABLE.
014800     05  BR-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
014900     05  BR-ROW OCCURS 1 TO 5000 TIMES
015000             DEPENDING ON BR-TABLE-COUNT
015100             INDEXED BY BR-IX.
015200         10  BR-ID                   PIC 9(09).
015300         10  BR-NAME                 PIC X(100).
015400         10  BR-ADDRESS              PIC X(255).
015500         10  BR-CITY                 PIC X(100).
015600         10  BR-COUNTRY              PIC X(100).
015700         10  BR-PHONE                PIC X(020).
015800         10  BR-EMAIL                PIC X(255).
015900         10  BR-OPENING-HOURS        PIC X(500).
016000         10  BR-ACTIVE               PIC X(001).
016100         10  FILLER                  PIC X(059).
016200*
016300*    BR-KEY-VIEW LETS 200/210 COMPARE A TABLE ROW'S NAME+CITY
016400*    AGAINST THE INCOMING TRANSACTION IN ONE MOVE INSTEAD OF
016500*    TWO FIELD-BY-FIELD COMPARES.
016600 01  WS-BRN-DUP-KEY REDEFINES WS-BRN-REC.
016700     05  FILLER                  PIC X(009).
016800     05  WS-BRN-DUP-NAME         PIC X(100).
016900     05  WS-BRN-DUP-CITY         PIC X(100).
017000     05  FILLER                  PIC X(1190).
017100*
017200*    SAME IDEA ON THE INCOMING TRANSACTION SIDE.
017300 01  BRANCH-TRAN-ALT REDEFINES BRANCH-TRAN-REC.
017400     05  FILLER                  PIC X(015).
017500     05  BT-ALT-NAME             PIC X(100).
017600     05  BT-ALT-CITY             PIC X(100).
017700     05  FILLER                  PIC X(1185).
017800*
017900*    LETS 710/830 TEST THE FILE STATUS ARITHMETICALLY INSTEAD
018000*    OF CHARACTER BY CHARACTER.
018100 01  WS-FILE-STATUS-NUM REDEFINES WS-BRNTRNI-STATUS PIC 99.
018200*
018300 COPY CTLCOPY REPLACING ==:TAG:== BY ==WS-CTL==.
018400 COPY RPTCOPY.
018500*
018600 01  ERR-MSG-BAD-TRAN.
018700     05  FILLER PIC X(31)
018800                  VALUE 'Error Processing Transaction. '.
018900     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
019000     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
019100 01  RPT-TRAN-DETAIL1.
019200     05  RPT-TRAN-MSG1      PIC X(31)
019300                  VALUE '       Transaction processed: '.
019400     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
019500     05  FILLER                     PIC X(21)  VALUE SPACES.
019600*
019700*    ABEND-TEST IS THE SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED
019800*    ON EVERY MASTER-FILE UPDATE STEP SINCE THE SAM1 DAYS.  NOT
019900*    WIRED TO ANY LOGIC HERE -- IT'S A PLACE TO DROP A TEMPORARY
020000*    COUNTER BUMP WHEN SOMETHING NEEDS TO BE TRACED IN THE FIELD.
020100 01  ABEND-TEST              PIC X(2).
020200 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
020300****************************************************************
020400 PROCEDURE DIVISION.
020500****************************************************************
020600
020700 000-MAIN.
020800     ACCEPT CURRENT-DATE FROM DATE.
020900     ACCEPT CURRENT-TIME FROM TIME.
021000     DISPLAY 'BRNUPDT STARTED DATE = ' CURRENT-MONTH '/'
021100            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
021200     DISPLAY '              TIME = ' CURRENT-HOUR ':'
021300            CURRENT-MINUTE ':' CURRENT-SECOND.
021400
021500     PERFORM 700-OPEN-FILES.
021600     PERFORM 800-INIT-REPORT.
021700     PERFORM 705-LOAD-BRANCH-TABLE.
021800
021900     PERFORM 100-PROCESS-TRANSACTIONS
022000             UNTIL WS-BRNTRNI-EOF = 'Y'.
022100
022200     PERFORM 780-WRITE-BRANCH-TABLE.
022300     PERFORM 850-REPORT-TRAN-STATS.
022400     PERFORM 790-CLOSE-FILES.
022500
022600     GOBACK.
022700
022800 100-PROCESS-TRANSACTIONS.
022900     PERFORM 710-READ-TRAN-FILE.
023000     IF WS-BRNTRNI-EOF NOT = 'Y'
023100         ADD 1 TO NUM-READ-TRANS
023200         MOVE 'Y' TO WS-TRAN-OK
023300         EVALUATE TRUE
023400            WHEN BT-IS-CREATE
023500                PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT
023600            WHEN BT-IS-UPDATE
023700                PERFORM 200-PROCESS-UPDATE-TRAN THRU 200-EXIT
023800            WHEN OTHER
023900                MOVE 'INVALID TRAN CODE:  ' TO ERR-MSG-DATA1
024000                MOVE BT-TRAN-CODE            TO ERR-MSG-DATA2
024100                PERFORM 299-REPORT-BAD-TRAN
024200         END-EVALUATE
024300         IF WS-TRAN-OK = 'Y'
024400             PERFORM 830-REPORT-TRAN-PROCESSED
024500         END-IF
024600     END-IF.
024700
024800 200-PROCESS-UPDATE-TRAN.
024900     ADD 1 TO NUM-UPDATE-REQUESTS.
025000     SET WS-NOT-FOUND TO TRUE.
025100     PERFORM 205-FIND-BY-ID THRU 205-EXIT
025200         VARYING BR-IX FROM 1 BY 1
025300         UNTIL BR-IX > BR-TABLE-COUNT OR WS-FOUND.
025400     IF WS-NOT-FOUND
025500         MOVE 'NO MATCHING BRANCH ID: ' TO ERR-MSG-DATA1
025600         MOVE BT-ID                      TO ERR-MSG-DATA2
025700         PERFORM 299-REPORT-BAD-TRAN
025800     ELSE
025900         SET WS-NO-DUP TO TRUE
026000         PERFORM 207-SCAN-DUP-EXCL-SELF THRU 207-EXIT
026100             VARYING I FROM 1 BY 1
026200             UNTIL I > BR-TABLE-COUNT OR WS-DUP-FOUND
026300         IF WS-DUP-FOUND
026400             MOVE 'DUPLICATE NAME+CITY:  ' TO ERR-MSG-DATA1
026500             MOVE BT-NAME                   TO ERR-MSG-DATA2
026600             PERFORM 299-REPORT-BAD-TRAN
026700         ELSE
026800             MOVE BT-NAME           TO BR-NAME(WS-FOUND-IX)
026900             MOVE BT-ADDRESS        TO BR-ADDRESS(WS-FOUND-IX)
027000             MOVE BT-CITY           TO BR-CITY(WS-FOUND-IX)
027100             MOVE BT-COUNTRY        TO BR-COUNTRY(WS-FOUND-IX)
027200             MOVE BT-PHONE          TO BR-PHONE(WS-FOUND-IX)
027300             MOVE BT-EMAIL          TO BR-EMAIL(WS-FOUND-IX)
027400             MOVE BT-OPENING-HOURS  TO BR-OPENING-HOURS(WS-FOUND-IX)
027500             MOVE BT-ACTIVE         TO BR-ACTIVE(WS-FOUND-IX)
027600             ADD 1 TO NUM-UPDATE-PROCESSED
027700         END-IF
027800     END-IF.
027900 200-EXIT.
028000     EXIT.
028100
028200 205-FIND-BY-ID.
028300     IF BR-ID(BR-IX) = BT-ID
028400         SET WS-FOUND TO TRUE
028500         MOVE BR-IX TO WS-FOUND-IX
028600     END-IF.
028700 205-EXIT.
028800     EXIT.
028900
029000 207-SCAN-DUP-EXCL-SELF.
029100     IF I NOT = WS-FOUND-IX
029200         IF BR-NAME(I) = BT-NAME AND BR-CITY(I) = BT-CITY
029300             SET WS-DUP-FOUND TO TRUE
029400         END-IF
029500     END-IF.
029600 207-EXIT.
029700     EXIT.
029800
029900 210-PROCESS-CREATE-TRAN.
030000     ADD 1 TO NUM-CREATE-REQUESTS.
030100     SET WS-NO-DUP TO TRUE
030200     PERFORM 215-SCAN-FOR-DUP THRU 215-EXIT
030300         VARYING BR-IX FROM 1 BY 1
030400         UNTIL BR-IX > BR-TABLE-COUNT OR WS-DUP-FOUND.
030500     IF WS-DUP-FOUND
030600         MOVE 'DUPLICATE NAME+CITY:  ' TO ERR-MSG-DATA1
030700         MOVE BT-NAME                   TO ERR-MSG-DATA2
030800         PERFORM 299-REPORT-BAD-TRAN
030900     ELSE
031000         MOVE SPACES            TO WS-BRN-REC
031100         MOVE BT-ID             TO WS-BRN-ID
031200         MOVE BT-NAME           TO WS-BRN-NAME
031300         MOVE BT-ADDRESS        TO WS-BRN-ADDRESS
031400         MOVE BT-CITY           TO WS-BRN-CITY
031500         MOVE BT-COUNTRY        TO WS-BRN-COUNTRY
031600         MOVE BT-PHONE          TO WS-BRN-PHONE
031700         MOVE BT-EMAIL          TO WS-BRN-EMAIL
031800         MOVE BT-OPENING-HOURS  TO WS-BRN-OPENING-HOURS
031900         MOVE BT-ACTIVE         TO WS-BRN-ACTIVE
032000         PERFORM 600-INSERT-BRANCH-ROW THRU 600-EXIT
032100         ADD 1 TO NUM-CREATE-PROCESSED
032200     END-IF.
032300 210-EXIT.
032400     EXIT.
032500
032600 215-SCAN-FOR-DUP.
032700     IF BR-NAME(BR-IX) = BT-NAME AND BR-CITY(BR-IX) = BT-CITY
032800         SET WS-DUP-FOUND TO TRUE
032900     END-IF.
033000 215-EXIT.
033100     EXIT.
033200
033300 299-REPORT-BAD-TRAN.
033400     ADD 1 TO NUM-TRAN-ERRORS.
033500     MOVE 'N' TO WS-TRAN-OK.
033600     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
033700
034000*    INSERT-SORT TECHNIQUE LIFTED FROM THE OLD ADSORT UTILITY --
034100*    SHIFTS ROWS WITH A HIGHER BR-ID UP ONE SLOT SO THE NEW ROW
034200*    LANDS KEEPING BR-TABLE IN ASCENDING BR-ID SEQUENCE.
034300 600-INSERT-BRANCH-ROW.
034400     ADD 1 TO BR-TABLE-COUNT.
034500     MOVE BR-TABLE-COUNT TO WS-INSERT-IX.
034600     PERFORM 610-SHIFT-ROWS-UP THRU 610-EXIT
034700         UNTIL WS-INSERT-IX <= 1
034800            OR BR-ID(WS-INSERT-IX - 1) <= WS-BRN-ID.
034900     MOVE WS-BRN-REC TO BR-ROW(WS-INSERT-IX).
035000 600-EXIT.
035100     EXIT.
035200
035300 610-SHIFT-ROWS-UP.
035400     MOVE BR-ROW(WS-INSERT-IX - 1) TO BR-ROW(WS-INSERT-IX).
035500     SUBTRACT 1 FROM WS-INSERT-IX.
035600 610-EXIT.
035700     EXIT.
035800
035900 700-OPEN-FILES.
035950*    STEP 1 OF THE RUN -- OPENS ACTIVITY-REPORT AND THE
035960*    CONTROL-TOTALS-FILE OUTPUT SO THEY EXIST FOR THE STEPS
035970*    THAT FOLLOW.  CARUPDT ONWARD OPEN BOTH EXTEND.
036000     OPEN INPUT    BRANCH-TRANS-FILE
036100                   BRANCH-MASTER-IN
036200          OUTPUT   BRANCH-MASTER-OUT
036300                   CONTROL-TOTALS-FILE
036400                   ACTIVITY-REPORT.
036500     IF WS-BRNMSTI-STATUS NOT = '00'
036600       DISPLAY 'ERROR OPENING BRANCH MASTER INPUT.  RC:'
036700               WS-BRNMSTI-STATUS
036800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
036900       MOVE 16 TO RETURN-CODE
037000       MOVE 'Y' TO WS-BRNTRNI-EOF
037100     END-IF.
037200     IF WS-BRNMSTO-STATUS NOT = '00'
037300       DISPLAY 'ERROR OPENING BRANCH MASTER OUTPUT.  RC:'
037400               WS-BRNMSTO-STATUS
037500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
037600       MOVE 16 TO RETURN-CODE
037700       MOVE 'Y' TO WS-BRNTRNI-EOF
037800     END-IF.
037900     IF WS-BRNTRNI-STATUS NOT = '00'
038000       DISPLAY 'ERROR OPENING BRANCH TRANS FILE.  RC:'
038100               WS-BRNTRNI-STATUS
038200       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
038300       MOVE 16 TO RETURN-CODE
038400       MOVE 'Y' TO WS-BRNTRNI-EOF
038500     END-IF.
038600
038700 705-LOAD-BRANCH-TABLE.
038800     PERFORM 706-LOAD-ONE-ROW THRU 706-EXIT
038900         UNTIL WS-BRNMSTI-EOF = 'Y'.
039000
039100 706-LOAD-ONE-ROW.
039200     ADD 1 TO BR-TABLE-COUNT.
039300     SET BR-IX TO BR-TABLE-COUNT.
039400     READ BRANCH-MASTER-IN INTO BR-ROW(BR-IX)
039500         AT END
039600             SUBTRACT 1 FROM BR-TABLE-COUNT
039700             MOVE 'Y' TO WS-BRNMSTI-EOF.
039800 706-EXIT.
039900     EXIT.
040000
040100 710-READ-TRAN-FILE.
040200     READ BRANCH-TRANS-FILE
040300       AT END MOVE 'Y' TO WS-BRNTRNI-EOF.
040400     EVALUATE WS-FILE-STATUS-NUM
040500        WHEN 00
040600             CONTINUE
040700        WHEN 10
040800             MOVE 'Y' TO WS-BRNTRNI-EOF
040900        WHEN OTHER
041000            MOVE 'ERROR ON TRAN FILE READ.  CODE:'
041100                        TO ERR-MSG-DATA1
041200            MOVE WS-BRNTRNI-STATUS TO ERR-MSG-DATA2
041300            PERFORM 299-REPORT-BAD-TRAN
041400            MOVE 'Y' TO WS-BRNTRNI-EOF
041500     END-EVALUATE.
041600
041700 780-WRITE-BRANCH-TABLE.
041800     PERFORM 781-WRITE-ONE-ROW THRU 781-EXIT
041900         VARYING BR-IX FROM 1 BY 1
042000         UNTIL BR-IX > BR-TABLE-COUNT.
042100
042200 781-WRITE-ONE-ROW.
042300     MOVE BR-ROW(BR-IX) TO BRN-MASTER-OUT-REC.
042400     WRITE BRN-MASTER-OUT-REC.
042500 781-EXIT.
042600     EXIT.
042700
042800 790-CLOSE-FILES.
042900     CLOSE BRANCH-TRANS-FILE.
043000     CLOSE BRANCH-MASTER-IN.
043100     CLOSE BRANCH-MASTER-OUT.
043200     CLOSE ACTIVITY-REPORT.
043300     CLOSE CONTROL-TOTALS-FILE.
043400
043500 800-INIT-REPORT.
043600     MOVE CURRENT-YEAR   TO RPT-YY.
043700     MOVE CURRENT-MONTH  TO RPT-MM.
043800     MOVE CURRENT-DAY    TO RPT-DD.
043900     MOVE CURRENT-HOUR   TO RPT-HH.
044000     MOVE CURRENT-MINUTE TO RPT-MIN.
044100     MOVE CURRENT-SECOND TO RPT-SS.
044200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
044300     MOVE 'BRANCH MAINTENANCE' TO RPT-SECTION-NAME.
044400     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
044500     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
044600
044700 830-REPORT-TRAN-PROCESSED.
044800     MOVE 'BRANCH    '      TO RPT-TRANS-TYPE.
044900     MOVE BT-ID              TO RPT-RECORD-ID.
045000     IF BT-IS-CREATE
045100         MOVE 'CREATE    ' TO RPT-ACTION
045200     ELSE
045300         MOVE 'UPDATE    ' TO RPT-ACTION
045400     END-IF.
045500     MOVE 0                  TO RPT-AMOUNT.
045600     MOVE BT-NAME(1:54)      TO RPT-DETAIL-TEXT.
045700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
045800
045900 850-REPORT-TRAN-STATS.
046000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
046100
046200     MOVE 'CREATE    '          TO RPT-SUB-LABEL.
046300     MOVE NUM-CREATE-PROCESSED  TO RPT-SUB-PROCESSED.
046400     COMPUTE RPT-SUB-REJECTED =
046500                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.
046600     MOVE 0                     TO RPT-SUB-AMOUNT.
046700     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
046800
046900     MOVE 'UPDATE    '          TO RPT-SUB-LABEL.
047000     MOVE NUM-UPDATE-PROCESSED  TO RPT-SUB-PROCESSED.
047100     COMPUTE RPT-SUB-REJECTED =
047200                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
047300     MOVE 0                     TO RPT-SUB-AMOUNT.
047400     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
047500
047600     MOVE 'BRANCH    '          TO WS-CTL-TRANS-TYPE.
047700     MOVE NUM-READ-TRANS        TO WS-CTL-READ-COUNT.
047800     COMPUTE WS-CTL-ACCEPT-COUNT =
047900                NUM-CREATE-PROCESSED + NUM-UPDATE-PROCESSED.
048000     MOVE NUM-TRAN-ERRORS       TO WS-CTL-REJECT-COUNT.
048100     MOVE 0                     TO WS-CTL-AMOUNT-TOTAL.
048200     MOVE WS-CTL-REC            TO CTL-OUT-REC.
048300     WRITE CTL-OUT-REC.
