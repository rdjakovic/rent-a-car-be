000100****************************************************************  00010000
000200*                                                                  00020000
000300*    CARCOPY   --  CAR (FLEET VEHICLE) MASTER RECORD LAYOUT        00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY.    00060000
000700*                                                                  00070000
001400*    CR-STATUS AND CR-DELETED TOGETHER DRIVE THE AVAILABILITY      00140000
001500*    PREDICATE USED BY RESUPDT -- A CAR IS A CANDIDATE ONLY WHEN   00150000
001600*    CR-STATUS = 'AVAILABLE      ' AND CR-DELETED = 'N'.           00160000
001700*                                                                  00170000
001800*    CHANGE LOG                                                   00180000
001900*    ----------                                                   00190000
002000*    09/19/88  RSK  ORIGINAL LAYOUT, FLEET CONVERSION PHASE 1      00200000
002100*    03/11/90  TLW  ADDED CR-INSURANCE-POLICY PER LEGAL REQUEST    00210000
002200*    07/22/92  RSK  ADDED CR-LAST-SERVICE-DATE/CR-NEXT-SERVICE-    00220000
002300*             DATE FOR THE NEW PREVENTIVE MAINTENANCE TICKLER      00230000
002400*    02/09/99  RSK  Y2K REVIEW -- SERVICE DATES ALREADY CCYYMMDD,  00240000
002500*             NO CHANGE REQUIRED.  SIGNED OFF PER TICKET Y2K-0119  00250000
002600*                                                                  00260000
002700****************************************************************  00270000
002800 01  :TAG:-REC.                                                   00280000
002900     05  :TAG:-ID                    PIC 9(09).                   00290000
003000     05  :TAG:-VIN                   PIC X(017).                 00300000
003100     05  :TAG:-MAKE                  PIC X(050).                 00310000
003200     05  :TAG:-MODEL                 PIC X(050).                 00320000
003300     05  :TAG:-YEAR                  PIC 9(04).                  00330000
003400     05  :TAG:-CATEGORY              PIC X(012).                 00340000
003500     05  :TAG:-TRANSMISSION          PIC X(009).                 00350000
003600     05  :TAG:-FUEL-TYPE             PIC X(008).                 00360000
003700     05  :TAG:-SEATS                 PIC 9(02).                  00370000
003800     05  :TAG:-MILEAGE               PIC 9(07).                  00380000
003900     05  :TAG:-STATUS                PIC X(014).                 00390000
004000         88  :TAG:-AVAILABLE             VALUE 'AVAILABLE     '.  00400000
004100         88  :TAG:-RENTED                VALUE 'RENTED        '.  00410000
004200         88  :TAG:-MAINTENANCE           VALUE 'MAINTENANCE   '.  00420000
004300         88  :TAG:-OUT-OF-SERVICE        VALUE 'OUT_OF_SERVICE'.  00430000
004400     05  :TAG:-DAILY-PRICE           PIC S9(4)V9(2) COMP-3.       00440000
004500     05  :TAG:-BRANCH-ID             PIC 9(09).                   00450000
004600     05  :TAG:-COLOR                 PIC X(030).                 00460000
004700     05  :TAG:-LICENSE-PLATE         PIC X(020).                 00470000
004800     05  :TAG:-INSURANCE-POLICY      PIC X(100).                 00480000
004900     05  :TAG:-LAST-SERVICE-DATE     PIC 9(08).                   00490000
005000     05  :TAG:-NEXT-SERVICE-DATE     PIC 9(08).                   00500000
005100     05  :TAG:-DELETED               PIC X(001).                 00510000
005200         88  :TAG:-IS-DELETED            VALUE 'Y'.               00520000
005300         88  :TAG:-NOT-DELETED           VALUE 'N'.               00530000
005400     05  FILLER                      PIC X(090).                 00540000
