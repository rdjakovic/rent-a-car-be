000100****************************************************************  00010000
000200*                                                                  00020000
000300*    CARTRAN   --  CAR-TRANS-FILE TRANSACTION RECORD LAYOUT        00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CT-TRAN-CODE DRIVES CARUPDT:                                  00060000
000700*        CREATE   -- KEYED BY CT-VIN, REJECT IF VIN ALREADY ON     00070000
000800*                    FILE, BRANCH MUST RESOLVE ON BRANCH-MASTER    00080000
000900*        UPDATE   -- KEYED BY CT-ID                                00090000
001000*        DELETE   -- KEYED BY CT-ID, SOFT DELETE ONLY              00100000
001100*        RESTORE  -- KEYED BY CT-ID, UNCONDITIONAL                 00110000
001200*                                                                  00120000
001300*    CHANGE LOG                                                   00130000
001400*    ----------                                                   00140000
001500*    09/19/88  RSK  ORIGINAL LAYOUT                                00150000
001600*    07/22/92  RSK  ADDED SERVICE DATE FIELDS TO MATCH CARCOPY     00160000
001700*                                                                  00170000
001800****************************************************************  00180000
001900 01  CAR-TRAN-REC.                                                 00190000
002000     05  CT-TRAN-CODE                PIC X(07).                   00200000
002100         88  CT-IS-CREATE                VALUE 'CREATE '.          00210000
002200         88  CT-IS-UPDATE                VALUE 'UPDATE '.          00220000
002300         88  CT-IS-DELETE                VALUE 'DELETE '.          00230000
002400         88  CT-IS-RESTORE               VALUE 'RESTORE'.          00240000
002500     05  CT-ID                       PIC 9(09).                   00250000
002600     05  CT-VIN                      PIC X(017).                 00260000
002700     05  CT-MAKE                     PIC X(050).                 00270000
002800     05  CT-MODEL                    PIC X(050).                 00280000
002900     05  CT-YEAR                     PIC 9(04).                   00290000
003000     05  CT-CATEGORY                 PIC X(012).                 00300000
003100     05  CT-TRANSMISSION             PIC X(009).                 00310000
003200     05  CT-FUEL-TYPE                PIC X(008).                 00320000
003300     05  CT-SEATS                    PIC 9(02).                  00330000
003400     05  CT-MILEAGE                  PIC 9(07).                  00340000
003500     05  CT-MILEAGE-SUPPLIED         PIC X(001).                  00350000
003600     05  CT-DAILY-PRICE              PIC S9(4)V9(2) COMP-3.       00360000
003700     05  CT-BRANCH-ID                PIC 9(09).                   00370000
003800     05  CT-BRANCH-ID-SUPPLIED       PIC X(001).                  00380000
003900     05  CT-COLOR                    PIC X(030).                 00390000
004000     05  CT-LICENSE-PLATE            PIC X(020).                 00400000
004100     05  CT-INSURANCE-POLICY         PIC X(100).                 00410000
004200     05  CT-LAST-SERVICE-DATE        PIC 9(08).                   00420000
004300     05  CT-NEXT-SERVICE-DATE        PIC 9(08).                   00430000
004400     05  FILLER                      PIC X(024).                 00440000
