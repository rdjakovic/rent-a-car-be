000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CARUPDT.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  09/19/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* CARUPDT  --  CAR (FLEET VEHICLE) MASTER FILE UPDATE, STEP 2 OF
001500*               THE NIGHTLY RENT-A-CAR BATCH RUN.
001600*
001700* READS THE CAR-TRANS-FILE SEQUENTIALLY AND APPLIES CREATE,
001800* UPDATE, DELETE (SOFT) AND RESTORE TRANSACTIONS AGAINST THE
001900* CAR-MASTER FILE.  THE WHOLE MASTER IS BROUGHT INTO THE
002000* CR-TABLE WORKING-STORAGE TABLE AT START-UP SO THE SHOP CAN
002100* ENFORCE VIN UNIQUENESS ACROSS THE *ENTIRE* FILE -- SAME REASON
002200* BRNUPDT KEEPS BR-TABLE RESIDENT.
002300*
002400* THE BRANCH-MASTER (OUTPUT BY STEP 1) IS ALSO BROUGHT IN, READ
002500* ONLY, AS BR-REF-TABLE SO CT-BRANCH-ID CAN BE RESOLVED WITHOUT
002600* OPENING THE MASTER A SECOND TIME FOR EVERY TRANSACTION.
002700*
002800* TRANSACTION FILE NEED NOT BE IN ANY PARTICULAR SEQUENCE.
002900*
003000* FEEDS A CONTROL-TOTAL-REC TO THE CONTROL-TOTALS-FILE THE SAME
003100* AS EVERY OTHER STEP IN THE RUN.
003200*
003300* CHANGE LOG
003400* ----------
003500* 09/19/88  RSK  ORIGINAL PROGRAM.
003600* 03/11/90  TLW  ADDED CR-INSURANCE-POLICY MOVE ON CREATE/
003700*                UPDATE TO MATCH CARCOPY WIDENING.           CR-0019
003800* 07/22/92  RSK  ADDED CR-LAST-SERVICE-DATE/CR-NEXT-SERVICE-
003900*                DATE HANDLING AND THE CT-MILEAGE-SUPPLIED /
004000*                CT-BRANCH-ID-SUPPLIED FLAG LOGIC SO UPDATE
004100*                TRANSACTIONS CAN LEAVE THOSE FIELDS ALONE.   CR-0033
004200* 09/02/94  RSK  VIN DUPLICATE CHECK ON UPDATE NOW EXCLUDES
004300*                THE ROW BEING UPDATED (SAME BUG CLASS AS
004400*                BR-0052 ON BRNUPDT).                        CR-0061
004500* 02/09/99  RSK  Y2K REVIEW -- SERVICE DATES ALREADY CCYYMMDD,
004600*                NO CHANGE REQUIRED.  SIGNED OFF PER TICKET  Y2K-0119
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CAR-MASTER-IN      ASSIGN TO CARMSTI
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-CARMSTI-STATUS.
005800
005900     SELECT CAR-MASTER-OUT     ASSIGN TO CARMSTO
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-CARMSTO-STATUS.
006200
006300     SELECT CAR-TRANS-FILE     ASSIGN TO CARTRNI
006400         FILE STATUS  IS  WS-CARTRNI-STATUS.
006500
006600     SELECT BRANCH-MASTER-REF  ASSIGN TO BRNMSTR
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-BRNMSTR-STATUS.
006900
007000     SELECT ACTIVITY-REPORT    ASSIGN TO ACTRPT
007100         FILE STATUS  IS  WS-ACTRPT-STATUS.
007200
007300     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTLTOTS
007400         FILE STATUS  IS  WS-CTLTOTS-STATUS.
007500****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  CAR-MASTER-IN
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  CAR-MASTER-IN-REC           PIC X(452).
008300
008400 FD  CAR-MASTER-OUT
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  CAR-MASTER-OUT-REC          PIC X(452).
008800
008900 FD  CAR-TRANS-FILE
009000     RECORDING MODE IS F.
009100 COPY CARTRAN.
009200
009300 FD  BRANCH-MASTER-REF
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 01  BRN-MASTER-REF-REC          PIC X(1399).
009700
009800 FD  ACTIVITY-REPORT
009900     RECORDING MODE IS F.
010000 01  REPORT-RECORD               PIC X(132).
010100
010200 FD  CONTROL-TOTALS-FILE
010300     RECORDING MODE IS F.
010400 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-OUT==.
010500****************************************************************
010600 WORKING-STORAGE SECTION.
010700****************************************************************
010800*
010900 01  SYSTEM-DATE-AND-TIME.
011000     05  CURRENT-DATE.
011100         10  CURRENT-YEAR            PIC 9(2).
011200         10  CURRENT-MONTH           PIC 9(2).
011300         10  CURRENT-DAY             PIC 9(2).
011400     05  CURRENT-TIME.
011500         10  CURRENT-HOUR            PIC 9(2).
011600         10  CURRENT-MINUTE          PIC 9(2).
011700         10  CURRENT-SECOND          PIC 9(2).
011800         10  CURRENT-HNDSEC          PIC 9(2).
011900*
012000 01  WS-FIELDS.
012100     05  WS-CARMSTI-STATUS       PIC X(2)  VALUE SPACES.
012200     05  WS-CARMSTO-STATUS       PIC X(2)  VALUE SPACES.
012300     05  WS-CARTRNI-STATUS       PIC X(2)  VALUE SPACES.
012400     05  WS-BRNMSTR-STATUS       PIC X(2)  VALUE SPACES.
012500     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
012600     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
012700     05  WS-CARTRNI-EOF          PIC X     VALUE 'N'.
012800     05  WS-CARMSTI-EOF          PIC X     VALUE 'N'.
012900     05  WS-BRNMSTR-EOF          PIC X     VALUE 'N'.
013000     05  WS-TRAN-OK              PIC X     VALUE 'N'.
013100     05  WS-FOUND-SW             PIC X     VALUE 'N'.
013200         88  WS-FOUND                VALUE 'Y'.
013300         88  WS-NOT-FOUND            VALUE 'N'.
013400     05  WS-DUP-SW               PIC X     VALUE 'N'.
013500         88  WS-DUP-FOUND            VALUE 'Y'.
013600         88  WS-NO-DUP                VALUE 'N'.
013700     05  WS-BRANCH-SW            PIC X     VALUE 'N'.
013800         88  WS-BRANCH-FOUND         VALUE 'Y'.
013900         88  WS-BRANCH-NOT-FOUND     VALUE 'N'.
014000*
014100 01  WORK-VARIABLES.
014200     05  I                     PIC S9(9)   COMP-3  VALUE +0.
014300     05  WORK-NUM              PIC S9(8)   COMP-3  VALUE +0.
014400     05  WS-FOUND-IX           PIC S9(5)   COMP    VALUE +0.
014500     05  WS-INSERT-IX          PIC S9(5)   COMP    VALUE +0.
014600*
014700 01  REPORT-TOTALS.
014800     05  NUM-READ-TRANS        PIC S9(9)   COMP-3  VALUE +0.
014900     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
015000     05  NUM-CREATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015100     05  NUM-CREATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
015200     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015300     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
015400     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015500     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-RESTORE-REQUESTS  PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-RESTORE-PROCESSED PIC S9(9)   COMP-3  VALUE +0.
015800*
015900 COPY CARCOPY REPLACING ==:TAG:== BY ==WS-CAR==.
016000*
016100* CR-TABLE HOLDS THE ENTIRE CAR-MASTER FILE RESIDENT WHILE THIS
016200* STEP RUNS.  ROWS ARE HAND-CODED HERE (NOT COPIED FROM
016300* CARCOPY) BECAUSE AN 01-LEVEL CANNOT BE COPIED DOWN UNDER AN
016400* OCCURS CLAUSE -- THE FIELD LIST BELOW MUST STAY IN STEP WITH
016500* CARCOPY BY HAND IF THAT LAYOUT EVER CHANGES.  88-LEVELS ARE
016600* LEFT OFF THE TABLE ROW -- STATUS/DELETED LITERALS ARE MOVED
016700* DIRECTLY, SAME AS BR-TABLE ON BRNUPDT.
016800*
016900 01  CR-TABLE.
017000     05  CR-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
017100     05  CR-ROW OCCURS 1 TO 5000 TIMES
017200             DEPENDING ON CR-TABLE-COUNT
017300             INDEXED BY CR-IX.
017400         10  CR-ID                   PIC 9(09).
017500         10  CR-VIN                  PIC X(017).
017600         10  CR-MAKE                 PIC X(050).
017700         10  CR-MODEL                PIC X(050).
017800         10  CR-YEAR                 PIC 9(04).
017900         10  CR-CATEGORY             PIC X(012).
018000         10  CR-TRANSMISSION         PIC X(009).
018100         10  CR-FUEL-TYPE            PIC X(008).
018200         10  CR-SEATS                PIC 9(02).
018300         10  CR-MILEAGE              PIC 9(07).
018400         10  CR-STATUS               PIC X(014).
018500         10  CR-DAILY-PRICE          PIC S9(4)V9(2) COMP-3.
018600         10  CR-BRANCH-ID            PIC 9(09).
018700         10  CR-COLOR                PIC X(030).
018800         10  CR-LICENSE-PLATE        PIC X(020).
018900         10  CR-INSURANCE-POLICY     PIC X(100).
019000         10  CR-LAST-SERVICE-DATE    PIC 9(08).
019100         10  CR-NEXT-SERVICE-DATE    PIC 9(08).
019200         10  CR-DELETED              PIC X(001).
019300         10  FILLER                  PIC X(090).
019400*
019500* BR-REF-TABLE IS READ ONLY -- LOADED FROM THE BRANCH-MASTER
019600* WRITTEN BY STEP 1 AND NEVER WRITTEN BACK.  ONLY BR-REF-ID IS
019700* ACTUALLY COMPARED, BUT THE WHOLE ROW IS CARRIED RESIDENT THE
019800* SAME WAY BR-TABLE IS ON BRNUPDT SO THE LOAD PARAGRAPH CAN USE
019900* A SINGLE READ ... INTO.
020000*
020100 01  BR-REF-TABLE.
020200     05  BR-REF-COUNT          PIC S9(5)   COMP    VALUE +0.
020300     05  BR-REF-ROW OCCURS 1 TO 5000 TIMES
020400             DEPENDING ON BR-REF-COUNT
020500             INDEXED BY BR-REF-IX.
020600         10  BR-REF-ID               PIC 9(09).
020700         10  BR-REF-NAME             PIC X(100).
020800         10  BR-REF-ADDRESS          PIC X(255).
020900         10  BR-REF-CITY             PIC X(100).
021000         10  BR-REF-COUNTRY          PIC X(100).
021100         10  BR-REF-PHONE            PIC X(020).
021200         10  BR-REF-EMAIL            PIC X(255).
021300         10  BR-REF-OPENING-HOURS    PIC X(500).
021400         10  BR-REF-ACTIVE           PIC X(001).
021500         10  FILLER                  PIC X(059).
021600*
021700*    WS-CAR-DUP-KEY LETS 215/207 COMPARE A TABLE ROW'S VIN
021800*    AGAINST THE INCOMING TRANSACTION WITHOUT NAMING THE WHOLE
021900*    RECORD -- SAME HOUSE HABIT AS WS-BRN-DUP-KEY ON BRNUPDT.
022000 01  WS-CAR-DUP-KEY REDEFINES WS-CAR-REC.
022100     05  FILLER                  PIC X(009).
022200     05  WS-CAR-DUP-VIN          PIC X(017).
022300     05  FILLER                  PIC X(426).
022400*
022500*    SAME IDEA ON THE INCOMING TRANSACTION SIDE.
022600 01  CAR-TRAN-ALT REDEFINES CAR-TRAN-REC.
022700     05  FILLER                  PIC X(016).
022800     05  CT-ALT-VIN              PIC X(017).
022900     05  FILLER                  PIC X(347).
023000*
023100*    LETS 710 TEST THE FILE STATUS ARITHMETICALLY INSTEAD OF
023200*    CHARACTER BY CHARACTER.
023300 01  WS-FILE-STATUS-NUM REDEFINES WS-CARTRNI-STATUS PIC 99.
023400*
023500 COPY CTLCOPY REPLACING ==:TAG:== BY ==WS-CTL==.
023600 COPY RPTCOPY.
023700*
023800 01  ERR-MSG-BAD-TRAN.
023900     05  FILLER PIC X(31)
024000                  VALUE 'Error Processing Transaction. '.
024100     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
024200     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
024300 01  RPT-TRAN-DETAIL1.
024400     05  RPT-TRAN-MSG1      PIC X(31)
024500                  VALUE '       Transaction processed: '.
024600     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
024700     05  FILLER                     PIC X(21)  VALUE SPACES.
024800*
024900*    ABEND-TEST IS THE SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED
025000*    ON EVERY MASTER-FILE UPDATE STEP SINCE THE SAM1 DAYS.  NOT
025100*    WIRED TO ANY LOGIC HERE -- IT'S A PLACE TO DROP A TEMPORARY
025200*    COUNTER BUMP WHEN SOMETHING NEEDS TO BE TRACED IN THE FIELD.
025300 01  ABEND-TEST              PIC X(2).
025400 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
025500****************************************************************
025600 PROCEDURE DIVISION.
025700****************************************************************
025800
025900 000-MAIN.
026000     ACCEPT CURRENT-DATE FROM DATE.
026100     ACCEPT CURRENT-TIME FROM TIME.
026200     DISPLAY 'CARUPDT STARTED DATE = ' CURRENT-MONTH '/'
026300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
026400     DISPLAY '              TIME = ' CURRENT-HOUR ':'
026500            CURRENT-MINUTE ':' CURRENT-SECOND.
026600
026700     PERFORM 700-OPEN-FILES.
026800     PERFORM 800-INIT-REPORT.
026900     PERFORM 705-LOAD-BRANCH-REF-TABLE.
027000     PERFORM 707-LOAD-CAR-TABLE.
027100
027200     PERFORM 100-PROCESS-TRANSACTIONS
027300             UNTIL WS-CARTRNI-EOF = 'Y'.
027400
027500     PERFORM 780-WRITE-CAR-TABLE.
027600     PERFORM 850-REPORT-TRAN-STATS.
027700     PERFORM 790-CLOSE-FILES.
027800
027900     GOBACK.
028000
028100 100-PROCESS-TRANSACTIONS.
028200     PERFORM 710-READ-TRAN-FILE.
028300     IF WS-CARTRNI-EOF NOT = 'Y'
028400         ADD 1 TO NUM-READ-TRANS
028500         MOVE 'Y' TO WS-TRAN-OK
028600         EVALUATE TRUE
028700            WHEN CT-IS-CREATE
028800                PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT
028900            WHEN CT-IS-UPDATE
029000                PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT
029100            WHEN CT-IS-DELETE
029200                PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT
029300            WHEN CT-IS-RESTORE
029400                PERFORM 240-PROCESS-RESTORE-TRAN THRU 240-EXIT
029500            WHEN OTHER
029600                MOVE 'INVALID TRAN CODE:  ' TO ERR-MSG-DATA1
029700                MOVE CT-TRAN-CODE            TO ERR-MSG-DATA2
029800                PERFORM 299-REPORT-BAD-TRAN
029900         END-EVALUATE
030000         IF WS-TRAN-OK = 'Y'
030100             PERFORM 830-REPORT-TRAN-PROCESSED
030200         END-IF
030300     END-IF.
030400
030500 205-FIND-BY-ID.
030600     IF CR-ID(CR-IX) = CT-ID
030700         SET WS-FOUND TO TRUE
030800         MOVE CR-IX TO WS-FOUND-IX
030900     END-IF.
031000 205-EXIT.
031100     EXIT.
031200
031300 207-SCAN-DUP-EXCL-SELF.
031400     IF I NOT = WS-FOUND-IX
031500         IF CR-VIN(I) = CT-VIN
031600             SET WS-DUP-FOUND TO TRUE
031700         END-IF
031800     END-IF.
031900 207-EXIT.
032000     EXIT.
032100
032200 210-PROCESS-CREATE-TRAN.
032300     ADD 1 TO NUM-CREATE-REQUESTS.
032400     SET WS-NO-DUP TO TRUE
032500     PERFORM 215-SCAN-FOR-DUP THRU 215-EXIT
032600         VARYING CR-IX FROM 1 BY 1
032700         UNTIL CR-IX > CR-TABLE-COUNT OR WS-DUP-FOUND.
032800     IF WS-DUP-FOUND
032900         MOVE 'DUPLICATE VIN:        ' TO ERR-MSG-DATA1
033000         MOVE CT-VIN                    TO ERR-MSG-DATA2
033100         PERFORM 299-REPORT-BAD-TRAN
033200     ELSE
033300         SET WS-BRANCH-NOT-FOUND TO TRUE
033400         PERFORM 225-RESOLVE-BRANCH THRU 225-EXIT
033500             VARYING BR-REF-IX FROM 1 BY 1
033600             UNTIL BR-REF-IX > BR-REF-COUNT OR WS-BRANCH-FOUND.
033700         IF WS-BRANCH-NOT-FOUND
034000             MOVE 'BRANCH ID NOT FOUND:  ' TO ERR-MSG-DATA1
034100             MOVE CT-BRANCH-ID              TO ERR-MSG-DATA2
034200             PERFORM 299-REPORT-BAD-TRAN
034300         ELSE
034400             MOVE SPACES            TO WS-CAR-REC
034500             MOVE CT-ID             TO WS-CAR-ID
034600             MOVE CT-VIN            TO WS-CAR-VIN
034700             MOVE CT-MAKE           TO WS-CAR-MAKE
034800             MOVE CT-MODEL          TO WS-CAR-MODEL
034900             MOVE CT-YEAR           TO WS-CAR-YEAR
035000             MOVE CT-CATEGORY       TO WS-CAR-CATEGORY
035100             MOVE CT-TRANSMISSION   TO WS-CAR-TRANSMISSION
035200             MOVE CT-FUEL-TYPE      TO WS-CAR-FUEL-TYPE
035300             MOVE CT-SEATS          TO WS-CAR-SEATS
035400             IF CT-MILEAGE-SUPPLIED = 'Y'
035500                 MOVE CT-MILEAGE    TO WS-CAR-MILEAGE
035600             ELSE
035700                 MOVE 0             TO WS-CAR-MILEAGE
035800             END-IF
035900             MOVE 'AVAILABLE     ' TO WS-CAR-STATUS
036000             MOVE CT-DAILY-PRICE    TO WS-CAR-DAILY-PRICE
036100             MOVE CT-BRANCH-ID      TO WS-CAR-BRANCH-ID
036200             MOVE CT-COLOR          TO WS-CAR-COLOR
036300             MOVE CT-LICENSE-PLATE  TO WS-CAR-LICENSE-PLATE
036400             MOVE CT-INSURANCE-POLICY TO WS-CAR-INSURANCE-POLICY
036500             MOVE CT-LAST-SERVICE-DATE TO WS-CAR-LAST-SERVICE-DATE
036600             MOVE CT-NEXT-SERVICE-DATE TO WS-CAR-NEXT-SERVICE-DATE
036700             MOVE 'N'               TO WS-CAR-DELETED
036800             PERFORM 600-INSERT-CAR-ROW THRU 600-EXIT
036900             ADD 1 TO NUM-CREATE-PROCESSED
037000         END-IF
037100     END-IF.
037200 210-EXIT.
037300     EXIT.
037400
037500 215-SCAN-FOR-DUP.
037600     IF CR-VIN(CR-IX) = CT-VIN
037700         SET WS-DUP-FOUND TO TRUE
037800     END-IF.
037900 215-EXIT.
038000     EXIT.
038100
038200 220-PROCESS-UPDATE-TRAN.
038300     ADD 1 TO NUM-UPDATE-REQUESTS.
038400     SET WS-NOT-FOUND TO TRUE
038500     PERFORM 205-FIND-BY-ID THRU 205-EXIT
038600         VARYING CR-IX FROM 1 BY 1
038700         UNTIL CR-IX > CR-TABLE-COUNT OR WS-FOUND.
038800     IF WS-NOT-FOUND
038900         MOVE 'NO MATCHING CAR ID:   ' TO ERR-MSG-DATA1
039000         MOVE CT-ID                     TO ERR-MSG-DATA2
039100         PERFORM 299-REPORT-BAD-TRAN
039200     ELSE
039300         SET WS-NO-DUP TO TRUE
039400         IF CR-VIN(WS-FOUND-IX) NOT = CT-VIN
039500             PERFORM 207-SCAN-DUP-EXCL-SELF THRU 207-EXIT
039600                 VARYING I FROM 1 BY 1
039700                 UNTIL I > CR-TABLE-COUNT OR WS-DUP-FOUND
039800         END-IF
039900         IF WS-DUP-FOUND
040000             MOVE 'DUPLICATE VIN:        ' TO ERR-MSG-DATA1
040100             MOVE CT-VIN                    TO ERR-MSG-DATA2
040200             PERFORM 299-REPORT-BAD-TRAN
040300         ELSE
040400             SET WS-BRANCH-FOUND TO TRUE
040500             IF CT-BRANCH-ID-SUPPLIED = 'Y'
040600                 SET WS-BRANCH-NOT-FOUND TO TRUE
040700                 PERFORM 225-RESOLVE-BRANCH THRU 225-EXIT
040800                     VARYING BR-REF-IX FROM 1 BY 1
040900                     UNTIL BR-REF-IX > BR-REF-COUNT
041000                            OR WS-BRANCH-FOUND
041100             END-IF
041200             IF WS-BRANCH-NOT-FOUND
041300                 MOVE 'BRANCH ID NOT FOUND:  ' TO ERR-MSG-DATA1
041400                 MOVE CT-BRANCH-ID              TO ERR-MSG-DATA2
041500                 PERFORM 299-REPORT-BAD-TRAN
041600             ELSE
041700                 MOVE CT-VIN            TO CR-VIN(WS-FOUND-IX)
041800                 MOVE CT-MAKE           TO CR-MAKE(WS-FOUND-IX)
041900                 MOVE CT-MODEL          TO CR-MODEL(WS-FOUND-IX)
042000                 MOVE CT-YEAR           TO CR-YEAR(WS-FOUND-IX)
042100                 MOVE CT-CATEGORY       TO CR-CATEGORY(WS-FOUND-IX)
042200                 MOVE CT-TRANSMISSION   TO
042300                             CR-TRANSMISSION(WS-FOUND-IX)
042400                 MOVE CT-FUEL-TYPE      TO
042500                             CR-FUEL-TYPE(WS-FOUND-IX)
042600                 MOVE CT-SEATS          TO CR-SEATS(WS-FOUND-IX)
042700                 IF CT-MILEAGE-SUPPLIED = 'Y'
042800                     MOVE CT-MILEAGE TO CR-MILEAGE(WS-FOUND-IX)
042900                 END-IF
043000                 MOVE CT-DAILY-PRICE    TO
043100                             CR-DAILY-PRICE(WS-FOUND-IX)
043200                 IF CT-BRANCH-ID-SUPPLIED = 'Y'
043300                     MOVE CT-BRANCH-ID TO
043400                             CR-BRANCH-ID(WS-FOUND-IX)
043500                 END-IF
043600                 MOVE CT-COLOR          TO CR-COLOR(WS-FOUND-IX)
043700                 MOVE CT-LICENSE-PLATE  TO
043800                             CR-LICENSE-PLATE(WS-FOUND-IX)
043900                 MOVE CT-INSURANCE-POLICY TO
044000                             CR-INSURANCE-POLICY(WS-FOUND-IX)
044100                 MOVE CT-LAST-SERVICE-DATE TO
044200                             CR-LAST-SERVICE-DATE(WS-FOUND-IX)
044300                 MOVE CT-NEXT-SERVICE-DATE TO
044400                             CR-NEXT-SERVICE-DATE(WS-FOUND-IX)
044500                 ADD 1 TO NUM-UPDATE-PROCESSED
044600             END-IF
044700         END-IF
044800     END-IF.
044900 220-EXIT.
045000     EXIT.
045100
045200 225-RESOLVE-BRANCH.
045300     IF BR-REF-ID(BR-REF-IX) = CT-BRANCH-ID
045400         SET WS-BRANCH-FOUND TO TRUE
045500     END-IF.
045600 225-EXIT.
045700     EXIT.
045800
045900 230-PROCESS-DELETE-TRAN.
046000     ADD 1 TO NUM-DELETE-REQUESTS.
046100     SET WS-NOT-FOUND TO TRUE
046200     PERFORM 205-FIND-BY-ID THRU 205-EXIT
046300         VARYING CR-IX FROM 1 BY 1
046400         UNTIL CR-IX > CR-TABLE-COUNT OR WS-FOUND.
046500     IF WS-NOT-FOUND
046600         MOVE 'NO MATCHING CAR ID:   ' TO ERR-MSG-DATA1
046700         MOVE CT-ID                     TO ERR-MSG-DATA2
046800         PERFORM 299-REPORT-BAD-TRAN
046900     ELSE
047000         MOVE 'Y'              TO CR-DELETED(WS-FOUND-IX)
047100         MOVE 'OUT_OF_SERVICE' TO CR-STATUS(WS-FOUND-IX)
047200         ADD 1 TO NUM-DELETE-PROCESSED
047300     END-IF.
047400 230-EXIT.
047500     EXIT.
047600
047700 240-PROCESS-RESTORE-TRAN.
047800     ADD 1 TO NUM-RESTORE-REQUESTS.
047900     SET WS-NOT-FOUND TO TRUE
048000     PERFORM 205-FIND-BY-ID THRU 205-EXIT
048100         VARYING CR-IX FROM 1 BY 1
048200         UNTIL CR-IX > CR-TABLE-COUNT OR WS-FOUND.
048300     IF WS-NOT-FOUND
048400         MOVE 'NO MATCHING CAR ID:   ' TO ERR-MSG-DATA1
048500         MOVE CT-ID                     TO ERR-MSG-DATA2
048600         PERFORM 299-REPORT-BAD-TRAN
048700     ELSE
048800         MOVE 'N'              TO CR-DELETED(WS-FOUND-IX)
048900         MOVE 'AVAILABLE     ' TO CR-STATUS(WS-FOUND-IX)
049000         ADD 1 TO NUM-RESTORE-PROCESSED
049100     END-IF.
049200 240-EXIT.
049300     EXIT.
049400
049500 299-REPORT-BAD-TRAN.
049600     ADD 1 TO NUM-TRAN-ERRORS.
049700     MOVE 'N' TO WS-TRAN-OK.
049800     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
049900
050000*    INSERT-SORT TECHNIQUE LIFTED FROM THE OLD ADSORT UTILITY --
050100*    SHIFTS ROWS WITH A HIGHER CR-ID UP ONE SLOT SO THE NEW ROW
050200*    LANDS KEEPING CR-TABLE IN ASCENDING CR-ID SEQUENCE.
050300 600-INSERT-CAR-ROW.
050400     ADD 1 TO CR-TABLE-COUNT.
050500     MOVE CR-TABLE-COUNT TO WS-INSERT-IX.
050600     PERFORM 610-SHIFT-ROWS-UP THRU 610-EXIT
050700         UNTIL WS-INSERT-IX <= 1
050800            OR CR-ID(WS-INSERT-IX - 1) <= WS-CAR-ID.
050900     MOVE WS-CAR-REC TO CR-ROW(WS-INSERT-IX).
051000 600-EXIT.
051100     EXIT.
051200
051300 610-SHIFT-ROWS-UP.
051400     MOVE CR-ROW(WS-INSERT-IX - 1) TO CR-ROW(WS-INSERT-IX).
051500     SUBTRACT 1 FROM WS-INSERT-IX.
051600 610-EXIT.
051700     EXIT.
051800
051900 700-OPEN-FILES.
052000*    STEP 2 OF THE RUN -- ACTIVITY-REPORT AND CONTROL-TOTALS-
052100*    FILE WERE ALREADY OPENED OUTPUT BY BRNUPDT, SO THIS STEP
052200*    AND EVERY ONE AFTER IT OPEN THEM EXTEND.
052300     OPEN INPUT    CAR-TRANS-FILE
052400                   CAR-MASTER-IN
052500                   BRANCH-MASTER-REF
052600          OUTPUT   CAR-MASTER-OUT
052700          EXTEND   CONTROL-TOTALS-FILE
052800                   ACTIVITY-REPORT.
052900     IF WS-CARMSTI-STATUS NOT = '00'
053000       DISPLAY 'ERROR OPENING CAR MASTER INPUT.  RC:'
053100               WS-CARMSTI-STATUS
053200       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
053300       MOVE 16 TO RETURN-CODE
053400       MOVE 'Y' TO WS-CARTRNI-EOF
053500     END-IF.
053600     IF WS-CARMSTO-STATUS NOT = '00'
053700       DISPLAY 'ERROR OPENING CAR MASTER OUTPUT.  RC:'
053800               WS-CARMSTO-STATUS
053900       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
054000       MOVE 16 TO RETURN-CODE
054100       MOVE 'Y' TO WS-CARTRNI-EOF
054200     END-IF.
054300     IF WS-CARTRNI-STATUS NOT = '00'
054400       DISPLAY 'ERROR OPENING CAR TRANS FILE.  RC:'
054500               WS-CARTRNI-STATUS
054600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
054700       MOVE 16 TO RETURN-CODE
054800       MOVE 'Y' TO WS-CARTRNI-EOF
054900     END-IF.
055000     IF WS-BRNMSTR-STATUS NOT = '00'
055100       DISPLAY 'ERROR OPENING BRANCH MASTER REF FILE.  RC:'
055200               WS-BRNMSTR-STATUS
055300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
055400       MOVE 16 TO RETURN-CODE
055500       MOVE 'Y' TO WS-CARTRNI-EOF
055600     END-IF.
055700
055800 705-LOAD-BRANCH-REF-TABLE.
055900     PERFORM 706-LOAD-ONE-BRANCH-ROW THRU 706-EXIT
056000         UNTIL WS-BRNMSTR-EOF = 'Y'.
056100
056200 706-LOAD-ONE-BRANCH-ROW.
056300     ADD 1 TO BR-REF-COUNT.
056400     SET BR-REF-IX TO BR-REF-COUNT.
056500     READ BRANCH-MASTER-REF INTO BR-REF-ROW(BR-REF-IX)
056600         AT END
056700             SUBTRACT 1 FROM BR-REF-COUNT
056800             MOVE 'Y' TO WS-BRNMSTR-EOF.
056900 706-EXIT.
057000     EXIT.
057100
057200 707-LOAD-CAR-TABLE.
057300     PERFORM 708-LOAD-ONE-CAR-ROW THRU 708-EXIT
057400         UNTIL WS-CARMSTI-EOF = 'Y'.
057500
057600 708-LOAD-ONE-CAR-ROW.
057700     ADD 1 TO CR-TABLE-COUNT.
057800     SET CR-IX TO CR-TABLE-COUNT.
057900     READ CAR-MASTER-IN INTO CR-ROW(CR-IX)
058000         AT END
058100             SUBTRACT 1 FROM CR-TABLE-COUNT
058200             MOVE 'Y' TO WS-CARMSTI-EOF.
058300 708-EXIT.
058400     EXIT.
058500
058600 710-READ-TRAN-FILE.
058700     READ CAR-TRANS-FILE
058800       AT END MOVE 'Y' TO WS-CARTRNI-EOF.
058900     EVALUATE WS-FILE-STATUS-NUM
059000        WHEN 00
059100             CONTINUE
059200        WHEN 10
059300             MOVE 'Y' TO WS-CARTRNI-EOF
059400        WHEN OTHER
059500            MOVE 'ERROR ON TRAN FILE READ.  CODE:'
059600                        TO ERR-MSG-DATA1
059700            MOVE WS-CARTRNI-STATUS TO ERR-MSG-DATA2
059800            PERFORM 299-REPORT-BAD-TRAN
059900            MOVE 'Y' TO WS-CARTRNI-EOF
060000     END-EVALUATE.
060100
060200 780-WRITE-CAR-TABLE.
060300     PERFORM 781-WRITE-ONE-ROW THRU 781-EXIT
060400         VARYING CR-IX FROM 1 BY 1
060500         UNTIL CR-IX > CR-TABLE-COUNT.
060600
060700 781-WRITE-ONE-ROW.
060800     MOVE CR-ROW(CR-IX) TO CAR-MASTER-OUT-REC.
060900     WRITE CAR-MASTER-OUT-REC.
061000 781-EXIT.
061100     EXIT.
061200
061300 790-CLOSE-FILES.
061400     CLOSE CAR-TRANS-FILE.
061500     CLOSE CAR-MASTER-IN.
061600     CLOSE CAR-MASTER-OUT.
061700     CLOSE BRANCH-MASTER-REF.
061800     CLOSE ACTIVITY-REPORT.
061900     CLOSE CONTROL-TOTALS-FILE.
062000
062100 800-INIT-REPORT.
062200*    THIS STEP APPENDS TO THE SHARED ACTIVITY-REPORT OPENED BY
062300*    BRNUPDT -- THE RUN-DATE BANNER WAS ALREADY PRINTED, SO WE
062400*    ONLY START A NEW PAGE FOR OUR OWN SECTION.
062500     MOVE 'CAR MAINTENANCE'   TO RPT-SECTION-NAME.
062600     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.
062700     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
062800
062900 830-REPORT-TRAN-PROCESSED.
063000     MOVE 'CAR       '      TO RPT-TRANS-TYPE.
063100     MOVE CT-ID              TO RPT-RECORD-ID.
063200     EVALUATE TRUE
063300        WHEN CT-IS-CREATE   MOVE 'CREATE    ' TO RPT-ACTION
063400        WHEN CT-IS-UPDATE   MOVE 'UPDATE    ' TO RPT-ACTION
063500        WHEN CT-IS-DELETE   MOVE 'DELETE    ' TO RPT-ACTION
063600        WHEN CT-IS-RESTORE  MOVE 'RESTORE   ' TO RPT-ACTION
063700     END-EVALUATE.
063800     MOVE 0                  TO RPT-AMOUNT.
063900     MOVE CT-VIN(1:54)       TO RPT-DETAIL-TEXT.
064000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
064100
064200 850-REPORT-TRAN-STATS.
064300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
064400
064500     MOVE 'CREATE    '          TO RPT-SUB-LABEL.
064600     MOVE NUM-CREATE-PROCESSED  TO RPT-SUB-PROCESSED.
064700     COMPUTE RPT-SUB-REJECTED =
064800                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.
064900     MOVE 0                     TO RPT-SUB-AMOUNT.
065000     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
065100
065200     MOVE 'UPDATE    '          TO RPT-SUB-LABEL.
065300     MOVE NUM-UPDATE-PROCESSED  TO RPT-SUB-PROCESSED.
065400     COMPUTE RPT-SUB-REJECTED =
065500                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
065600     MOVE 0                     TO RPT-SUB-AMOUNT.
065700     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
065800
065900     MOVE 'DELETE    '          TO RPT-SUB-LABEL.
066000     MOVE NUM-DELETE-PROCESSED  TO RPT-SUB-PROCESSED.
066100     COMPUTE RPT-SUB-REJECTED =
066200                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
066300     MOVE 0                     TO RPT-SUB-AMOUNT.
066400     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
066500
066600     MOVE 'RESTORE   '          TO RPT-SUB-LABEL.
066700     MOVE NUM-RESTORE-PROCESSED TO RPT-SUB-PROCESSED.
066800     COMPUTE RPT-SUB-REJECTED =
066900                NUM-RESTORE-REQUESTS - NUM-RESTORE-PROCESSED.
067000     MOVE 0                     TO RPT-SUB-AMOUNT.
067100     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
067200
067300     MOVE 'CAR       '          TO WS-CTL-TRANS-TYPE.
067400     MOVE NUM-READ-TRANS        TO WS-CTL-READ-COUNT.
067500     COMPUTE WS-CTL-ACCEPT-COUNT =
067600                NUM-CREATE-PROCESSED + NUM-UPDATE-PROCESSED
067700              + NUM-DELETE-PROCESSED + NUM-RESTORE-PROCESSED.
067800     MOVE NUM-TRAN-ERRORS       TO WS-CTL-REJECT-COUNT.
067900     MOVE 0                     TO WS-CTL-AMOUNT-TOTAL.
068000     MOVE WS-CTL-REC            TO CTL-OUT-REC.
068100     WRITE CTL-OUT-REC.
