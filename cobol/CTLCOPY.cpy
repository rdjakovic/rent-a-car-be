000100****************************************************************  00010000
000200*                                                                  00020000
000300*    CTLCOPY   --  CONTROL-TOTALS-FILE RECORD LAYOUT               00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    EACH OF BRNUPDT/CARUPDT/CUSUPDT/RESUPDT/MNTUPDT APPENDS       00060000
000700*    EXACTLY ONE OF THESE BEFORE IT CLOSES OUT, SO THAT RENTTOT    00080000
000900*    (LAST STEP IN THE RUN) CAN ROLL THEM UP INTO THE ONE GRAND-   00090000
001000*    TOTAL TRAILER LINE ON THE ACTIVITY-REPORT WITHOUT ANY STEP    00100000
001100*    HAVING TO KNOW ABOUT ANY OTHER STEP'S COUNTERS.               00110000
001150*                                                                  00115000
001200*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY --  00120000
001225*    THIS ONE IS COPIED TWICE IN EACH STEP PROGRAM, ONCE FOR THE   00122500
001250*    FD RECORD AND ONCE FOR THE WORKING-STORAGE BUILD AREA.        00125000
001300*    CHANGE LOG                                                   00130000
001400*    ----------                                                   00140000
001500*    04/02/88  RSK  ORIGINAL LAYOUT, INTRODUCED WITH BRNUPDT       00150000
001600*                                                                  00160000
001700****************************************************************  00170000
001800 01  :TAG:-REC.                                                    00180000
001900     05  :TAG:-TRANS-TYPE            PIC X(10).                   00190000
002000     05  :TAG:-READ-COUNT            PIC S9(7)  COMP-3.            00200000
002100     05  :TAG:-ACCEPT-COUNT          PIC S9(7)  COMP-3.            00210000
002200     05  :TAG:-REJECT-COUNT          PIC S9(7)  COMP-3.            00220000
002300     05  :TAG:-AMOUNT-TOTAL          PIC S9(9)V9(2) COMP-3.        00230000
002400     05  FILLER                      PIC X(020).                 00240000
