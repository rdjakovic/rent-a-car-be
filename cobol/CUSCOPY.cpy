000100****************************************************************  00010000
000200*                                                                  00020000
000300*    CUSCOPY   --  CUSTOMER MASTER RECORD LAYOUT                   00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY.    00060000
000700*                                                                  00070000
000800*    CU-LICENSE-EXPIRY-DATE OF ZERO MEANS "NOT ON FILE" (THE       00080000
000900*    ENTITY ITSELF TREATS IT AS OPTIONAL; INTAKE REQUIRES IT).     00090000
001000*                                                                  00100000
001100*    CHANGE LOG                                                   00110000
001200*    ----------                                                   00120000
001300*    01/06/89  RSK  ORIGINAL LAYOUT, RENTER FILE CONVERSION        00130000
001400*    05/30/90  TLW  ADDED CU-DRIVER-LICENSE-NO, MADE IT UNIQUE     00140000
001500*             PER COUNTER-CLERK COMPLAINT ON DUPLICATE RENTERS     00150000
001600*    02/09/99  RSK  Y2K REVIEW -- CU-DATE-OF-BIRTH AND CU-LICENSE- 00160000
001700*             EXPIRY-DATE ALREADY CCYYMMDD, NO CHANGE REQUIRED.    00170000
001800*             SIGNED OFF PER TICKET Y2K-0120                       00180000
001900*                                                                  00190000
002000****************************************************************  00200000
002100 01  :TAG:-REC.                                                   00210000
002200     05  :TAG:-ID                    PIC 9(09).                   00220000
002300     05  :TAG:-FIRST-NAME            PIC X(100).                 00230000
002400     05  :TAG:-LAST-NAME             PIC X(100).                 00240000
002500     05  :TAG:-EMAIL                 PIC X(255).                 00250000
002600     05  :TAG:-PHONE                 PIC X(020).                 00260000
002700     05  :TAG:-DRIVER-LICENSE-NO     PIC X(050).                 00270000
002800     05  :TAG:-DATE-OF-BIRTH         PIC 9(08).                   00280000
002900     05  :TAG:-ADDRESS               PIC X(255).                 00290000
003000     05  :TAG:-CITY                  PIC X(100).                 00300000
003100     05  :TAG:-COUNTRY               PIC X(100).                 00310000
003200     05  :TAG:-LICENSE-EXPIRY-DATE   PIC 9(08).                   00320000
003300     05  FILLER                      PIC X(095).                 00330000
