000100****************************************************************  00010000
000200*                                                                  00020000
000300*    CUSTRAN   --  CUSTOMER-TRANS-FILE TRANSACTION RECORD LAYOUT   00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    XT-TRAN-CODE DRIVES CUSUPDT:                                  00060000
000700*        CREATE   -- XT-ID IS THE NEW CUSTOMER'S ASSIGNED KEY      00070000
000800*        UPDATE   -- XT-ID MUST MATCH AN EXISTING CUSTOMER-MASTER  00080000
000900*                                                                  00090000
001000*    CHANGE LOG                                                   00100000
001100*    ----------                                                   00110000
001200*    01/06/89  RSK  ORIGINAL LAYOUT                                00120000
001300*    05/30/90  TLW  ADDED XT-DRIVER-LICENSE-NO                     00130000
001400*                                                                  00140000
001500****************************************************************  00150000
001600 01  CUSTOMER-TRAN-REC.                                            00160000
001700     05  XT-TRAN-CODE                PIC X(06).                   00170000
001800         88  XT-IS-CREATE                VALUE 'CREATE'.           00180000
001900         88  XT-IS-UPDATE                VALUE 'UPDATE'.           00190000
002000     05  XT-ID                       PIC 9(09).                   00200000
002100     05  XT-FIRST-NAME               PIC X(100).                 00210000
002200     05  XT-LAST-NAME                PIC X(100).                 00220000
002300     05  XT-EMAIL                    PIC X(255).                 00230000
002400     05  XT-PHONE                    PIC X(020).                 00240000
002500     05  XT-DRIVER-LICENSE-NO        PIC X(050).                 00250000
002600     05  XT-DATE-OF-BIRTH            PIC 9(08).                   00260000
002700     05  XT-ADDRESS                  PIC X(255).                 00270000
002800     05  XT-CITY                     PIC X(100).                 00280000
002900     05  XT-COUNTRY                  PIC X(100).                 00290000
003000     05  XT-LICENSE-EXPIRY-DATE      PIC 9(08).                   00300000
003100     05  FILLER                      PIC X(091).                 00310000
