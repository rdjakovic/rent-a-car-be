000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CUSUPDT.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  01/06/89.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* CUSUPDT  --  CUSTOMER (RENTER) MASTER FILE UPDATE, STEP 3 OF
001500*               THE NIGHTLY RENT-A-CAR BATCH RUN.
001600*
001700* READS THE CUSTOMER-TRANS-FILE SEQUENTIALLY AND APPLIES CREATE
001800* AND UPDATE TRANSACTIONS AGAINST THE CUSTOMER-MASTER FILE.  THE
001900* WHOLE MASTER IS BROUGHT INTO THE CU-TABLE WORKING-STORAGE
002000* TABLE AT START-UP SO EMAIL AND DRIVER-LICENSE-NO UNIQUENESS
002100* CAN BE ENFORCED ACROSS THE *ENTIRE* FILE -- SAME REASON
002200* BRNUPDT KEEPS BR-TABLE RESIDENT.
002300*
002400* AGE AND LICENSE-EXPIRY EDITS ARE BOTH MEASURED AGAINST THE
002500* RUN DATE, NOT THE WALL-CLOCK TIME OF DAY, SO 750-DERIVE-RUN-
002600* DATE BUILDS A FOUR-DIGIT-YEAR RUN DATE ONCE AT START-UP AND
002700* EVERY TRANSACTION IS EDITED AGAINST THAT SAME VALUE.
002800*
002900* TRANSACTION FILE NEED NOT BE IN ANY PARTICULAR SEQUENCE.
003000*
003100* FEEDS A CONTROL-TOTAL-REC TO THE CONTROL-TOTALS-FILE THE SAME
003200* AS EVERY OTHER STEP IN THE RUN.
003300*
003400* CHANGE LOG
003500* ----------
003600* 01/06/89  RSK  ORIGINAL PROGRAM.
003700* 05/30/90  TLW  ADDED DRIVER-LICENSE-NO UNIQUENESS CHECK TO
003800*                MATCH CUSCOPY WIDENING.                    CU-0008
003900* 02/14/93  RSK  LICENSE-EXPIRY-DATE EDIT NOW SKIPPED WHEN THE
004000*                FIELD IS ZERO (NOT SUPPLIED) INSTEAD OF
004100*                REJECTING EVERY TRANSACTION THAT OMITS IT.    CU-0015
004200* 09/02/94  RSK  EMAIL/LICENSE DUPLICATE CHECK ON UPDATE NOW
004300*                EXCLUDES THE ROW BEING UPDATED (SAME BUG
004400*                CLASS AS BR-0052 ON BRNUPDT).                CU-0027
004500* 02/09/99  RSK  Y2K REVIEW -- ADDED 750-DERIVE-RUN-DATE
004600*                CENTURY WINDOW SO THE AGE/EXPIRY COMPARES
004700*                STILL WORK CORRECTLY PAST 12/31/99.  SIGNED
004800*                OFF PER TICKET                              Y2K-0120
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSMSTI
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-CUSMSTI-STATUS.
006000
006100     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSMSTO
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS  IS  WS-CUSMSTO-STATUS.
006400
006500     SELECT CUSTOMER-TRANS-FILE ASSIGN TO CUSTRNI
006600         FILE STATUS  IS  WS-CUSTRNI-STATUS.
006700
006800     SELECT ACTIVITY-REPORT    ASSIGN TO ACTRPT
006900         FILE STATUS  IS  WS-ACTRPT-STATUS.
007000
007100     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTLTOTS
007200         FILE STATUS  IS  WS-CTLTOTS-STATUS.
007300****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  CUSTOMER-MASTER-IN
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS.
008000 01  CUST-MASTER-IN-REC          PIC X(1100).
008100
008200 FD  CUSTOMER-MASTER-OUT
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 01  CUST-MASTER-OUT-REC         PIC X(1100).
008600
008700 FD  CUSTOMER-TRANS-FILE
008800     RECORDING MODE IS F.
008900 COPY CUSTRAN.
009000
009100 FD  ACTIVITY-REPORT
009200     RECORDING MODE IS F.
009300 01  REPORT-RECORD               PIC X(132).
009400
009500 FD  CONTROL-TOTALS-FILE
009600     RECORDING MODE IS F.
009700 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-OUT==.
009800****************************************************************
009900 WORKING-STORAGE SECTION.
010000****************************************************************
010100*
010200 01  SYSTEM-DATE-AND-TIME.
010300     05  CURRENT-DATE.
010400         10  CURRENT-YEAR            PIC 9(2).
010500         10  CURRENT-MONTH           PIC 9(2).
010600         10  CURRENT-DAY             PIC 9(2).
010700     05  CURRENT-TIME.
010800         10  CURRENT-HOUR            PIC 9(2).
010900         10  CURRENT-MINUTE          PIC 9(2).
011000         10  CURRENT-SECOND          PIC 9(2).
011100         10  CURRENT-HNDSEC          PIC 9(2).
011200*
011300*    RUN-DATE CARRIES A FULL FOUR-DIGIT YEAR SO IT CAN BE
011400*    COMPARED DIRECTLY AGAINST THE CCYYMMDD DATE-OF-BIRTH AND
011500*    LICENSE-EXPIRY-DATE FIELDS ON THE CUSTOMER RECORD.
011600 01  WS-RUN-DATE.
011700     05  WS-RUN-CCYY             PIC 9(4).
011800     05  WS-RUN-MM               PIC 9(2).
011900     05  WS-RUN-DD               PIC 9(2).
012000 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
012100*
012200 01  WS-FIELDS.
012300     05  WS-CUSMSTI-STATUS       PIC X(2)  VALUE SPACES.
012400     05  WS-CUSMSTO-STATUS       PIC X(2)  VALUE SPACES.
012500     05  WS-CUSTRNI-STATUS       PIC X(2)  VALUE SPACES.
012600     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
012700     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
012800     05  WS-CUSTRNI-EOF          PIC X     VALUE 'N'.
012900     05  WS-CUSMSTI-EOF          PIC X     VALUE 'N'.
013000     05  WS-TRAN-OK              PIC X     VALUE 'N'.
013100     05  WS-FOUND-SW             PIC X     VALUE 'N'.
013200         88  WS-FOUND                VALUE 'Y'.
013300         88  WS-NOT-FOUND            VALUE 'N'.
013400     05  WS-DUP-SW               PIC X     VALUE 'N'.
013500         88  WS-DUP-FOUND            VALUE 'Y'.
013600         88  WS-NO-DUP                VALUE 'N'.
013700     05  WS-AGE-SW               PIC X     VALUE 'N'.
013800         88  WS-AGE-OK               VALUE 'Y'.
013900         88  WS-AGE-NOT-OK           VALUE 'N'.
014000     05  WS-LIC-SW               PIC X     VALUE 'N'.
014100         88  WS-LIC-OK               VALUE 'Y'.
014200         88  WS-LIC-NOT-OK           VALUE 'N'.
014300*
014400 01  WORK-VARIABLES.
014500     05  I                     PIC S9(9)   COMP-3  VALUE +0.
014600     05  WORK-NUM              PIC S9(8)   COMP-3  VALUE +0.
014700     05  WS-FOUND-IX           PIC S9(5)   COMP    VALUE +0.
014800     05  WS-INSERT-IX          PIC S9(5)   COMP    VALUE +0.
014900     05  WS-AGE                PIC S9(3)   COMP-3  VALUE +0.
015000*
015100 01  REPORT-TOTALS.
015200     05  NUM-READ-TRANS        PIC S9(9)   COMP-3  VALUE +0.
015300     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
015400     05  NUM-CREATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015500     05  NUM-CREATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
015800*
015900 COPY CUSCOPY REPLACING ==:TAG:== BY ==WS-CUS==.
016000*
016100* CU-TABLE HOLDS THE ENTIRE CUSTOMER-MASTER FILE RESIDENT WHILE
016200* THIS STEP RUNS.  ROWS ARE HAND-CODED HERE (NOT COPIED FROM
016300* CUSCOPY) BECAUSE AN 01-LEVEL CANNOT BE COPIED DOWN UNDER AN
016400* OCCURS CLAUSE -- THE FIELD LIST BELOW MUST STAY IN STEP WITH
016500* CUSCOPY BY HAND IF THAT LAYOUT EVER CHANGES.
016600*
016700 01  CU-TABLE.
016800     05  CU-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
016900     05  CU-ROW OCCURS 1 TO 5000 TIMES
017000             DEPENDING ON CU-TABLE-COUNT
017100             INDEXED BY CU-IX.
017200         10  CU-ID                   PIC 9(09).
017300         10  CU-FIRST-NAME           PIC X(100).
017400         10  CU-LAST-NAME            PIC X(100).
017500         10  CU-EMAIL                PIC X(255).
017600         10  CU-PHONE                PIC X(020).
017700         10  CU-DRIVER-LICENSE-NO    PIC X(050).
017800         10  CU-DATE-OF-BIRTH        PIC 9(08).
017900         10  CU-ADDRESS              PIC X(255).
018000         10  CU-CITY                 PIC X(100).
018100         10  CU-COUNTRY              PIC X(100).
018200         10  CU-LICENSE-EXPIRY-DATE  PIC 9(08).
018300         10  FILLER                  PIC X(095).
018400*
018500*    WS-CUS-DUP-KEY LETS 215/207 COMPARE A TABLE ROW'S EMAIL AND
018600*    LICENSE NUMBER AGAINST THE INCOMING TRANSACTION IN ONE
018700*    GROUP MOVE -- SAME HOUSE HABIT AS WS-BRN-DUP-KEY ON
018800*    BRNUPDT.
018900 01  WS-CUS-DUP-KEY REDEFINES WS-CUS-REC.
019000     05  FILLER                  PIC X(009).
019100     05  FILLER                  PIC X(200).
019200     05  WS-CUS-DUP-EMAIL        PIC X(255).
019300     05  FILLER                  PIC X(020).
019400     05  WS-CUS-DUP-LICENSE      PIC X(050).
019500     05  FILLER                  PIC X(566).
019600*
019700*    SAME IDEA ON THE INCOMING TRANSACTION SIDE, PLUS A BROKEN-
019800*    OUT VIEW OF DATE-OF-BIRTH AND LICENSE-EXPIRY-DATE SO
019900*    400-COMPUTE-AGE AND 410-CHECK-LICENSE-EXPIRY CAN GET AT
020000*    THE YEAR/MONTH/DAY PARTS WITHOUT UNSTRING.
020100 01  CUSTOMER-TRAN-DATE-ALT REDEFINES CUSTOMER-TRAN-REC.
020200     05  FILLER                  PIC X(015).
020300     05  XT-ALT-EMAIL            PIC X(255).
020400     05  FILLER                  PIC X(070).
020500     05  XT-ALT-LICENSE          PIC X(050).
020600     05  XT-ALT-DOB-CCYY         PIC 9(4).
020700     05  XT-ALT-DOB-MM           PIC 9(2).
020800     05  XT-ALT-DOB-DD           PIC 9(2).
020900     05  FILLER                  PIC X(455).
021000     05  XT-ALT-EXP-CCYY         PIC 9(4).
021100     05  XT-ALT-EXP-MM           PIC 9(2).
021200     05  XT-ALT-EXP-DD           PIC 9(2).
021300     05  FILLER                  PIC X(091).
021400*
021500*    LETS 710 TEST THE FILE STATUS ARITHMETICALLY INSTEAD OF
021600*    CHARACTER BY CHARACTER.
021700 01  WS-FILE-STATUS-NUM REDEFINES WS-CUSTRNI-STATUS PIC 99.
021800*
021900 COPY CTLCOPY REPLACING ==:TAG:== BY ==WS-CTL==.
022000 COPY RPTCOPY.
022100*
022200 01  ERR-MSG-BAD-TRAN.
022300     05  FILLER PIC X(31)
022400                  VALUE 'Error Processing Transaction. '.
022500     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
022600     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
022700 01  RPT-TRAN-DETAIL1.
022800     05  RPT-TRAN-MSG1      PIC X(31)
022900                  VALUE '       Transaction processed: '.
023000     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
023100     05  FILLER                     PIC X(21)  VALUE SPACES.
023200*
023300*    ABEND-TEST IS THE SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED
023400*    ON EVERY MASTER-FILE UPDATE STEP SINCE THE SAM1 DAYS.  NOT
023500*    WIRED TO ANY LOGIC HERE -- IT'S A PLACE TO DROP A TEMPORARY
023600*    COUNTER BUMP WHEN SOMETHING NEEDS TO BE TRACED IN THE FIELD.
023700 01  ABEND-TEST              PIC X(2).
023800 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
023900****************************************************************
024000 PROCEDURE DIVISION.
024100****************************************************************
024200
024300 000-MAIN.
024400     ACCEPT CURRENT-DATE FROM DATE.
024500     ACCEPT CURRENT-TIME FROM TIME.
024600     DISPLAY 'CUSUPDT STARTED DATE = ' CURRENT-MONTH '/'
024700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
024800     DISPLAY '              TIME = ' CURRENT-HOUR ':'
024900            CURRENT-MINUTE ':' CURRENT-SECOND.
025000
025100     PERFORM 700-OPEN-FILES.
025200     PERFORM 750-DERIVE-RUN-DATE.
025300     PERFORM 800-INIT-REPORT.
025400     PERFORM 705-LOAD-CUSTOMER-TABLE.
025500
025600     PERFORM 100-PROCESS-TRANSACTIONS
025700             UNTIL WS-CUSTRNI-EOF = 'Y'.
025800
025900     PERFORM 780-WRITE-CUSTOMER-TABLE.
026000     PERFORM 850-REPORT-TRAN-STATS.
026100     PERFORM 790-CLOSE-FILES.
026200
026300     GOBACK.
026400
026500 100-PROCESS-TRANSACTIONS.
026600     PERFORM 710-READ-TRAN-FILE.
026700     IF WS-CUSTRNI-EOF NOT = 'Y'
026800         ADD 1 TO NUM-READ-TRANS
026900         MOVE 'Y' TO WS-TRAN-OK
027000         EVALUATE TRUE
027100            WHEN XT-IS-CREATE
027200                PERFORM 210-PROCESS-CREATE-TRAN THRU 210-EXIT
027300            WHEN XT-IS-UPDATE
027400                PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT
027500            WHEN OTHER
027600                MOVE 'INVALID TRAN CODE:  ' TO ERR-MSG-DATA1
027700                MOVE XT-TRAN-CODE            TO ERR-MSG-DATA2
027800                PERFORM 299-REPORT-BAD-TRAN
027900         END-EVALUATE
028000         IF WS-TRAN-OK = 'Y'
028100             PERFORM 830-REPORT-TRAN-PROCESSED
028200         END-IF
028300     END-IF.
028400
028500 205-FIND-BY-ID.
028600     IF CU-ID(CU-IX) = XT-ID
028700         SET WS-FOUND TO TRUE
028800         MOVE CU-IX TO WS-FOUND-IX
028900     END-IF.
029000 205-EXIT.
029100     EXIT.
029200
029300 207-SCAN-DUP-EXCL-SELF.
029400     IF I NOT = WS-FOUND-IX
029500         IF CU-EMAIL(I) = XT-EMAIL
029600            OR CU-DRIVER-LICENSE-NO(I) = XT-DRIVER-LICENSE-NO
029700             SET WS-DUP-FOUND TO TRUE
029800         END-IF
029900     END-IF.
030000 207-EXIT.
030100     EXIT.
030200
030300 210-PROCESS-CREATE-TRAN.
030400     ADD 1 TO NUM-CREATE-REQUESTS.
030500     PERFORM 420-VALIDATE-BIRTH-AND-EXPIRY THRU 420-EXIT.
030600     IF WS-AGE-NOT-OK OR WS-LIC-NOT-OK
030700         CONTINUE
030800     ELSE
030900         SET WS-NO-DUP TO TRUE
031000         PERFORM 215-SCAN-FOR-DUP THRU 215-EXIT
031100             VARYING CU-IX FROM 1 BY 1
031200             UNTIL CU-IX > CU-TABLE-COUNT OR WS-DUP-FOUND
031300         IF WS-DUP-FOUND
031400             MOVE 'DUPLICATE EMAIL/LICENSE:' TO ERR-MSG-DATA1
031500             MOVE XT-EMAIL                    TO ERR-MSG-DATA2
031600             PERFORM 299-REPORT-BAD-TRAN
031700         ELSE
031800             MOVE SPACES            TO WS-CUS-REC
031900             MOVE XT-ID             TO WS-CUS-ID
032000             MOVE XT-FIRST-NAME     TO WS-CUS-FIRST-NAME
032100             MOVE XT-LAST-NAME      TO WS-CUS-LAST-NAME
032200             MOVE XT-EMAIL          TO WS-CUS-EMAIL
032300             MOVE XT-PHONE          TO WS-CUS-PHONE
032400             MOVE XT-DRIVER-LICENSE-NO TO WS-CUS-DRIVER-LICENSE-NO
032500             MOVE XT-DATE-OF-BIRTH  TO WS-CUS-DATE-OF-BIRTH
032600             MOVE XT-ADDRESS        TO WS-CUS-ADDRESS
032700             MOVE XT-CITY           TO WS-CUS-CITY
032800             MOVE XT-COUNTRY        TO WS-CUS-COUNTRY
032900             MOVE XT-LICENSE-EXPIRY-DATE TO
033000                         WS-CUS-LICENSE-EXPIRY-DATE
033100             PERFORM 600-INSERT-CUSTOMER-ROW THRU 600-EXIT
033200             ADD 1 TO NUM-CREATE-PROCESSED
033300         END-IF
033400     END-IF.
033500 210-EXIT.
033600     EXIT.
033700
033800 215-SCAN-FOR-DUP.
033900     IF CU-EMAIL(CU-IX) = XT-EMAIL
034000        OR CU-DRIVER-LICENSE-NO(CU-IX) = XT-DRIVER-LICENSE-NO
034100         SET WS-DUP-FOUND TO TRUE
034200     END-IF.
034300 215-EXIT.
034400     EXIT.
034500
034600 220-PROCESS-UPDATE-TRAN.
034700     ADD 1 TO NUM-UPDATE-REQUESTS.
034800     SET WS-NOT-FOUND TO TRUE
034900     PERFORM 205-FIND-BY-ID THRU 205-EXIT
035000         VARYING CU-IX FROM 1 BY 1
035100         UNTIL CU-IX > CU-TABLE-COUNT OR WS-FOUND.
035200     IF WS-NOT-FOUND
035300         MOVE 'NO MATCHING CUSTOMER ID:' TO ERR-MSG-DATA1
035400         MOVE XT-ID                       TO ERR-MSG-DATA2
035500         PERFORM 299-REPORT-BAD-TRAN
035600     ELSE
035700         PERFORM 420-VALIDATE-BIRTH-AND-EXPIRY THRU 420-EXIT
035800         IF WS-AGE-NOT-OK OR WS-LIC-NOT-OK
035900             CONTINUE
036000         ELSE
036100             SET WS-NO-DUP TO TRUE
036200             PERFORM 207-SCAN-DUP-EXCL-SELF THRU 207-EXIT
036300                 VARYING I FROM 1 BY 1
036400                 UNTIL I > CU-TABLE-COUNT OR WS-DUP-FOUND
036500             IF WS-DUP-FOUND
036600                 MOVE 'DUPLICATE EMAIL/LICENSE:' TO
036700                             ERR-MSG-DATA1
036800                 MOVE XT-EMAIL TO ERR-MSG-DATA2
036900                 PERFORM 299-REPORT-BAD-TRAN
037000             ELSE
037100                 MOVE XT-FIRST-NAME     TO
037200                             CU-FIRST-NAME(WS-FOUND-IX)
037300                 MOVE XT-LAST-NAME      TO
037400                             CU-LAST-NAME(WS-FOUND-IX)
037500                 MOVE XT-EMAIL          TO
037600                             CU-EMAIL(WS-FOUND-IX)
037700                 MOVE XT-PHONE          TO
037800                             CU-PHONE(WS-FOUND-IX)
037900                 MOVE XT-DRIVER-LICENSE-NO TO
038000                             CU-DRIVER-LICENSE-NO(WS-FOUND-IX)
038100                 MOVE XT-DATE-OF-BIRTH  TO
038200                             CU-DATE-OF-BIRTH(WS-FOUND-IX)
038300                 MOVE XT-ADDRESS        TO
038400                             CU-ADDRESS(WS-FOUND-IX)
038500                 MOVE XT-CITY           TO
038600                             CU-CITY(WS-FOUND-IX)
038700                 MOVE XT-COUNTRY        TO
038800                             CU-COUNTRY(WS-FOUND-IX)
038900                 MOVE XT-LICENSE-EXPIRY-DATE TO
039000                             CU-LICENSE-EXPIRY-DATE(WS-FOUND-IX)
039100                 ADD 1 TO NUM-UPDATE-PROCESSED
039200             END-IF
039300         END-IF
039400     END-IF.
039500 220-EXIT.
039600     EXIT.
039700
039800*    RUN ONCE PER TRANSACTION -- GATES BOTH CREATE AND UPDATE ON
039900*    THE SAME TWO ENTITY-LEVEL EDITS (RULES 9 AND 10) BEFORE ANY
040000*    UNIQUENESS SCAN OR TABLE WRITE IS ATTEMPTED.
040100 420-VALIDATE-BIRTH-AND-EXPIRY.
040200     SET WS-AGE-OK TO TRUE.
040300     SET WS-LIC-OK TO TRUE.
040400     IF XT-DATE-OF-BIRTH = 0
040500         SET WS-AGE-NOT-OK TO TRUE
040600         MOVE 'DATE OF BIRTH REQUIRED: ' TO ERR-MSG-DATA1
040700         MOVE XT-ID                       TO ERR-MSG-DATA2
040800         PERFORM 299-REPORT-BAD-TRAN
040900     ELSE
041000         PERFORM 400-COMPUTE-AGE THRU 400-EXIT
041100         IF WS-AGE < 18
041200             SET WS-AGE-NOT-OK TO TRUE
041300             MOVE 'CUSTOMER UNDER AGE 18:  ' TO ERR-MSG-DATA1
042000             MOVE XT-ID                       TO ERR-MSG-DATA2
042100             PERFORM 299-REPORT-BAD-TRAN
042200         END-IF
042300     END-IF.
042400     IF WS-AGE-OK
042500         PERFORM 410-CHECK-LICENSE-EXPIRY THRU 410-EXIT
042600         IF WS-LIC-NOT-OK
042700             MOVE 'LICENSE NOT FUTURE DATED:' TO ERR-MSG-DATA1
042800             MOVE XT-ID                        TO ERR-MSG-DATA2
042900             PERFORM 299-REPORT-BAD-TRAN
043000         END-IF
043100     END-IF.
043200 420-EXIT.
043300     EXIT.
043400
043500*    ELAPSED-FULL-YEARS AGE, NOT A NAIVE YEAR SUBTRACTION -- BACK
043600*    ONE YEAR OFF IF THE BIRTH MONTH/DAY HASN'T HAPPENED YET
043700*    THIS CALENDAR YEAR.  NO INTRINSIC FUNCTIONS USED.
043800 400-COMPUTE-AGE.
043900     COMPUTE WS-AGE = WS-RUN-CCYY - XT-ALT-DOB-CCYY.
044000     IF (XT-ALT-DOB-MM > WS-RUN-MM)
044100        OR (XT-ALT-DOB-MM = WS-RUN-MM AND XT-ALT-DOB-DD > WS-RUN-DD)
044200         SUBTRACT 1 FROM WS-AGE
044300     END-IF.
044400 400-EXIT.
044500     EXIT.
044600
044700*    A ZERO LICENSE-EXPIRY-DATE MEANS THE FIELD WAS NOT SUPPLIED
044800*    -- NOTHING TO EDIT.  OTHERWISE IT MUST BE STRICTLY AFTER
044900*    THE RUN DATE.
045000 410-CHECK-LICENSE-EXPIRY.
045100     IF XT-LICENSE-EXPIRY-DATE = 0
045200         SET WS-LIC-OK TO TRUE
045300     ELSE
045400         IF XT-LICENSE-EXPIRY-DATE > WS-RUN-DATE-NUM
045500             SET WS-LIC-OK TO TRUE
045600         ELSE
045700             SET WS-LIC-NOT-OK TO TRUE
045800         END-IF
045900     END-IF.
046000 410-EXIT.
046100     EXIT.
046200
046300 299-REPORT-BAD-TRAN.
046400     ADD 1 TO NUM-TRAN-ERRORS.
046500     MOVE 'N' TO WS-TRAN-OK.
046600     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
046700
046800*    INSERT-SORT TECHNIQUE LIFTED FROM THE OLD ADSORT UTILITY --
046900*    SHIFTS ROWS WITH A HIGHER CU-ID UP ONE SLOT SO THE NEW ROW
047000*    LANDS KEEPING CU-TABLE IN ASCENDING CU-ID SEQUENCE.
047100 600-INSERT-CUSTOMER-ROW.
047200     ADD 1 TO CU-TABLE-COUNT.
047300     MOVE CU-TABLE-COUNT TO WS-INSERT-IX.
047400     PERFORM 610-SHIFT-ROWS-UP THRU 610-EXIT
047500         UNTIL WS-INSERT-IX <= 1
047600            OR CU-ID(WS-INSERT-IX - 1) <= WS-CUS-ID.
047700     MOVE WS-CUS-REC TO CU-ROW(WS-INSERT-IX).
047800 600-EXIT.
047900     EXIT.
048000
048100 610-SHIFT-ROWS-UP.
048200     MOVE CU-ROW(WS-INSERT-IX - 1) TO CU-ROW(WS-INSERT-IX).
048300     SUBTRACT 1 FROM WS-INSERT-IX.
048400 610-EXIT.
048500     EXIT.
048600
048700 700-OPEN-FILES.
048800*    STEP 3 OF THE RUN -- ACTIVITY-REPORT AND CONTROL-TOTALS-
048900*    FILE WERE ALREADY OPENED OUTPUT BY BRNUPDT, SO THIS STEP
049000*    OPENS THEM EXTEND.
049100     OPEN INPUT    CUSTOMER-TRANS-FILE
049200                   CUSTOMER-MASTER-IN
049300          OUTPUT   CUSTOMER-MASTER-OUT
049400          EXTEND   CONTROL-TOTALS-FILE
049500                   ACTIVITY-REPORT.
049600     IF WS-CUSMSTI-STATUS NOT = '00'
049700       DISPLAY 'ERROR OPENING CUSTOMER MASTER INPUT.  RC:'
049800               WS-CUSMSTI-STATUS
049900       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
050000       MOVE 16 TO RETURN-CODE
050100       MOVE 'Y' TO WS-CUSTRNI-EOF
050200     END-IF.
050300     IF WS-CUSMSTO-STATUS NOT = '00'
050400       DISPLAY 'ERROR OPENING CUSTOMER MASTER OUTPUT.  RC:'
050500               WS-CUSMSTO-STATUS
050600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
050700       MOVE 16 TO RETURN-CODE
050800       MOVE 'Y' TO WS-CUSTRNI-EOF
050900     END-IF.
051000     IF WS-CUSTRNI-STATUS NOT = '00'
051100       DISPLAY 'ERROR OPENING CUSTOMER TRANS FILE.  RC:'
051200               WS-CUSTRNI-STATUS
051300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
051400       MOVE 16 TO RETURN-CODE
051500       MOVE 'Y' TO WS-CUSTRNI-EOF
051600     END-IF.
051700
051800 705-LOAD-CUSTOMER-TABLE.
051900     PERFORM 706-LOAD-ONE-ROW THRU 706-EXIT
052000         UNTIL WS-CUSMSTI-EOF = 'Y'.
052100
052200 706-LOAD-ONE-ROW.
052300     ADD 1 TO CU-TABLE-COUNT.
052400     SET CU-IX TO CU-TABLE-COUNT.
052500     READ CUSTOMER-MASTER-IN INTO CU-ROW(CU-IX)
052600         AT END
052700             SUBTRACT 1 FROM CU-TABLE-COUNT
052800             MOVE 'Y' TO WS-CUSMSTI-EOF.
052900 706-EXIT.
053000     EXIT.
053100
053200 710-READ-TRAN-FILE.
053300     READ CUSTOMER-TRANS-FILE
053400       AT END MOVE 'Y' TO WS-CUSTRNI-EOF.
053500     EVALUATE WS-FILE-STATUS-NUM
053600        WHEN 00
053700             CONTINUE
053800        WHEN 10
053900             MOVE 'Y' TO WS-CUSTRNI-EOF
054000        WHEN OTHER
054100            MOVE 'ERROR ON TRAN FILE READ.  CODE:'
054200                        TO ERR-MSG-DATA1
054300            MOVE WS-CUSTRNI-STATUS TO ERR-MSG-DATA2
054400            PERFORM 299-REPORT-BAD-TRAN
054500            MOVE 'Y' TO WS-CUSTRNI-EOF
054600     END-EVALUATE.
054700
054800*    CENTURY WINDOW ADDED FOR Y2K -- SEE TICKET Y2K-0120.
054900 750-DERIVE-RUN-DATE.
055000     IF CURRENT-YEAR < 50
055100         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
055200     ELSE
055300         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
055400     END-IF.
055500     MOVE CURRENT-MONTH TO WS-RUN-MM.
055600     MOVE CURRENT-DAY   TO WS-RUN-DD.
055700
055800 780-WRITE-CUSTOMER-TABLE.
055900     PERFORM 781-WRITE-ONE-ROW THRU 781-EXIT
056000         VARYING CU-IX FROM 1 BY 1
056100         UNTIL CU-IX > CU-TABLE-COUNT.
056200
056300 781-WRITE-ONE-ROW.
056400     MOVE CU-ROW(CU-IX) TO CUST-MASTER-OUT-REC.
056500     WRITE CUST-MASTER-OUT-REC.
056600 781-EXIT.
056700     EXIT.
056800
056900 790-CLOSE-FILES.
057000     CLOSE CUSTOMER-TRANS-FILE.
057100     CLOSE CUSTOMER-MASTER-IN.
057200     CLOSE CUSTOMER-MASTER-OUT.
057300     CLOSE ACTIVITY-REPORT.
057400     CLOSE CONTROL-TOTALS-FILE.
057500
057600 800-INIT-REPORT.
057700*    THIS STEP APPENDS TO THE SHARED ACTIVITY-REPORT OPENED BY
057800*    BRNUPDT -- THE RUN-DATE BANNER WAS ALREADY PRINTED, SO WE
057900*    ONLY START A NEW PAGE FOR OUR OWN SECTION.
058000     MOVE 'CUSTOMER MAINTENANCE' TO RPT-SECTION-NAME.
058100     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.
058200     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
058300
058400 830-REPORT-TRAN-PROCESSED.
058500     MOVE 'CUSTOMER  '      TO RPT-TRANS-TYPE.
058600     MOVE XT-ID              TO RPT-RECORD-ID.
058700     IF XT-IS-CREATE
058800         MOVE 'CREATE    ' TO RPT-ACTION
058900     ELSE
059000         MOVE 'UPDATE    ' TO RPT-ACTION
059100     END-IF.
059200     MOVE 0                  TO RPT-AMOUNT.
059300     MOVE XT-EMAIL(1:54)     TO RPT-DETAIL-TEXT.
059400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
059500
059600 850-REPORT-TRAN-STATS.
059700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
059800
059900     MOVE 'CREATE    '          TO RPT-SUB-LABEL.
060000     MOVE NUM-CREATE-PROCESSED  TO RPT-SUB-PROCESSED.
060100     COMPUTE RPT-SUB-REJECTED =
060200                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.
060300     MOVE 0                     TO RPT-SUB-AMOUNT.
060400     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
060500
060600     MOVE 'UPDATE    '          TO RPT-SUB-LABEL.
060700     MOVE NUM-UPDATE-PROCESSED  TO RPT-SUB-PROCESSED.
060800     COMPUTE RPT-SUB-REJECTED =
060900                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
061000     MOVE 0                     TO RPT-SUB-AMOUNT.
061100     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
061200
061300     MOVE 'CUSTOMER  '          TO WS-CTL-TRANS-TYPE.
061400     MOVE NUM-READ-TRANS        TO WS-CTL-READ-COUNT.
061500     COMPUTE WS-CTL-ACCEPT-COUNT =
061600                NUM-CREATE-PROCESSED + NUM-UPDATE-PROCESSED.
061700     MOVE NUM-TRAN-ERRORS       TO WS-CTL-REJECT-COUNT.
061800     MOVE 0                     TO WS-CTL-AMOUNT-TOTAL.
061900     MOVE WS-CTL-REC            TO CTL-OUT-REC.
062000     WRITE CTL-OUT-REC.
