000100****************************************************************  00010000
000200*                                                                  00020000
000300*    MNTCOPY   --  MAINTENANCE MASTER RECORD LAYOUT                00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY.    00060000
000700*                                                                  00070000
000800*    MT-STATUS STATE MACHINE, ENFORCED BY MNTUPDT 220/230/240:      00080000
000900*        SCHEDULED -> IN_PROGRESS -> COMPLETED                     00090000
001000*        SCHEDULED -> CANCELLED,  IN_PROGRESS -> CANCELLED         00100000
001100*    MT-EMPLOYEE-ID OF ZERO MEANS NO SHOP EMPLOYEE WAS ASSIGNED.   00110000
001200*                                                                  00120000
001300*    CHANGE LOG                                                   00130000
001400*    ----------                                                   00140000
001500*    07/22/92  RSK  ORIGINAL LAYOUT, SERVICE SHOP CONVERSION       00150000
001600*    02/09/99  RSK  Y2K REVIEW -- MT-SCHEDULED-DATE/MT-COMPLETED-  00160000
001700*             DATE ALREADY CCYYMMDD, NO CHANGE REQUIRED.  Y2K-0123 00170000
001800*                                                                  00180000
001900****************************************************************  00190000
002000 01  :TAG:-REC.                                                   00200000
002100     05  :TAG:-ID                    PIC 9(09).                   00210000
002200     05  :TAG:-CAR-ID                PIC 9(09).                   00220000
002300     05  :TAG:-EMPLOYEE-ID           PIC 9(09).                   00230000
002400     05  :TAG:-MAINTENANCE-TYPE      PIC X(010).                 00240000
002500     05  :TAG:-DESCRIPTION           PIC X(1000).                00250000
002600     05  :TAG:-SCHEDULED-DATE        PIC 9(08).                   00260000
002700     05  :TAG:-COMPLETED-DATE        PIC 9(08).                   00270000
002800     05  :TAG:-COST                  PIC S9(8)V9(2) COMP-3.        00280000
002900     05  :TAG:-CURRENCY              PIC X(003).                 00290000
003000     05  :TAG:-STATUS                PIC X(011).                 00300000
003100         88  :TAG:-SCHEDULED             VALUE 'SCHEDULED  '.     00310000
003200         88  :TAG:-IN-PROGRESS           VALUE 'IN_PROGRESS'.     00320000
003300         88  :TAG:-COMPLETED             VALUE 'COMPLETED  '.     00330000
003400         88  :TAG:-CANCELLED             VALUE 'CANCELLED  '.     00340000
003500     05  :TAG:-NOTES                 PIC X(1000).                00350000
003600     05  FILLER                      PIC X(056).                 00360000
