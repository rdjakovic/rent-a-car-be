000100****************************************************************  00010000
000200*                                                                  00020000
000300*    MNTTRAN   --  MAINTENANCE-TRANS-FILE TRANSACTION RECORD       00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    MX-TRAN-CODE DRIVES MNTUPDT:                                  00060000
000700*        SCHEDULE / START / COMPLETE / CANCEL                      00070000
000800*    START/COMPLETE/CANCEL ARE KEYED BY MX-ID ONLY.                00080000
000900*                                                                  00090000
001000*    CHANGE LOG                                                   00100000
001100*    ----------                                                   00110000
001200*    07/22/92  RSK  ORIGINAL LAYOUT                                00120000
001300*                                                                  00130000
001400****************************************************************  00140000
001500 01  MAINT-TRAN-REC.                                               00150000
001600     05  MX-TRAN-CODE                PIC X(08).                   00160000
001700         88  MX-IS-SCHEDULE              VALUE 'SCHEDULE'.         00170000
001800         88  MX-IS-START                 VALUE 'START   '.         00180000
001900         88  MX-IS-COMPLETE              VALUE 'COMPLETE'.         00190000
002000         88  MX-IS-CANCEL                VALUE 'CANCEL  '.         00200000
002100     05  MX-ID                       PIC 9(09).                   00210000
002200     05  MX-CAR-ID                   PIC 9(09).                   00220000
002300     05  MX-EMPLOYEE-ID              PIC 9(09).                   00230000
002400     05  MX-MAINTENANCE-TYPE         PIC X(010).                 00240000
002500     05  MX-DESCRIPTION              PIC X(1000).                00250000
002600     05  MX-SCHEDULED-DATE           PIC 9(08).                   00260000
002700     05  MX-COST                     PIC S9(8)V9(2) COMP-3.        00270000
002800     05  MX-CURRENCY                 PIC X(003).                 00280000
002900     05  MX-NOTES                    PIC X(1000).                00290000
003000     05  FILLER                      PIC X(058).                 00300000
