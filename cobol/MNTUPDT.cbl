000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    MNTUPDT.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  07/22/92.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* MNTUPDT  --  VEHICLE MAINTENANCE MASTER FILE UPDATE, STEP 5
001500*               (LAST MASTER-UPDATE STEP) OF THE NIGHTLY BATCH
001600*               RUN.
001700*
001800* SCHEDULES/STARTS/COMPLETES/CANCELS SHOP WORK AGAINST THE
001900* MAINTENANCE-MASTER, AND -- UNLIKE RESUPDT, WHICH ONLY READS
002000* CAR-MASTER -- THIS STEP OWNS CAR-MASTER READ-WRITE, SINCE
002100* STARTING OR CLOSING OUT A SHOP VISIT HAS TO FLIP THE CAR'S OWN
002200* CR-STATUS BETWEEN MAINTENANCE AND AVAILABLE.  CARMSTI/CARMSTO
002300* ARE THE SAME FILES CARUPDT (STEP 2) LEFT BEHIND -- THIS STEP
002400* JUST REWRITES THEM AGAIN WITH THE STATUS FLIPS APPLIED.
002500*
002600* CHANGE LOG
002700* ----------
002800* 07/22/92  RSK  ORIGINAL PROGRAM, SERVICE SHOP CONVERSION.
002900* 04/14/94  TLW  CANCEL NOW RESTORES THE CAR TO AVAILABLE THE   MT-0006
003000*                SAME AS COMPLETE -- ORIGINALLY ONLY COMPLETE
003100*                DID, WHICH LEFT CARS STRANDED IN MAINTENANCE
003200*                WHEN A SHOP VISIT WAS CANCELLED INSTEAD OF
003300*                FINISHED.
003400* 09/19/96  RSK  BOTH COMPLETE AND CANCEL NOW CHECK CR-DELETED   MT-0011
003500*                BEFORE RESTORING -- A SOFT-DELETED CAR STAYS
003600*                OUT_OF_SERVICE.
003700* 02/09/99  RSK  Y2K REVIEW -- ADDED 750-DERIVE-RUN-DATE        Y2K-0123
003800*                CENTURY WINDOW, SAME AS THE OTHER FOUR MASTER
003900*                STEPS.  SIGNED OFF.
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MAINT-MASTER-IN      ASSIGN TO MNTMSTI
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS  IS  WS-MNTMSTI-STATUS.
005100
005200     SELECT MAINT-MASTER-OUT     ASSIGN TO MNTMSTO
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-MNTMSTO-STATUS.
005500
005600     SELECT MAINT-TRANS-FILE     ASSIGN TO MNTTRNI
005700         FILE STATUS  IS  WS-MNTTRNI-STATUS.
005800
005900     SELECT CAR-MASTER-IN        ASSIGN TO CARMSTI
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-CARMSTI-STATUS.
006200
006300     SELECT CAR-MASTER-OUT       ASSIGN TO CARMSTO
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-CARMSTO-STATUS.
006600
006700     SELECT ACTIVITY-REPORT      ASSIGN TO ACTRPT
006800         FILE STATUS  IS  WS-ACTRPT-STATUS.
006900
007000     SELECT CONTROL-TOTALS-FILE  ASSIGN TO CTLTOTS
007100         FILE STATUS  IS  WS-CTLTOTS-STATUS.
007200****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  MAINT-MASTER-IN
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  MAINT-MASTER-IN-REC         PIC X(2129).
008000
008100 FD  MAINT-MASTER-OUT
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  MAINT-MASTER-OUT-REC        PIC X(2129).
008500
008600 FD  MAINT-TRANS-FILE
008700     RECORDING MODE IS F.
008800 COPY MNTTRAN.
008900
009000 FD  CAR-MASTER-IN
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  CAR-MASTER-IN-REC           PIC X(452).
009400
009500 FD  CAR-MASTER-OUT
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  CAR-MASTER-OUT-REC          PIC X(452).
009900
010000 FD  ACTIVITY-REPORT
010100     RECORDING MODE IS F.
010200 01  REPORT-RECORD               PIC X(132).
010300
010400 FD  CONTROL-TOTALS-FILE
010500     RECORDING MODE IS F.
010600 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-OUT==.
010700****************************************************************
010800 WORKING-STORAGE SECTION.
010900****************************************************************
011000*
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-YEAR            PIC 9(2).
011400         10  CURRENT-MONTH           PIC 9(2).
011500         10  CURRENT-DAY             PIC 9(2).
011600     05  CURRENT-TIME.
011700         10  CURRENT-HOUR            PIC 9(2).
011800         10  CURRENT-MINUTE          PIC 9(2).
011900         10  CURRENT-SECOND          PIC 9(2).
012000         10  CURRENT-HNDSEC          PIC 9(2).
012100*
012200 01  WS-RUN-DATE.
012300     05  WS-RUN-CCYY             PIC 9(4).
012400     05  WS-RUN-MM               PIC 9(2).
012500     05  WS-RUN-DD               PIC 9(2).
012600 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
012700*
012800 01  WS-FIELDS.
012900     05  WS-MNTMSTI-STATUS       PIC X(2)  VALUE SPACES.
013000     05  WS-MNTMSTO-STATUS       PIC X(2)  VALUE SPACES.
013100     05  WS-MNTTRNI-STATUS       PIC X(2)  VALUE SPACES.
013200     05  WS-CARMSTI-STATUS       PIC X(2)  VALUE SPACES.
013300     05  WS-CARMSTO-STATUS       PIC X(2)  VALUE SPACES.
013400     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
013500     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
013600     05  WS-MNTTRNI-EOF          PIC X     VALUE 'N'.
013700     05  WS-MNTMSTI-EOF          PIC X     VALUE 'N'.
013800     05  WS-CARMSTI-EOF          PIC X     VALUE 'N'.
013900     05  WS-TRAN-OK              PIC X     VALUE 'N'.
014000     05  WS-FOUND-SW             PIC X     VALUE 'N'.
014100         88  WS-FOUND                VALUE 'Y'.
014200         88  WS-NOT-FOUND            VALUE 'N'.
014300     05  WS-CAR-SW               PIC X     VALUE 'N'.
014400         88  WS-CAR-FOUND            VALUE 'Y'.
014500         88  WS-CAR-NOT-FOUND        VALUE 'N'.
014600     05  WS-STATE-SW             PIC X     VALUE 'N'.
014700         88  WS-STATE-OK             VALUE 'Y'.
014800         88  WS-STATE-NOT-OK         VALUE 'N'.
014900*
015000 01  WORK-VARIABLES.
015100     05  I                     PIC S9(9)   COMP-3  VALUE +0.
015200     05  WORK-NUM              PIC S9(8)   COMP-3  VALUE +0.
015300     05  WS-FOUND-IX           PIC S9(5)   COMP    VALUE +0.
015400     05  WS-CAR-FOUND-IX       PIC S9(5)   COMP    VALUE +0.
015500     05  WS-INSERT-IX          PIC S9(5)   COMP    VALUE +0.
015600*
015700 01  REPORT-TOTALS.
015800     05  NUM-READ-TRANS          PIC S9(9)  COMP-3  VALUE +0.
015900     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
016000     05  NUM-SCHEDULE-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
016100     05  NUM-SCHEDULE-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
016200     05  NUM-START-REQUESTS      PIC S9(9)  COMP-3  VALUE +0.
016300     05  NUM-START-PROCESSED     PIC S9(9)  COMP-3  VALUE +0.
016400     05  NUM-COMPLETE-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
016500     05  NUM-COMPLETE-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
016600     05  NUM-CANCEL-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
016700     05  NUM-CANCEL-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
016800     05  WS-COST-TOTAL           PIC S9(9)V9(2) COMP-3 VALUE +0.
016900*
017000 COPY MNTCOPY REPLACING ==:TAG:== BY ==WS-MNT==.
017100*
017200* MT-TABLE HOLDS THE ENTIRE MAINTENANCE-MASTER FILE RESIDENT SO
017300* 600-INSERT-MAINTENANCE-ROW CAN KEEP IT IN ASCENDING MT-ID
017400* ORDER THE SAME WAY EVERY OTHER *UPDT DOES FOR ITS OWN MASTER.
017500* HAND-CODED, 88-LEVELS LEFT OFF, FOR THE SAME REASON AS EVERY
017600* OTHER *UPDT TABLE -- AN 01-LEVEL WON'T COPY DOWN UNDER AN
017700* OCCURS.
017800 01  MT-TABLE.
017900     05  MT-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
018000     05  MT-ROW OCCURS 1 TO 5000 TIMES
018100             DEPENDING ON MT-TABLE-COUNT
018200             INDEXED BY MT-IX.
018300         10  MT-ID                   PIC 9(09).
018400         10  MT-CAR-ID               PIC 9(09).
018500         10  MT-EMPLOYEE-ID          PIC 9(09).
018600         10  MT-MAINTENANCE-TYPE     PIC X(010).
018700         10  MT-DESCRIPTION          PIC X(1000).
018800         10  MT-SCHEDULED-DATE       PIC 9(08).
018900         10  MT-COMPLETED-DATE       PIC 9(08).
019000         10  MT-COST                 PIC S9(8)V9(2) COMP-3.
019100         10  MT-CURRENCY             PIC X(003).
019200         10  MT-STATUS               PIC X(011).
019300         10  MT-NOTES                PIC X(1000).
019400         10  FILLER                  PIC X(056).
019500*
019600* CR-TABLE HOLDS THE ENTIRE CAR-MASTER FILE RESIDENT, READ-WRITE
019700* -- THIS STEP OWNS THE CR-STATUS SIDE EFFECTS OF START/COMPLETE/
019800* CANCEL, SO UNLIKE RESUPDT'S READ-ONLY CR-REF-TABLE, EVERY FIELD
019900* HAS TO BE CARRIED (THE WHOLE ROW GETS WRITTEN BACK TO
020000* CAR-MASTER-OUT).
020100 01  CR-TABLE.
020200     05  CR-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
020300     05  CR-ROW OCCURS 1 TO 5000 TIMES
020400             DEPENDING ON CR-TABLE-COUNT
020500             INDEXED BY CR-IX.
020600         10  CR-ID                   PIC 9(09).
020700         10  CR-VIN                  PIC X(017).
020800         10  CR-MAKE                 PIC X(050).
020900         10  CR-MODEL                PIC X(050).
021000         10  CR-YEAR                 PIC 9(004).
021100         10  CR-CATEGORY             PIC X(012).
021200         10  CR-TRANSMISSION         PIC X(009).
021300         10  CR-FUEL-TYPE            PIC X(008).
021400         10  CR-SEATS                PIC 9(002).
021500         10  CR-MILEAGE              PIC 9(007).
021600         10  CR-STATUS               PIC X(014).
021700         10  CR-DAILY-PRICE          PIC S9(4)V9(2) COMP-3.
021800         10  CR-BRANCH-ID            PIC 9(009).
021900         10  CR-COLOR                PIC X(030).
022000         10  CR-LICENSE-PLATE        PIC X(020).
022100         10  CR-INSURANCE-POLICY     PIC X(100).
022200         10  CR-LAST-SERVICE-DATE    PIC 9(008).
022300         10  CR-NEXT-SERVICE-DATE    PIC 9(008).
022400         10  CR-DELETED              PIC X(001).
022500         10  FILLER                  PIC X(090).
022600*
022700*    LETS 710 TEST THE FILE STATUS ARITHMETICALLY INSTEAD OF
022800*    CHARACTER BY CHARACTER.
022900 01  WS-FILE-STATUS-NUM REDEFINES WS-MNTTRNI-STATUS PIC 99.
023000*
023100 COPY CTLCOPY REPLACING ==:TAG:== BY ==WS-CTL==.
023200 COPY RPTCOPY.
023300*
023400 01  ERR-MSG-BAD-TRAN.
023500     05  FILLER PIC X(31)
023600                  VALUE 'Error Processing Transaction. '.
023700     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
023800     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
023900 01  RPT-TRAN-DETAIL1.
024000     05  RPT-TRAN-MSG1      PIC X(31)
024100                  VALUE '       Transaction processed: '.
024200     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
024300     05  FILLER                     PIC X(21)  VALUE SPACES.
024400*
024500*    ABEND-TEST IS THE SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED
024600*    ON EVERY MASTER-FILE UPDATE STEP SINCE THE SAM1 DAYS.
024700 01  ABEND-TEST              PIC X(2).
024800 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
024900****************************************************************
025000 PROCEDURE DIVISION.
025100****************************************************************
025200
025300 000-MAIN.
025400     ACCEPT CURRENT-DATE FROM DATE.
025500     ACCEPT CURRENT-TIME FROM TIME.
025600     DISPLAY 'MNTUPDT STARTED DATE = ' CURRENT-MONTH '/'
025700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
025800     DISPLAY '              TIME = ' CURRENT-HOUR ':'
025900            CURRENT-MINUTE ':' CURRENT-SECOND.
026000
026100     PERFORM 700-OPEN-FILES.
026200     PERFORM 750-DERIVE-RUN-DATE.
026300     PERFORM 800-INIT-REPORT.
026400     PERFORM 705-LOAD-MAINTENANCE-TABLE.
026500     PERFORM 707-LOAD-CAR-TABLE.
026600
026700     PERFORM 100-PROCESS-TRANSACTIONS
026800             UNTIL WS-MNTTRNI-EOF = 'Y'.
026900
027000     PERFORM 780-WRITE-MAINTENANCE-TABLE.
027100     PERFORM 785-WRITE-CAR-TABLE.
027200     PERFORM 850-REPORT-TRAN-STATS.
027300     PERFORM 790-CLOSE-FILES.
027400
027500     GOBACK.
027600
027700 100-PROCESS-TRANSACTIONS.
027800     PERFORM 710-READ-TRAN-FILE.
027900     IF WS-MNTTRNI-EOF NOT = 'Y'
028000         ADD 1 TO NUM-READ-TRANS
028100         MOVE 'Y' TO WS-TRAN-OK
028200         EVALUATE TRUE
028300            WHEN MX-IS-SCHEDULE
028400                PERFORM 210-PROCESS-SCHEDULE-TRAN THRU 210-EXIT
028500            WHEN MX-IS-START
028600                PERFORM 220-PROCESS-START-TRAN THRU 220-EXIT
028700            WHEN MX-IS-COMPLETE
028800                PERFORM 230-PROCESS-COMPLETE-TRAN THRU 230-EXIT
028900            WHEN MX-IS-CANCEL
029000                PERFORM 240-PROCESS-CANCEL-TRAN THRU 240-EXIT
029100            WHEN OTHER
029200                MOVE 'INVALID TRAN CODE:  ' TO ERR-MSG-DATA1
029300                MOVE MX-TRAN-CODE            TO ERR-MSG-DATA2
029400                PERFORM 299-REPORT-BAD-TRAN
029500         END-EVALUATE
029600         IF WS-TRAN-OK = 'Y'
029700             PERFORM 830-REPORT-TRAN-PROCESSED
029800         END-IF
029900     END-IF.
030000
030100 205-FIND-MAINT-BY-ID.
030200     IF MT-ID(MT-IX) = MX-ID
030300         SET WS-FOUND TO TRUE
030400         MOVE MT-IX TO WS-FOUND-IX
030500     END-IF.
030600 205-EXIT.
030700     EXIT.
030800
030900 206-FIND-CAR-BY-ID.
031000     IF CR-ID(CR-IX) = MX-CAR-ID
031100         SET WS-CAR-FOUND TO TRUE
031200         MOVE CR-IX TO WS-CAR-FOUND-IX
031300     END-IF.
031400 206-EXIT.
031500     EXIT.
031600
031700 207-FIND-CAR-FOR-MAINT-ROW.
031800     IF CR-ID(CR-IX) = MT-CAR-ID(WS-FOUND-IX)
031900         SET WS-CAR-FOUND TO TRUE
032000         MOVE CR-IX TO WS-CAR-FOUND-IX
032100     END-IF.
032200 207-EXIT.
032300     EXIT.
032400
032500*    SPEC STEP 2 -- RESOLVE THE CAR, APPEND A NEW MAINTENANCE-
032600*    MASTER ROW WITH STATUS SCHEDULED.
032700 210-PROCESS-SCHEDULE-TRAN.
032800     ADD 1 TO NUM-SCHEDULE-REQUESTS.
032900     SET WS-CAR-NOT-FOUND TO TRUE.
033000     PERFORM 206-FIND-CAR-BY-ID THRU 206-EXIT
033100         VARYING CR-IX FROM 1 BY 1
033200         UNTIL CR-IX > CR-TABLE-COUNT OR WS-CAR-FOUND.
033300     IF WS-CAR-NOT-FOUND
033400         MOVE 'CAR NOT FOUND:        ' TO ERR-MSG-DATA1
033500         MOVE MX-CAR-ID                 TO ERR-MSG-DATA2
033600         PERFORM 299-REPORT-BAD-TRAN
033700     ELSE
033800         MOVE SPACES              TO WS-MNT-REC
033900         MOVE MX-ID               TO WS-MNT-ID
034000         MOVE MX-CAR-ID           TO WS-MNT-CAR-ID
034100         MOVE MX-EMPLOYEE-ID      TO WS-MNT-EMPLOYEE-ID
034200         MOVE MX-MAINTENANCE-TYPE TO WS-MNT-MAINTENANCE-TYPE
034300         MOVE MX-DESCRIPTION      TO WS-MNT-DESCRIPTION
034400         MOVE MX-SCHEDULED-DATE   TO WS-MNT-SCHEDULED-DATE
034500         MOVE 0                   TO WS-MNT-COMPLETED-DATE
034600         MOVE MX-COST             TO WS-MNT-COST
034700         IF MX-CURRENCY = SPACES
034800             MOVE 'USD'           TO WS-MNT-CURRENCY
034900         ELSE
035000             MOVE MX-CURRENCY     TO WS-MNT-CURRENCY
035100         END-IF
035200         MOVE 'SCHEDULED  '       TO WS-MNT-STATUS
035300         MOVE MX-NOTES            TO WS-MNT-NOTES
035400         PERFORM 600-INSERT-MAINTENANCE-ROW THRU 600-EXIT
035500         ADD 1 TO NUM-SCHEDULE-PROCESSED
035600         ADD WS-MNT-COST TO WS-COST-TOTAL
035700     END-IF.
035800 210-EXIT.
035900     EXIT.
036000
036100*    RULE 16 -- START ONLY VALID FROM SCHEDULED; ALSO FORCES THE
036200*    RELATED CAR TO CR-STATUS = MAINTENANCE.
036300 220-PROCESS-START-TRAN.
036400     ADD 1 TO NUM-START-REQUESTS.
036500     SET WS-NOT-FOUND TO TRUE.
036600     PERFORM 205-FIND-MAINT-BY-ID THRU 205-EXIT
036700         VARYING MT-IX FROM 1 BY 1
036800         UNTIL MT-IX > MT-TABLE-COUNT OR WS-FOUND.
036900     IF WS-NOT-FOUND
037000         MOVE 'NO MATCHING MAINT ID: ' TO ERR-MSG-DATA1
037100         MOVE MX-ID                     TO ERR-MSG-DATA2
037200         PERFORM 299-REPORT-BAD-TRAN
037300     ELSE
037400         IF MT-STATUS(WS-FOUND-IX) NOT = 'SCHEDULED  '
037500             MOVE 'START ONLY VALID FROM ' TO ERR-MSG-DATA1
037600             MOVE 'SCHEDULED STATUS        ' TO ERR-MSG-DATA2
037700             PERFORM 299-REPORT-BAD-TRAN
037800         ELSE
037900             MOVE 'IN_PROGRESS' TO MT-STATUS(WS-FOUND-IX)
038000             SET WS-CAR-NOT-FOUND TO TRUE
038100             PERFORM 207-FIND-CAR-FOR-MAINT-ROW THRU 207-EXIT
038200                 VARYING CR-IX FROM 1 BY 1
038300                 UNTIL CR-IX > CR-TABLE-COUNT OR WS-CAR-FOUND
038400             IF WS-CAR-FOUND
038500                 MOVE 'MAINTENANCE   ' TO CR-STATUS(WS-CAR-FOUND-IX)
038600             END-IF
038700             ADD 1 TO NUM-START-PROCESSED
038800         END-IF
038900     END-IF.
039000 220-EXIT.
039100     EXIT.
039200
039300*    RULE 16 -- COMPLETE ONLY VALID FROM IN_PROGRESS; STAMPS
039400*    MT-COMPLETED-DATE; RESTORES THE CAR TO AVAILABLE UNLESS IT
039500*    HAS SINCE BEEN SOFT-DELETED.
039600 230-PROCESS-COMPLETE-TRAN.
039700     ADD 1 TO NUM-COMPLETE-REQUESTS.
039800     SET WS-NOT-FOUND TO TRUE.
039900     PERFORM 205-FIND-MAINT-BY-ID THRU 205-EXIT
040000         VARYING MT-IX FROM 1 BY 1
040100         UNTIL MT-IX > MT-TABLE-COUNT OR WS-FOUND.
040200     IF WS-NOT-FOUND
040300         MOVE 'NO MATCHING MAINT ID: ' TO ERR-MSG-DATA1
040400         MOVE MX-ID                     TO ERR-MSG-DATA2
040500         PERFORM 299-REPORT-BAD-TRAN
040600     ELSE
040700         IF MT-STATUS(WS-FOUND-IX) NOT = 'IN_PROGRESS'
040800             MOVE 'COMPLETE ONLY VALID   ' TO ERR-MSG-DATA1
040900             MOVE 'FROM IN_PROGRESS        ' TO ERR-MSG-DATA2
041000             PERFORM 299-REPORT-BAD-TRAN
041100         ELSE
041200             MOVE 'COMPLETED  '       TO MT-STATUS(WS-FOUND-IX)
041300             MOVE WS-RUN-DATE-NUM     TO
041400                         MT-COMPLETED-DATE(WS-FOUND-IX)
041500             SET WS-CAR-NOT-FOUND TO TRUE
041600             PERFORM 207-FIND-CAR-FOR-MAINT-ROW THRU 207-EXIT
041700                 VARYING CR-IX FROM 1 BY 1
041800                 UNTIL CR-IX > CR-TABLE-COUNT OR WS-CAR-FOUND
041900             IF WS-CAR-FOUND
042000                 IF CR-DELETED(WS-CAR-FOUND-IX) = 'N'
042100                     MOVE 'AVAILABLE     ' TO
042200                                 CR-STATUS(WS-CAR-FOUND-IX)
042300                 END-IF
042400             END-IF
042500             ADD 1 TO NUM-COMPLETE-PROCESSED
042600         END-IF
042700     END-IF.
042800 230-EXIT.
042900     EXIT.
043000
043100*    RULE 16 -- CANCEL ONLY VALID FROM SCHEDULED OR IN_PROGRESS;
043200*    SAME CAR-RESTORE GUARD AS COMPLETE (MT-0006/MT-0011).
043300 240-PROCESS-CANCEL-TRAN.
043400     ADD 1 TO NUM-CANCEL-REQUESTS.
043500     SET WS-NOT-FOUND TO TRUE.
043600     PERFORM 205-FIND-MAINT-BY-ID THRU 205-EXIT
043700         VARYING MT-IX FROM 1 BY 1
043800         UNTIL MT-IX > MT-TABLE-COUNT OR WS-FOUND.
043900     IF WS-NOT-FOUND
044000         MOVE 'NO MATCHING MAINT ID: ' TO ERR-MSG-DATA1
044100         MOVE MX-ID                     TO ERR-MSG-DATA2
044200         PERFORM 299-REPORT-BAD-TRAN
044300     ELSE
044400         IF MT-STATUS(WS-FOUND-IX) NOT = 'SCHEDULED  '
044500            AND MT-STATUS(WS-FOUND-IX) NOT = 'IN_PROGRESS'
044600             MOVE 'CANCEL ONLY VALID FROM' TO ERR-MSG-DATA1
044700             MOVE 'SCHEDULED/IN_PROGRESS   ' TO ERR-MSG-DATA2
044800             PERFORM 299-REPORT-BAD-TRAN
044900         ELSE
045000             MOVE 'CANCELLED  '       TO MT-STATUS(WS-FOUND-IX)
045100             SET WS-CAR-NOT-FOUND TO TRUE
045200             PERFORM 207-FIND-CAR-FOR-MAINT-ROW THRU 207-EXIT
045300                 VARYING CR-IX FROM 1 BY 1
045400                 UNTIL CR-IX > CR-TABLE-COUNT OR WS-CAR-FOUND
045500             IF WS-CAR-FOUND
045600                 IF CR-DELETED(WS-CAR-FOUND-IX) = 'N'
045700                     MOVE 'AVAILABLE     ' TO
045800                                 CR-STATUS(WS-CAR-FOUND-IX)
045900                 END-IF
046000             END-IF
046100             ADD 1 TO NUM-CANCEL-PROCESSED
046200         END-IF
046300     END-IF.
046400 240-EXIT.
046500     EXIT.
046600
046700 299-REPORT-BAD-TRAN.
046800     ADD 1 TO NUM-TRAN-ERRORS.
046900     MOVE 'N' TO WS-TRAN-OK.
047000     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
047100
047200*    ADSORT1-STYLE INSERTION, KEYED ON MT-ID ASCENDING, SAME
047300*    TECHNIQUE AS EVERY OTHER *UPDT's 600- PARAGRAPH.
047400 600-INSERT-MAINTENANCE-ROW.
047500     ADD 1 TO MT-TABLE-COUNT.
047600     MOVE MT-TABLE-COUNT TO WS-INSERT-IX.
047700     PERFORM 610-SHIFT-ROWS-UP THRU 610-EXIT
047800         UNTIL WS-INSERT-IX <= 1
047900            OR MT-ID(WS-INSERT-IX - 1) <= WS-MNT-ID.
048000     MOVE WS-MNT-REC TO MT-ROW(WS-INSERT-IX).
048100 600-EXIT.
048200     EXIT.
048300
048400 610-SHIFT-ROWS-UP.
048500     MOVE MT-ROW(WS-INSERT-IX - 1) TO MT-ROW(WS-INSERT-IX).
048600     SUBTRACT 1 FROM WS-INSERT-IX.
048700 610-EXIT.
048800     EXIT.
048900
049000 700-OPEN-FILES.
049100*    STEP 5 OF THE RUN -- ACTIVITY-REPORT AND CONTROL-TOTALS-
049200*    FILE WERE ALREADY OPENED OUTPUT BY BRNUPDT, SO THIS STEP
049300*    OPENS THEM EXTEND.
049400     OPEN INPUT    MAINT-TRANS-FILE
049500                   MAINT-MASTER-IN
049600                   CAR-MASTER-IN
049700          OUTPUT   MAINT-MASTER-OUT
049800                   CAR-MASTER-OUT
049900          EXTEND   CONTROL-TOTALS-FILE
050000                   ACTIVITY-REPORT.
050100     IF WS-MNTMSTI-STATUS NOT = '00'
050200       DISPLAY 'ERROR OPENING MAINT MASTER INPUT.  RC:'
050300               WS-MNTMSTI-STATUS
050400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
050500       MOVE 16 TO RETURN-CODE
050600       MOVE 'Y' TO WS-MNTTRNI-EOF
050700     END-IF.
050800     IF WS-MNTTRNI-STATUS NOT = '00'
050900       DISPLAY 'ERROR OPENING MAINT TRANS FILE.  RC:'
051000               WS-MNTTRNI-STATUS
051100       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
051200       MOVE 16 TO RETURN-CODE
051300       MOVE 'Y' TO WS-MNTTRNI-EOF
051400     END-IF.
051500     IF WS-CARMSTI-STATUS NOT = '00'
051600       DISPLAY 'ERROR OPENING CAR MASTER INPUT.  RC:'
051700               WS-CARMSTI-STATUS
051800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
051900       MOVE 16 TO RETURN-CODE
052000       MOVE 'Y' TO WS-MNTTRNI-EOF
052100     END-IF.
052200
052300 705-LOAD-MAINTENANCE-TABLE.
052400     PERFORM 706-LOAD-ONE-MAINT-ROW THRU 706-EXIT
052500         UNTIL WS-MNTMSTI-EOF = 'Y'.
052600
052700 706-LOAD-ONE-MAINT-ROW.
052800     ADD 1 TO MT-TABLE-COUNT.
052900     SET MT-IX TO MT-TABLE-COUNT.
053000     READ MAINT-MASTER-IN INTO MT-ROW(MT-IX)
053100         AT END
053200             SUBTRACT 1 FROM MT-TABLE-COUNT
053300             MOVE 'Y' TO WS-MNTMSTI-EOF.
053400 706-EXIT.
053500     EXIT.
053600
053700 707-LOAD-CAR-TABLE.
053800     PERFORM 708-LOAD-ONE-CAR-ROW THRU 708-EXIT
053900         UNTIL WS-CARMSTI-EOF = 'Y'.
054000
054100 708-LOAD-ONE-CAR-ROW.
054200     ADD 1 TO CR-TABLE-COUNT.
054300     SET CR-IX TO CR-TABLE-COUNT.
054400     READ CAR-MASTER-IN INTO CR-ROW(CR-IX)
054500         AT END
054600             SUBTRACT 1 FROM CR-TABLE-COUNT
054700             MOVE 'Y' TO WS-CARMSTI-EOF.
054800 708-EXIT.
054900     EXIT.
055000
055100 710-READ-TRAN-FILE.
055200     READ MAINT-TRANS-FILE
055300       AT END MOVE 'Y' TO WS-MNTTRNI-EOF.
055400     EVALUATE WS-FILE-STATUS-NUM
055500        WHEN 00
055600             CONTINUE
055700        WHEN 10
055800             MOVE 'Y' TO WS-MNTTRNI-EOF
055900        WHEN OTHER
056000            MOVE 'ERROR ON TRAN FILE READ.  CODE:'
056100                        TO ERR-MSG-DATA1
056200            MOVE WS-MNTTRNI-STATUS TO ERR-MSG-DATA2
056300            PERFORM 299-REPORT-BAD-TRAN
056400            MOVE 'Y' TO WS-MNTTRNI-EOF
056500     END-EVALUATE.
056600
056700*    Y2K-0123 -- CENTURY WINDOW.
056800 750-DERIVE-RUN-DATE.
056900     IF CURRENT-YEAR < 50
057000         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
057100     ELSE
057200         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
057300     END-IF.
057400     MOVE CURRENT-MONTH TO WS-RUN-MM.
057500     MOVE CURRENT-DAY   TO WS-RUN-DD.
057600
057700 780-WRITE-MAINTENANCE-TABLE.
057800     PERFORM 781-WRITE-ONE-ROW THRU 781-EXIT
057900         VARYING MT-IX FROM 1 BY 1
058000         UNTIL MT-IX > MT-TABLE-COUNT.
058100
058200 781-WRITE-ONE-ROW.
058300     MOVE MT-ROW(MT-IX) TO MAINT-MASTER-OUT-REC.
058400     WRITE MAINT-MASTER-OUT-REC.
058500 781-EXIT.
058600     EXIT.
058700
058800 785-WRITE-CAR-TABLE.
058900     PERFORM 786-WRITE-ONE-ROW THRU 786-EXIT
059000         VARYING CR-IX FROM 1 BY 1
059100         UNTIL CR-IX > CR-TABLE-COUNT.
059200
059300 786-WRITE-ONE-ROW.
059400     MOVE CR-ROW(CR-IX) TO CAR-MASTER-OUT-REC.
059500     WRITE CAR-MASTER-OUT-REC.
059600 786-EXIT.
059700     EXIT.
059800
059900 790-CLOSE-FILES.
060000     CLOSE MAINT-TRANS-FILE.
060100     CLOSE MAINT-MASTER-IN.
060200     CLOSE MAINT-MASTER-OUT.
060300     CLOSE CAR-MASTER-IN.
060400     CLOSE CAR-MASTER-OUT.
060500     CLOSE ACTIVITY-REPORT.
060600     CLOSE CONTROL-TOTALS-FILE.
060700
060800 800-INIT-REPORT.
060900*    THIS STEP APPENDS TO THE SHARED ACTIVITY-REPORT OPENED BY
061000*    BRNUPDT -- THE RUN-DATE BANNER WAS ALREADY PRINTED, SO WE
061100*    ONLY START A NEW PAGE FOR OUR OWN SECTION.
061200     MOVE 'VEHICLE MAINTENANCE' TO RPT-SECTION-NAME.
061300     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.
061400     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
061500
061600 830-REPORT-TRAN-PROCESSED.
061700     MOVE 'MAINTENANCE' TO RPT-TRANS-TYPE.
061800     MOVE MX-ID          TO RPT-RECORD-ID.
061900     EVALUATE TRUE
062000        WHEN MX-IS-SCHEDULE MOVE 'SCHEDULE  ' TO RPT-ACTION
062100        WHEN MX-IS-START    MOVE 'START     ' TO RPT-ACTION
062200        WHEN MX-IS-COMPLETE MOVE 'COMPLETE  ' TO RPT-ACTION
062300        WHEN MX-IS-CANCEL   MOVE 'CANCEL    ' TO RPT-ACTION
062400     END-EVALUATE.
062500     IF MX-IS-SCHEDULE
062600         MOVE WS-MNT-COST TO RPT-AMOUNT
062700     ELSE
062800         MOVE 0 TO RPT-AMOUNT
062900     END-IF.
063000     MOVE MX-NOTES(1:54)     TO RPT-DETAIL-TEXT.
063100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
063200
063300 850-REPORT-TRAN-STATS.
063400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
063500
063600     MOVE 'SCHEDULE  '          TO RPT-SUB-LABEL.
063700     MOVE NUM-SCHEDULE-PROCESSED TO RPT-SUB-PROCESSED.
063800     COMPUTE RPT-SUB-REJECTED =
063900                NUM-SCHEDULE-REQUESTS - NUM-SCHEDULE-PROCESSED.
064000     MOVE WS-COST-TOTAL         TO RPT-SUB-AMOUNT.
064100     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
064200
064300     MOVE 'START     '          TO RPT-SUB-LABEL.
064400     MOVE NUM-START-PROCESSED  TO RPT-SUB-PROCESSED.
064500     COMPUTE RPT-SUB-REJECTED =
064600                NUM-START-REQUESTS - NUM-START-PROCESSED.
064700     MOVE 0                     TO RPT-SUB-AMOUNT.
064800     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
064900
065000     MOVE 'COMPLETE  '           TO RPT-SUB-LABEL.
065100     MOVE NUM-COMPLETE-PROCESSED TO RPT-SUB-PROCESSED.
065200     COMPUTE RPT-SUB-REJECTED =
065300                NUM-COMPLETE-REQUESTS - NUM-COMPLETE-PROCESSED.
065400     MOVE 0                      TO RPT-SUB-AMOUNT.
065500     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
065600
065700     MOVE 'CANCEL    '          TO RPT-SUB-LABEL.
065800     MOVE NUM-CANCEL-PROCESSED  TO RPT-SUB-PROCESSED.
065900     COMPUTE RPT-SUB-REJECTED =
066000                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.
066100     MOVE 0                     TO RPT-SUB-AMOUNT.
066200     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
066300
066400     MOVE 'MAINTENANCE' TO WS-CTL-TRANS-TYPE.
066500     MOVE NUM-READ-TRANS        TO WS-CTL-READ-COUNT.
066600     COMPUTE WS-CTL-ACCEPT-COUNT =
066700                NUM-SCHEDULE-PROCESSED + NUM-START-PROCESSED
066800              + NUM-COMPLETE-PROCESSED + NUM-CANCEL-PROCESSED.
066900     MOVE NUM-TRAN-ERRORS       TO WS-CTL-REJECT-COUNT.
067000     MOVE WS-COST-TOTAL         TO WS-CTL-AMOUNT-TOTAL.
067100     MOVE WS-CTL-REC            TO CTL-OUT-REC.
067200     WRITE CTL-OUT-REC.
