000100****************************************************************  00010000
000200*                                                                  00020000
000300*    PAYCOPY   --  PAYMENT MASTER RECORD LAYOUT                    00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY.    00060000
000700*                                                                  00070000
000800*    PM-STATUS STATE MACHINE, ENFORCED BY SUBPROGRAM PAYRULE:       00080000
000900*        PENDING -> AUTHORIZED -> CAPTURED -> REFUNDED             00090000
001000*        PENDING -> FAILED,      AUTHORIZED -> CAPTURED DIRECT     00100000
001100*    THERE IS NO STANDALONE PAYMENT TRANSACTION FILE -- RESUPDT    00110000
001200*    CALLS PAYRULE AT THE RESERVATION LIFECYCLE POINTS THAT NEED   00120000
001300*    A PAYMENT ROW TOUCHED (SEE PAYRULE BANNER).                   00130000
001400*                                                                  00140000
001500*    CHANGE LOG                                                   00150000
001600*    ----------                                                   00160000
001700*    03/30/93  RSK  ORIGINAL LAYOUT, ADDED WITH CARD-PRESENT       00170000
001800*             PROCESSING TIE-IN                                    00180000
001900*    02/09/99  RSK  Y2K REVIEW -- PM-PAYMENT-DATE ALREADY          00190000
002000*             CCYYMMDD, NO CHANGE REQUIRED.  SIGNED OFF Y2K-0122   00200000
002100*                                                                  00210000
002200****************************************************************  00220000
002300 01  :TAG:-REC.                                                   00230000
002400     05  :TAG:-ID                    PIC 9(09).                   00240000
002500     05  :TAG:-RESERVATION-ID        PIC 9(09).                   00250000
002600     05  :TAG:-AMOUNT                PIC S9(8)V9(2) COMP-3.        00260000
002700     05  :TAG:-CURRENCY              PIC X(003).                 00270000
002800     05  :TAG:-STATUS                PIC X(010).                 00280000
002900         88  :TAG:-PENDING               VALUE 'PENDING   '.       00290000
003000         88  :TAG:-AUTHORIZED            VALUE 'AUTHORIZED'.       00300000
003100         88  :TAG:-CAPTURED              VALUE 'CAPTURED  '.       00310000
003200         88  :TAG:-FAILED                VALUE 'FAILED    '.       00320000
003300         88  :TAG:-REFUNDED              VALUE 'REFUNDED  '.       00330000
003400     05  :TAG:-PAYMENT-METHOD        PIC X(013).                 00340000
003500     05  :TAG:-PROVIDER              PIC X(050).                 00350000
003600     05  :TAG:-TRANSACTION-REF       PIC X(050).                 00360000
003700     05  :TAG:-PAYMENT-DATE          PIC 9(08).                   00370000
003800     05  FILLER                      PIC X(044).                 00380000
