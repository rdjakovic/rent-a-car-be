000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PAYRULE.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  03/30/93.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* PAYRULE  --  PAYMENT STATUS GUARD, CALLED SUBPROGRAM.
001500*
001600* ONE PLACE THAT KNOWS THE WHOLE PM-STATUS STATE MACHINE, SO
001700* RESUPDT (THE ONLY CALLER -- THERE IS NO STANDALONE PAYMENT
001800* TRANSACTION FILE) DOES NOT HAVE TO DUPLICATE THE GUARD LOGIC
001900* AT EVERY LIFE-CYCLE POINT.  CALLING PROGRAM PASSES THE ACTION
002000* VERB, THE PAYMENT ROW ITSELF (BY REFERENCE -- THIS PROGRAM
002100* UPDATES IT IN PLACE), THE RUN DATE, AND GETS BACK A Y/N
002200* ALLOWED/REJECTED FLAG.  RESUPDT DOES NOT TREAT A REJECTED
002300* TRANSITION AS A BATCH ERROR -- IT IS A NORMAL OUTCOME OF THE
002400* STATE MACHINE (E.G. CANCELLING A RESERVATION WHOSE PAYMENT IS
002500* ALREADY AUTHORIZED LEAVES IT AUTHORIZED, NOT FAILED).
002600*
002700* VALID ACTIONS:   NEW / AUTHORIZE / CAPTURE / FAIL / REFUND
002800*
002900* GUARD TABLE:
003000*     NEW        -- ALWAYS ALLOWED, SETS STATUS PENDING
003100*     AUTHORIZE  -- ONLY FROM PENDING
003200*     CAPTURE    -- FROM PENDING OR AUTHORIZED
003300*     FAIL       -- ONLY FROM PENDING
003400*     REFUND     -- ONLY FROM CAPTURED, AND ONLY IF THE ROW
003500*                   SHOWS A CAPTURE DATE ALREADY STAMPED
003600*
003700* CHANGE LOG
003800* ----------
003900* 03/30/93  RSK  ORIGINAL PROGRAM, WRITTEN ALONGSIDE PAYCOPY   PR-0001
004000*                FOR THE CARD-PRESENT PROCESSING TIE-IN.
004100* 07/19/95  RSK  CAPTURE NOW ALLOWED DIRECTLY FROM AUTHORIZED   PR-0009
004200*                WITHOUT REQUIRING A SEPARATE RE-AUTHORIZE.
004300* 01/11/97  TLW  ADDED 100-VALIDATE-ACTION -- AN UNRECOGNIZED   PR-0014
004400*                ACTION CODE NOW COMES BACK REJECTED INSTEAD
004500*                OF FALLING THROUGH THE EVALUATE UNGUARDED.
004600* 02/09/99  RSK  Y2K REVIEW -- LK-PMT-DATE-ALT YEAR FIELD IS    Y2K-0122
004700*                ALREADY CCYY, NO CHANGE REQUIRED.  SIGNED OFF.
004800****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005400****************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700****************************************************************
005800*
005900* TABLE OF THE FIVE ACTION VERBS THIS PROGRAM UNDERSTANDS --
006000* 100-VALIDATE-ACTION SCANS IT SO AN UNRECOGNIZED CODE COMES
006100* BACK REJECTED RATHER THAN SLIPPING THROUGH THE EVALUATE.
006200 01  WS-ACTION-LIST.
006300     05  FILLER   PIC X(10)  VALUE 'NEW       '.
006400     05  FILLER   PIC X(10)  VALUE 'AUTHORIZE '.
006500     05  FILLER   PIC X(10)  VALUE 'CAPTURE   '.
006600     05  FILLER   PIC X(10)  VALUE 'FAIL      '.
006700     05  FILLER   PIC X(10)  VALUE 'REFUND    '.
006800 01  WS-ACTION-TABLE REDEFINES WS-ACTION-LIST.
006900     05  ACTION-TBL   PIC X(10)  OCCURS 5 TIMES.
007000*
007100 01  WORK-VARIABLES.
007200     05  WS-ACTION-IX        PIC S9(3)  COMP    VALUE +0.
007300     05  WS-CALL-COUNT       PIC S9(9)  COMP-3  VALUE +0.
007400*
007500 01  WS-VALID-SW             PIC X     VALUE 'N'.
007600     88  WS-ACTION-VALID         VALUE 'Y'.
007700     88  WS-ACTION-NOT-VALID     VALUE 'N'.
007800*
007900*    SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED ON EVERY PROGRAM.
008000 01  ABEND-TEST              PIC X(2).
008100 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
008200****************************************************************
008300 LINKAGE SECTION.
008400****************************************************************
008500 01  LK-ACTION                PIC X(10).
008600*
008700 COPY PAYCOPY REPLACING ==:TAG:== BY ==LK-PMT==.
008800*
008900*    EXPOSES THE PAYMENT DATE AS CCYY/MM/DD SO 500-CHECK-REFUND
009000*    CAN CONFIRM A CAPTURE DATE WAS ACTUALLY STAMPED BEFORE
009100*    ALLOWING A REFUND -- A ROW THAT SOMEHOW REACHED CAPTURED
009200*    WITHOUT ONE IS TREATED AS NOT YET REFUNDABLE.
009300 01  LK-PMT-DATE-ALT REDEFINES LK-PMT-PAYMENT-DATE.
009400     05  LK-PMT-DATE-CCYY     PIC 9(4).
009500     05  LK-PMT-DATE-MM       PIC 9(2).
009600     05  LK-PMT-DATE-DD       PIC 9(2).
009700*
009800 01  LK-RUN-DATE               PIC 9(8).
009900*
010000 01  LK-RETURN-CODE            PIC X(1).
010100     88  LK-RETURN-ALLOWED         VALUE 'Y'.
010200     88  LK-RETURN-REJECTED        VALUE 'N'.
010300****************************************************************
010400 PROCEDURE DIVISION USING LK-ACTION
010500                           LK-PMT-REC
010600                           LK-RUN-DATE
010700                           LK-RETURN-CODE.
010800****************************************************************
010900
011000 000-MAIN.
011100     ADD 1 TO WS-CALL-COUNT.
011200     SET LK-RETURN-REJECTED TO TRUE.
011300     SET WS-ACTION-NOT-VALID TO TRUE.
011400     PERFORM 100-VALIDATE-ACTION THRU 100-EXIT
011500         VARYING WS-ACTION-IX FROM 1 BY 1
011600         UNTIL WS-ACTION-IX > 5 OR WS-ACTION-VALID.
011700     IF WS-ACTION-VALID
011750         PERFORM 200-APPLY-ACTION THRU 200-EXIT
011780     END-IF.
011900     GOBACK.
012000
012100 100-VALIDATE-ACTION.
012200     IF ACTION-TBL(WS-ACTION-IX) = LK-ACTION
012300         SET WS-ACTION-VALID TO TRUE
012400     END-IF.
012500 100-EXIT.
012600     EXIT.
012700
012800 200-APPLY-ACTION.
012900     EVALUATE LK-ACTION
013000        WHEN 'NEW       '
013100             PERFORM 210-DO-NEW THRU 210-EXIT
013200        WHEN 'AUTHORIZE '
013300             PERFORM 220-DO-AUTHORIZE THRU 220-EXIT
013400        WHEN 'CAPTURE   '
013500             PERFORM 230-DO-CAPTURE THRU 230-EXIT
013600        WHEN 'FAIL      '
013700             PERFORM 240-DO-FAIL THRU 240-EXIT
013800        WHEN 'REFUND    '
013900             PERFORM 250-DO-REFUND THRU 250-EXIT
014000     END-EVALUATE.
014100 200-EXIT.
014200     EXIT.
014300
014400*    A BRAND NEW PAYMENT ROW HAS NO PRIOR STATE TO GUARD --
014500*    IT JUST LANDS PENDING.
014600 210-DO-NEW.
014700     MOVE 'PENDING   ' TO LK-PMT-STATUS.
014800     SET LK-RETURN-ALLOWED TO TRUE.
014900 210-EXIT.
015000     EXIT.
015100
015200*    AUTHORIZE ONLY VALID FROM PENDING; STAMPS THE PAYMENT
015300*    DATE.
015400 220-DO-AUTHORIZE.
015500     IF LK-PMT-PENDING
015600         MOVE 'AUTHORIZED' TO LK-PMT-STATUS
015700         MOVE LK-RUN-DATE  TO LK-PMT-PAYMENT-DATE
015800         SET LK-RETURN-ALLOWED TO TRUE
015900     END-IF.
016000 220-EXIT.
016100     EXIT.
016200
016300*    CAPTURE VALID FROM EITHER PENDING OR AUTHORIZED (PR-0009 --
016400*    A CARD-PRESENT SALE CAN CAPTURE WITHOUT A SEPARATE
016500*    AUTHORIZE STEP).  STAMPS THE PAYMENT DATE IF NOT ALREADY
016600*    SET BY A PRIOR AUTHORIZE.
016700 230-DO-CAPTURE.
016800     IF LK-PMT-PENDING OR LK-PMT-AUTHORIZED
016900         MOVE 'CAPTURED  ' TO LK-PMT-STATUS
017000         MOVE LK-RUN-DATE  TO LK-PMT-PAYMENT-DATE
017100         SET LK-RETURN-ALLOWED TO TRUE
017200     END-IF.
017300 230-EXIT.
017400     EXIT.
017500
017600*    FAIL ONLY VALID FROM PENDING -- AN AUTHORIZED OR CAPTURED
017700*    PAYMENT IS LEFT ALONE (SEE RESUPDT 240-PROCESS-CANCEL-
017800*    TRAN'S BANNER FOR WHY).
017900 240-DO-FAIL.
018000     IF LK-PMT-PENDING
018100         MOVE 'FAILED    ' TO LK-PMT-STATUS
018200         SET LK-RETURN-ALLOWED TO TRUE
018300     END-IF.
018400 240-EXIT.
018500     EXIT.
018600
018700*    REFUND ONLY VALID FROM CAPTURED, AND ONLY WHEN A CAPTURE
018800*    DATE IS ACTUALLY ON THE ROW.
018900 250-DO-REFUND.
019000     IF LK-PMT-CAPTURED AND LK-PMT-DATE-CCYY NOT = 0
019100         MOVE 'REFUNDED  ' TO LK-PMT-STATUS
019200         SET LK-RETURN-ALLOWED TO TRUE
019300     END-IF.
019400 250-EXIT.
019500     EXIT.
