000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RENTTOT.
000700 AUTHOR.        R S KOWALSKI.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  04/09/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* RENTTOT  --  RUN GRAND-TOTAL TRAILER, LAST STEP (6 OF 6) OF
001500*               THE NIGHTLY BATCH RUN.
001600*
001700* READS THE FIVE CONTROL-TOTALS-FILE RECORDS LEFT BEHIND BY
001800* BRNUPDT/CARUPDT/CUSUPDT/RESUPDT/MNTUPDT (ONE PER STEP), ROLLS
001900* THEM UP, AND WRITES THE ONE GRAND-TOTAL LINE ON THE SHARED
002000* ACTIVITY-REPORT.  THIS IS THE ONLY STEP THAT NEEDS TO KNOW
002100* ABOUT ALL FIVE OF THE OTHER STEPS -- EACH OF THEM ONLY HAD TO
002200* KNOW HOW TO APPEND ITS OWN RECORD.
002300*
002400* CHANGE LOG
002500* ----------
002600* 04/09/88  RSK  ORIGINAL PROGRAM, WRITTEN WITH BRNUPDT/CARUPDT/
002700*                CUSUPDT AS A 3-SECTION REPORT.
002800* 08/02/93  RSK  PICKED UP THE RESERVATION SECTION WHEN RESUPDT  GT-0004
002900*                WAS ADDED TO THE RUN.  STILL JUST SUMS 4
003000*                RECORDS, NO LOGIC CHANGE NEEDED.
003100* 07/22/92  RSK  PICKED UP THE MAINTENANCE SECTION WHEN MNTUPDT  GT-0005
003200*                WAS ADDED -- NOW EXPECTS 5 RECORDS.  ADDED THE
003300*                DUPLICATE-SECTION GUARD (CTL-IN-KEY-ALT, WS-
003400*                SEEN-TABLE) AFTER A RERUN ONE NIGHT LEFT TWO
003500*                CARUPDT RECORDS ON THE FILE AND DOUBLE-COUNTED
003600*                THE CAR SECTION INTO THE GRAND TOTAL.
003700* 02/09/99  RSK  Y2K REVIEW -- NO DATE FIELDS ON THIS PROGRAM'S   Y2K-0124
003800*                OWN RECORDS.  SIGNED OFF.
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTROL-TOTALS-FILE  ASSIGN TO CTLTOTS
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS  IS  WS-CTLTOTS-STATUS.
005000
005100     SELECT ACTIVITY-REPORT      ASSIGN TO ACTRPT
005200         FILE STATUS  IS  WS-ACTRPT-STATUS.
005300****************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  CONTROL-TOTALS-FILE
005800     RECORDING MODE IS F.
005900 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-IN==.
006000
006100 FD  ACTIVITY-REPORT
006200     RECORDING MODE IS F.
006300 01  REPORT-RECORD               PIC X(132).
006400****************************************************************
006500 WORKING-STORAGE SECTION.
006600****************************************************************
006700*
006800 01  WS-FIELDS.
006900     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
007000     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
007100     05  WS-CTLTOTS-EOF          PIC X     VALUE 'N'.
007200     05  WS-DUP-SW               PIC X     VALUE 'N'.
007300         88  WS-IS-DUPLICATE         VALUE 'Y'.
007400         88  WS-NOT-DUPLICATE        VALUE 'N'.
007500*
007600 01  WORK-VARIABLES.
007700     05  I                     PIC S9(5)   COMP    VALUE +0.
007800     05  WS-SEEN-COUNT         PIC S9(5)   COMP    VALUE +0.
007900*
008000*    EXPECTED SECTIONS -- ONE RECORD APIECE, APPENDED IN RUN
008100*    ORDER BY THE FIVE MASTER-UPDATE STEPS.  USED ONLY TO COUNT
008200*    HOW MANY OF THE FIVE ACTUALLY SHOWED UP, FOR THE "RECORDS
008300*    EXPECTED" LINE ON THE TRAILER.
008400 01  WS-EXPECTED-COUNT         PIC S9(3) COMP-3 VALUE +5.
008500*
008600*    SEEN-TABLE -- GT-0005 DUPLICATE-SECTION GUARD.  EACH
008700*    CONTROL-TOTALS-FILE RECORD'S TRANS-TYPE IS CHECKED AGAINST
008800*    WHAT HAS ALREADY BEEN ROLLED UP; A SECOND RECORD FOR A
008900*    SECTION ALREADY SEEN IS REPORTED AND DROPPED RATHER THAN
009000*    DOUBLE-COUNTED.
009100 01  WS-SEEN-TABLE.
009200     05  WS-SEEN-ROW  OCCURS 5 TIMES  INDEXED BY WS-SEEN-IX.
009300         10  WS-SEEN-TYPE         PIC X(10)  VALUE SPACES.
009400*
009500 01  REPORT-TOTALS.
009600     05  WS-GRAND-READ           PIC S9(9)      COMP-3 VALUE +0.
009700     05  WS-GRAND-ACCEPT         PIC S9(9)      COMP-3 VALUE +0.
009800     05  WS-GRAND-REJECT         PIC S9(9)      COMP-3 VALUE +0.
009900     05  WS-GRAND-AMOUNT         PIC S9(9)V9(2) COMP-3 VALUE +0.
010000*
010100*    LETS 200-READ-CONTROL-TOTALS TEST THE FILE STATUS
010200*    ARITHMETICALLY INSTEAD OF CHARACTER BY CHARACTER.
010300 01  WS-FILE-STATUS-NUM REDEFINES WS-CTLTOTS-STATUS PIC 99.
010400*
010500*    EXPOSES JUST THE TRANS-TYPE KEY OF THE RECORD JUST READ, SO
010600*    300-WRITE-GRAND-TOTAL'S DUP SCAN DOES NOT HAVE TO CARRY THE
010700*    WHOLE 48-BYTE GROUP AROUND.
010800 01  CTL-IN-KEY-ALT REDEFINES CTL-IN-REC.
010900     05  CTL-IN-KEY-TYPE         PIC X(10).
011000     05  FILLER                 PIC X(38).
011100*
011200 COPY RPTCOPY.
011300*
011400*    SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED ON EVERY PROGRAM.
011500 01  ABEND-TEST              PIC X(2).
011600 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
011700*
011800 01  ERR-MSG-DUP-SECTION.
011900     05  FILLER PIC X(32)
012000                  VALUE 'Duplicate section on file -- '.
012100     05  ERR-MSG-DATA1              PIC X(10)  VALUE SPACES.
012200     05  FILLER                     PIC X(90)  VALUE SPACES.
012300****************************************************************
012400 PROCEDURE DIVISION.
012500****************************************************************
012600
012700 000-MAIN.
012800     OPEN INPUT  CONTROL-TOTALS-FILE
012900          EXTEND ACTIVITY-REPORT.
013000     IF WS-CTLTOTS-STATUS NOT = '00'
013100       DISPLAY 'ERROR OPENING CONTROL TOTALS FILE.  RC:'
013200               WS-CTLTOTS-STATUS
013300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
013400       MOVE 16 TO RETURN-CODE
013500       MOVE 'Y' TO WS-CTLTOTS-EOF
013600     END-IF.
013700     IF WS-ACTRPT-STATUS NOT = '00'
013800       DISPLAY 'ERROR OPENING ACTIVITY REPORT.  RC:'
013900               WS-ACTRPT-STATUS
014000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
014100       MOVE 16 TO RETURN-CODE
014200       MOVE 'Y' TO WS-CTLTOTS-EOF
014300     END-IF.
014400
014500     PERFORM 200-READ-CONTROL-TOTALS
014600             UNTIL WS-CTLTOTS-EOF = 'Y'.
014700
014800     PERFORM 300-WRITE-GRAND-TOTAL.
014900
015000     CLOSE CONTROL-TOTALS-FILE.
015100     CLOSE ACTIVITY-REPORT.
015200
015300     GOBACK.
015400
015500 200-READ-CONTROL-TOTALS.
015600     READ CONTROL-TOTALS-FILE
015700       AT END MOVE 'Y' TO WS-CTLTOTS-EOF.
015800     EVALUATE WS-FILE-STATUS-NUM
015900        WHEN 00
016000             PERFORM 210-ROLL-UP-ONE-RECORD THRU 210-EXIT
016100        WHEN 10
016200             MOVE 'Y' TO WS-CTLTOTS-EOF
016300        WHEN OTHER
016400            DISPLAY 'ERROR ON CONTROL TOTALS READ.  CODE:'
016500                    WS-CTLTOTS-STATUS
016600            MOVE 16 TO RETURN-CODE
016700            MOVE 'Y' TO WS-CTLTOTS-EOF
016800     END-EVALUATE.
016900
017000*    GT-0005 -- SKIP (AND REPORT) A SECTION ALREADY ROLLED UP
017100*    RATHER THAN ADDING IT INTO THE GRAND TOTAL TWICE.
017200 210-ROLL-UP-ONE-RECORD.
017300     SET WS-NOT-DUPLICATE TO TRUE.
017400     PERFORM 220-CHECK-SEEN THRU 220-EXIT
017500         VARYING WS-SEEN-IX FROM 1 BY 1
017600         UNTIL WS-SEEN-IX > WS-SEEN-COUNT OR WS-IS-DUPLICATE.
017700     IF WS-IS-DUPLICATE
017800         MOVE CTL-IN-KEY-TYPE TO ERR-MSG-DATA1
017900         WRITE REPORT-RECORD FROM ERR-MSG-DUP-SECTION AFTER 1
018000     ELSE
018100         ADD 1 TO WS-SEEN-COUNT
018200         MOVE CTL-IN-KEY-TYPE TO WS-SEEN-TYPE(WS-SEEN-COUNT)
018300         ADD CTL-IN-READ-COUNT    TO WS-GRAND-READ
018400         ADD CTL-IN-ACCEPT-COUNT  TO WS-GRAND-ACCEPT
018500         ADD CTL-IN-REJECT-COUNT  TO WS-GRAND-REJECT
018600         ADD CTL-IN-AMOUNT-TOTAL  TO WS-GRAND-AMOUNT
018700     END-IF.
018800 210-EXIT.
018900     EXIT.
019000
019100 220-CHECK-SEEN.
019200     IF WS-SEEN-TYPE(WS-SEEN-IX) = CTL-IN-KEY-TYPE
019300         SET WS-IS-DUPLICATE TO TRUE
019400     END-IF.
019500 220-EXIT.
019600     EXIT.
019700
019800 300-WRITE-GRAND-TOTAL.
019900     WRITE REPORT-RECORD FROM RPT-GRAND-HDR AFTER PAGE.
020000     MOVE WS-GRAND-READ   TO RPT-GRAND-READ.
020100     MOVE WS-GRAND-ACCEPT TO RPT-GRAND-ACCEPT.
020200     MOVE WS-GRAND-REJECT TO RPT-GRAND-REJECT.
020300     MOVE WS-GRAND-AMOUNT TO RPT-GRAND-AMOUNT.
020400     WRITE REPORT-RECORD FROM RPT-GRAND-LINE AFTER 2.
020500     IF WS-SEEN-COUNT NOT = WS-EXPECTED-COUNT
020600         DISPLAY 'RENTTOT -- EXPECTED ' WS-EXPECTED-COUNT
020700                 ' SECTIONS, ROLLED UP ' WS-SEEN-COUNT
020800     END-IF.
