000100****************************************************************  00010000
000200*                                                                  00020000
000300*    RESCOPY   --  RESERVATION MASTER RECORD LAYOUT                00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    CALLER SUPPLIES :TAG: VIA REPLACING.  SEE BRNCOPY FOR WHY.    00060000
000700*                                                                  00070000
000800*    RV-STATUS STATE MACHINE (SEE RESUPDT 230/240/250):            00080000
000900*        PENDING -> CONFIRMED -> COMPLETED                         00090000
001000*        PENDING -> CANCELLED,  CONFIRMED -> CANCELLED             00100000
001100*                                                                  00110000
001200*    CHANGE LOG                                                   00120000
001300*    ----------                                                   00130000
001400*    02/14/91  TLW  ORIGINAL LAYOUT, ONLINE-TO-BATCH CONVERSION    00140000
001500*    08/02/93  RSK  ADDED RV-NOTES FREE-TEXT FIELD PER HELP DESK   00150000
001600*    02/09/99  RSK  Y2K REVIEW -- RV-START-DATE/RV-END-DATE        00160000
001700*             ALREADY CCYYMMDD, NO CHANGE REQUIRED.  Y2K-0121      00170000
001800*                                                                  00180000
001900****************************************************************  00190000
002000 01  :TAG:-REC.                                                   00200000
002100     05  :TAG:-ID                    PIC 9(09).                   00210000
002200     05  :TAG:-CUSTOMER-ID           PIC 9(09).                   00220000
002300     05  :TAG:-CAR-ID                PIC 9(09).                   00230000
002400     05  :TAG:-START-DATE            PIC 9(08).                   00240000
002500     05  :TAG:-END-DATE              PIC 9(08).                   00250000
002600     05  :TAG:-PICKUP-BRANCH-ID      PIC 9(09).                   00260000
002700     05  :TAG:-DROPOFF-BRANCH-ID     PIC 9(09).                   00270000
002800     05  :TAG:-STATUS                PIC X(009).                 00280000
002900         88  :TAG:-PENDING               VALUE 'PENDING  '.       00290000
003000         88  :TAG:-CONFIRMED             VALUE 'CONFIRMED'.       00300000
003100         88  :TAG:-CANCELLED             VALUE 'CANCELLED'.       00310000
003200         88  :TAG:-COMPLETED             VALUE 'COMPLETED'.       00320000
003300     05  :TAG:-TOTAL-PRICE           PIC S9(8)V9(2) COMP-3.        00330000
003400     05  :TAG:-CURRENCY              PIC X(003).                 00340000
003500     05  :TAG:-NOTES                 PIC X(1000).                00350000
003600     05  FILLER                      PIC X(068).                 00360000
