000100****************************************************************  00010000
000200*                                                                  00020000
000300*    RESTRAN   --  RESERVATION-TRANS-FILE TRANSACTION RECORD       00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    VT-TRAN-CODE DRIVES RESUPDT:                                  00060000
000700*        NEW / UPDATE / CONFIRM / CANCEL / COMPLETE                00070000
000800*    UPDATE/CONFIRM/CANCEL/COMPLETE ARE KEYED BY VT-ID ONLY; THE   00080000
000900*    REST OF THE RECORD IS BLANK ON THOSE EXCEPT FOR UPDATE.       00090000
001000*                                                                  00100000
001100*    CHANGE LOG                                                   00110000
001200*    ----------                                                   00120000
001300*    02/14/91  TLW  ORIGINAL LAYOUT                                00130000
001400*    08/02/93  RSK  ADDED VT-NOTES TO MATCH RESCOPY                00140000
001500*                                                                  00150000
001600****************************************************************  00160000
001700 01  RESV-TRAN-REC.                                                00170000
001800     05  VT-TRAN-CODE                PIC X(08).                   00180000
001900         88  VT-IS-NEW                   VALUE 'NEW     '.         00190000
002000         88  VT-IS-UPDATE                VALUE 'UPDATE  '.         00200000
002100         88  VT-IS-CONFIRM               VALUE 'CONFIRM '.         00210000
002200         88  VT-IS-CANCEL                VALUE 'CANCEL  '.         00220000
002300         88  VT-IS-COMPLETE              VALUE 'COMPLETE'.         00230000
002400     05  VT-ID                       PIC 9(09).                   00240000
002500     05  VT-CUSTOMER-ID              PIC 9(09).                   00250000
002600     05  VT-CAR-ID                   PIC 9(09).                   00260000
002700     05  VT-START-DATE               PIC 9(08).                   00270000
002800     05  VT-END-DATE                 PIC 9(08).                   00280000
002900     05  VT-PICKUP-BRANCH-ID         PIC 9(09).                   00290000
003000     05  VT-DROPOFF-BRANCH-ID        PIC 9(09).                   00300000
003100     05  VT-NOTES                    PIC X(1000).                00310000
003200     05  FILLER                      PIC X(062).                 00320000
