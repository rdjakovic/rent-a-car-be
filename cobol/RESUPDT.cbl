000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEET SERVICES DATA CENTER
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RESUPDT.
000700 AUTHOR.        T L WOJCIK.
000800 INSTALLATION.  FLEET SERVICES DATA CENTER.
000900 DATE-WRITTEN.  02/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* RESUPDT  --  RESERVATION MASTER FILE UPDATE, STEP 4 OF THE
001500*               NIGHTLY RENT-A-CAR BATCH RUN.
001600*
001700* READS THE RESERVATION-TRANS-FILE SEQUENTIALLY AND DRIVES THE
001800* RESERVATION LIFE CYCLE (NEW/UPDATE/CONFIRM/CANCEL/COMPLETE).
001900* UNLIKE THE EARLIER STEPS THIS ONE NEEDS READ-ONLY ACCESS TO
002000* THREE OTHER MASTERS -- CUSTOMER, CAR AND BRANCH -- TO RESOLVE
002100* THE FOREIGN KEYS ON EACH RESERVATION AND, FOR CAR, TO PRICE
002200* THE RENTAL AND CHECK THE AVAILABILITY PREDICATE.  ALL THREE
002300* ARE BROUGHT IN AS ID-ONLY REFERENCE TABLES -- SAME TECHNIQUE
002400* AS BR-REF-TABLE ON CARUPDT, JUST KEEPING FEWER COLUMNS.
002500*
002600* RESERVATION-MASTER ITSELF IS KEPT FULLY RESIDENT AS RV-TABLE
002700* SO THE OVERLAP CHECK (RULE 13) CAN SCAN EVERY PENDING/
002800* CONFIRMED RESERVATION FOR THE SAME CAR, NOT JUST THE ONE
002900* BEING TOUCHED.
003000*
003100* THERE IS NO RESERVATION-TRANS-FILE COUNTERPART FOR PAYMENTS --
003200* THIS STEP OWNS PAYMENT-MASTER TOO AND CALLS THE PAYRULE
003300* SUBPROGRAM AT EACH LIFE-CYCLE POINT THAT TOUCHES A PAYMENT
003400* ROW (NEW/CONFIRM/COMPLETE/CANCEL).  PAYRULE OWNS THE PM-STATUS
003500* GUARD LOGIC; THIS PROGRAM JUST CALLS IT AND MOVES ON.
003600*
003700* ELAPSED-DAY PRICING (RULE 14) USES A HAND-ROLLED JULIAN-STYLE
003800* DAY-COUNT (440/445 BELOW) SINCE CCYYMMDD SUBTRACTION DOES NOT
003900* GIVE A CALENDAR DAY COUNT ACROSS MONTH/YEAR BOUNDARIES.  THE
004000* OVERLAP CHECK DOES NOT NEED THIS -- CCYYMMDD COMPARES
004100* CORRECTLY IN STRAIGHT NUMERIC ORDER.
004200*
004300* CHANGE LOG
004400* ----------
004500* 02/14/91  TLW  ORIGINAL PROGRAM.
004600* 08/02/93  RSK  ADDED RV-NOTES MOVE TO MATCH RESCOPY WIDENING. RV-0011
004700* 11/30/95  TLW  OVERLAP CHECK NOW EXCLUDES THE RESERVATION'S
004800*                OWN ROW ON UPDATE (SAME BUG CLASS AS CR-0061
004900*                ON CARUPDT).                                 RV-0024
005000* 02/09/99  RSK  Y2K REVIEW -- ADDED 750-DERIVE-RUN-DATE
005100*                CENTURY WINDOW AND CONFIRMED 445-COMPUTE-ABS-
005200*                DAYS STILL WORKS FOR CCYY PAST 1999.  SIGNED
005300*                OFF PER TICKET                              Y2K-0121
005400****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT RESV-MASTER-IN     ASSIGN TO RESMSTI
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-RESMSTI-STATUS.
006500
006600     SELECT RESV-MASTER-OUT    ASSIGN TO RESMSTO
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-RESMSTO-STATUS.
006900
007000     SELECT RESV-TRANS-FILE    ASSIGN TO RESTRNI
007100         FILE STATUS  IS  WS-RESTRNI-STATUS.
007200
007300     SELECT PMT-MASTER-IN      ASSIGN TO PMTMSTI
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-PMTMSTI-STATUS.
007600
007700     SELECT PMT-MASTER-OUT     ASSIGN TO PMTMSTO
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS  IS  WS-PMTMSTO-STATUS.
008000
008100     SELECT CUSTOMER-MASTER-REF ASSIGN TO CUSMSTR
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-CUSMSTR-STATUS.
008400
008500     SELECT CAR-MASTER-REF     ASSIGN TO CARMSTR
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS  IS  WS-CARMSTR-STATUS.
008800
008900     SELECT BRANCH-MASTER-REF  ASSIGN TO BRNMSTR
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS  WS-BRNMSTR-STATUS.
009200
009300     SELECT ACTIVITY-REPORT    ASSIGN TO ACTRPT
009400         FILE STATUS  IS  WS-ACTRPT-STATUS.
009500
009600     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTLTOTS
009700         FILE STATUS  IS  WS-CTLTOTS-STATUS.
009800****************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  RESV-MASTER-IN
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500 01  RESV-MASTER-IN-REC          PIC X(1147).
010600
010700 FD  RESV-MASTER-OUT
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  RESV-MASTER-OUT-REC         PIC X(1147).
011100
011200 FD  RESV-TRANS-FILE
011300     RECORDING MODE IS F.
011400 COPY RESTRAN.
011500
011600 FD  PMT-MASTER-IN
011700     RECORDING MODE IS F
011800     BLOCK CONTAINS 0 RECORDS.
011900 01  PMT-MASTER-IN-REC           PIC X(202).
012000
012100 FD  PMT-MASTER-OUT
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS.
012400 01  PMT-MASTER-OUT-REC          PIC X(202).
012500
012600 FD  CUSTOMER-MASTER-REF
012700     RECORDING MODE IS F
012800     BLOCK CONTAINS 0 RECORDS.
012900 01  CUST-MASTER-REF-REC         PIC X(1100).
013000
013100 FD  CAR-MASTER-REF
013200     RECORDING MODE IS F
013300     BLOCK CONTAINS 0 RECORDS.
013400 01  CAR-MASTER-REF-REC          PIC X(452).
013500
013600 FD  BRANCH-MASTER-REF
013700     RECORDING MODE IS F
013800     BLOCK CONTAINS 0 RECORDS.
013900 01  BRN-MASTER-REF-REC          PIC X(1399).
014000
014100 FD  ACTIVITY-REPORT
014200     RECORDING MODE IS F.
014300 01  REPORT-RECORD               PIC X(132).
014400
014500 FD  CONTROL-TOTALS-FILE
014600     RECORDING MODE IS F.
014700 COPY CTLCOPY REPLACING ==:TAG:== BY ==CTL-OUT==.
014800****************************************************************
014900 WORKING-STORAGE SECTION.
015000****************************************************************
015100*
015200 01  SYSTEM-DATE-AND-TIME.
015300     05  CURRENT-DATE.
015400         10  CURRENT-YEAR            PIC 9(2).
015500         10  CURRENT-MONTH           PIC 9(2).
015600         10  CURRENT-DAY             PIC 9(2).
015700     05  CURRENT-TIME.
015800         10  CURRENT-HOUR            PIC 9(2).
015900         10  CURRENT-MINUTE          PIC 9(2).
016000         10  CURRENT-SECOND          PIC 9(2).
016100         10  CURRENT-HNDSEC          PIC 9(2).
016200*
016300 01  WS-RUN-DATE.
016400     05  WS-RUN-CCYY             PIC 9(4).
016500     05  WS-RUN-MM               PIC 9(2).
016600     05  WS-RUN-DD               PIC 9(2).
016700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
016800*
016900 01  WS-FIELDS.
017000     05  WS-RESMSTI-STATUS       PIC X(2)  VALUE SPACES.
017100     05  WS-RESMSTO-STATUS       PIC X(2)  VALUE SPACES.
017200     05  WS-RESTRNI-STATUS       PIC X(2)  VALUE SPACES.
017300     05  WS-PMTMSTI-STATUS       PIC X(2)  VALUE SPACES.
017400     05  WS-PMTMSTO-STATUS       PIC X(2)  VALUE SPACES.
017500     05  WS-CUSMSTR-STATUS       PIC X(2)  VALUE SPACES.
017600     05  WS-CARMSTR-STATUS       PIC X(2)  VALUE SPACES.
017700     05  WS-BRNMSTR-STATUS       PIC X(2)  VALUE SPACES.
017800     05  WS-ACTRPT-STATUS        PIC X(2)  VALUE SPACES.
017900     05  WS-CTLTOTS-STATUS       PIC X(2)  VALUE SPACES.
018000     05  WS-RESTRNI-EOF          PIC X     VALUE 'N'.
018100     05  WS-RESMSTI-EOF          PIC X     VALUE 'N'.
018200     05  WS-PMTMSTI-EOF          PIC X     VALUE 'N'.
018300     05  WS-CUSMSTR-EOF          PIC X     VALUE 'N'.
018400     05  WS-CARMSTR-EOF          PIC X     VALUE 'N'.
018500     05  WS-BRNMSTR-EOF          PIC X     VALUE 'N'.
018600     05  WS-TRAN-OK              PIC X     VALUE 'N'.
018700     05  WS-DATE-SW              PIC X     VALUE 'N'.
018800         88  WS-DATE-OK              VALUE 'Y'.
018900         88  WS-DATE-NOT-OK          VALUE 'N'.
019000     05  WS-FOUND-SW             PIC X     VALUE 'N'.
019100         88  WS-FOUND                VALUE 'Y'.
019200         88  WS-NOT-FOUND            VALUE 'N'.
019300     05  WS-CUST-SW              PIC X     VALUE 'N'.
019400         88  WS-CUST-FOUND           VALUE 'Y'.
019500         88  WS-CUST-NOT-FOUND       VALUE 'N'.
019600     05  WS-CAR-SW               PIC X     VALUE 'N'.
019700         88  WS-CAR-FOUND            VALUE 'Y'.
019800         88  WS-CAR-NOT-FOUND        VALUE 'N'.
019900     05  WS-PICKUP-SW            PIC X     VALUE 'N'.
020000         88  WS-PICKUP-FOUND         VALUE 'Y'.
020100         88  WS-PICKUP-NOT-FOUND     VALUE 'N'.
020200     05  WS-DROPOFF-SW           PIC X     VALUE 'N'.
020300         88  WS-DROPOFF-FOUND        VALUE 'Y'.
020400         88  WS-DROPOFF-NOT-FOUND    VALUE 'N'.
020500     05  WS-ASSOC-SW             PIC X     VALUE 'N'.
020600         88  WS-ASSOC-OK             VALUE 'Y'.
020700         88  WS-ASSOC-NOT-OK         VALUE 'N'.
020800     05  WS-AVAIL-SW             PIC X     VALUE 'N'.
020900         88  WS-CAR-AVAILABLE        VALUE 'Y'.
021000         88  WS-CAR-NOT-AVAILABLE    VALUE 'N'.
021100     05  WS-OVERLAP-SW           PIC X     VALUE 'N'.
021200         88  WS-OVERLAP-FOUND        VALUE 'Y'.
021300         88  WS-NO-OVERLAP           VALUE 'N'.
021400     05  WS-STATE-SW             PIC X     VALUE 'N'.
021500         88  WS-STATE-OK             VALUE 'Y'.
021600         88  WS-STATE-NOT-OK         VALUE 'N'.
021700     05  WS-LEAP-SW              PIC X     VALUE 'N'.
021800         88  WS-LEAP-YES             VALUE 'Y'.
021900         88  WS-LEAP-NO              VALUE 'N'.
022000*
022100 01  WORK-VARIABLES.
022200     05  I                     PIC S9(9)   COMP-3  VALUE +0.
022300     05  WORK-NUM              PIC S9(8)   COMP-3  VALUE +0.
022400     05  WS-FOUND-IX           PIC S9(5)   COMP    VALUE +0.
022500     05  WS-INSERT-IX          PIC S9(5)   COMP    VALUE +0.
022600     05  WS-CAR-FOUND-IX       PIC S9(5)   COMP    VALUE +0.
022700     05  WS-PM-FOUND-IX        PIC S9(5)   COMP    VALUE +0.
022800     05  WS-NEXT-PM-ID         PIC S9(9)   COMP-3  VALUE +0.
022900     05  WS-DAYS               PIC S9(7)   COMP-3  VALUE +0.
023000     05  WS-ABS-START          PIC S9(9)   COMP-3  VALUE +0.
023100     05  WS-ABS-END            PIC S9(9)   COMP-3  VALUE +0.
023200     05  WS-CALC-CCYY          PIC 9(4)    COMP    VALUE 0.
023300     05  WS-CALC-MM            PIC 9(2)    COMP    VALUE 0.
023400     05  WS-CALC-DD            PIC 9(2)    COMP    VALUE 0.
023500     05  WS-CALC-ABS-DAYS      PIC S9(9)   COMP-3  VALUE +0.
023600     05  WS-LEAP-ADJ           PIC S9(7)   COMP-3  VALUE +0.
023700     05  WS-REM4               PIC S9(4)   COMP-3  VALUE +0.
023800     05  WS-REM100             PIC S9(4)   COMP-3  VALUE +0.
023900     05  WS-REM400             PIC S9(4)   COMP-3  VALUE +0.
024000*
024100* CUM-DAYS-TBL(MM) IS THE COUNT OF DAYS IN ALL MONTHS BEFORE
024200* MONTH MM IN A COMMON (NON-LEAP) YEAR -- CUM-DAYS-TBL(1) = 0,
024300* CUM-DAYS-TBL(3) = 59 (JAN+FEB), AND SO ON.  LOADED AS A LIST
024400* OF FILLERS AND RE-VIEWED AS A TABLE, SINCE COBOL WILL NOT
024500* LET YOU VALUE EACH OCCURRENCE OF AN OCCURS ITEM DIRECTLY.
024600 01  WS-CUM-DAYS-LIST.
024700     05  FILLER PIC 9(3) VALUE 000.
024800     05  FILLER PIC 9(3) VALUE 031.
024900     05  FILLER PIC 9(3) VALUE 059.
025000     05  FILLER PIC 9(3) VALUE 090.
025100     05  FILLER PIC 9(3) VALUE 120.
025200     05  FILLER PIC 9(3) VALUE 151.
025300     05  FILLER PIC 9(3) VALUE 181.
025400     05  FILLER PIC 9(3) VALUE 212.
025500     05  FILLER PIC 9(3) VALUE 243.
025600     05  FILLER PIC 9(3) VALUE 273.
025700     05  FILLER PIC 9(3) VALUE 304.
025800     05  FILLER PIC 9(3) VALUE 334.
025900 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-LIST.
026000     05  CUM-DAYS-TBL          PIC 9(3) OCCURS 12 TIMES.
026100*
026200 01  REPORT-TOTALS.
026300     05  NUM-READ-TRANS          PIC S9(9)  COMP-3  VALUE +0.
026400     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.
026500     05  NUM-NEW-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.
026600     05  NUM-NEW-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.
026700     05  NUM-UPDATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
026800     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
026900     05  NUM-CONFIRM-REQUESTS    PIC S9(9)  COMP-3  VALUE +0.
027000     05  NUM-CONFIRM-PROCESSED   PIC S9(9)  COMP-3  VALUE +0.
027100     05  NUM-CANCEL-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
027200     05  NUM-CANCEL-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
027300     05  NUM-COMPLETE-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
027400     05  NUM-COMPLETE-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
027500     05  WS-AMOUNT-TOTAL         PIC S9(9)V9(2) COMP-3 VALUE +0.
027600*
027700 COPY RESCOPY REPLACING ==:TAG:== BY ==WS-RES==.
027800 COPY PAYCOPY REPLACING ==:TAG:== BY ==WS-PMT==.
027900*
028000* RV-TABLE HOLDS THE ENTIRE RESERVATION-MASTER FILE RESIDENT SO
028100* 430-CHECK-OVERLAP CAN SCAN EVERY RESERVATION FOR THE SAME CAR,
028200* NOT JUST THE TRANSACTION AT HAND.  HAND-CODED FOR THE SAME
028300* REASON AS EVERY OTHER *UPDT TABLE -- AN 01-LEVEL CANNOT BE
028400* COPIED DOWN UNDER AN OCCURS.  88-LEVELS ARE LEFT OFF; RV-
028500* STATUS LITERALS ARE MOVED DIRECTLY.
028600 01  RV-TABLE.
028700     05  RV-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
028800     05  RV-ROW OCCURS 1 TO 5000 TIMES
028900             DEPENDING ON RV-TABLE-COUNT
029000             INDEXED BY RV-IX.
029100         10  RV-ID                   PIC 9(09).
029200         10  RV-CUSTOMER-ID          PIC 9(09).
029300         10  RV-CAR-ID               PIC 9(09).
029400         10  RV-START-DATE           PIC 9(08).
029500         10  RV-END-DATE             PIC 9(08).
029600         10  RV-PICKUP-BRANCH-ID     PIC 9(09).
029700         10  RV-DROPOFF-BRANCH-ID    PIC 9(09).
029800         10  RV-STATUS               PIC X(009).
029900         10  RV-TOTAL-PRICE          PIC S9(8)V9(2) COMP-3.
030000         10  RV-CURRENCY             PIC X(003).
030100         10  RV-NOTES                PIC X(1000).
030200         10  FILLER                  PIC X(068).
030300*
030400* PM-TABLE HOLDS THE ENTIRE PAYMENT-MASTER FILE RESIDENT --
030500* THERE IS NO PAYMENT TRANS FILE, SO THIS STEP IS THE ONLY
030600* PLACE PM-TABLE IS EVER TOUCHED.
030700 01  PM-TABLE.
030800     05  PM-TABLE-COUNT        PIC S9(5)   COMP    VALUE +0.
030900     05  PM-ROW OCCURS 1 TO 5000 TIMES
031000             DEPENDING ON PM-TABLE-COUNT
031100             INDEXED BY PM-IX.
031200         10  PM-ID                   PIC 9(09).
031300         10  PM-RESERVATION-ID       PIC 9(09).
031400         10  PM-AMOUNT               PIC S9(8)V9(2) COMP-3.
031500         10  PM-CURRENCY             PIC X(003).
031600         10  PM-STATUS               PIC X(010).
031700         10  PM-PAYMENT-METHOD       PIC X(013).
031800         10  PM-PROVIDER             PIC X(050).
031900         10  PM-TRANSACTION-REF      PIC X(050).
032000         10  PM-PAYMENT-DATE         PIC 9(08).
032100         10  FILLER                  PIC X(044).
032200*
032300* THE THREE READ-ONLY REFERENCE TABLES BELOW ARE LOADED FROM
032400* MASTERS WRITTEN BY EARLIER STEPS AND NEVER WRITTEN BACK.  ONLY
032500* THE FIELDS THIS PROGRAM ACTUALLY TESTS ARE BROKEN OUT -- THE
032600* REST OF EACH FD RECORD IS CARRIED AS FILLER SO THE OFFSETS
032700* STILL LINE UP WITH CUSCOPY/CARCOPY/BRNCOPY FOR A SINGLE
032800* READ ... INTO.
032900 01  CU-REF-TABLE.
033000     05  CU-REF-COUNT          PIC S9(5)   COMP    VALUE +0.
033100     05  CU-REF-ROW OCCURS 1 TO 5000 TIMES
033200             DEPENDING ON CU-REF-COUNT
033300             INDEXED BY CU-REF-IX.
033400         10  CU-REF-ID               PIC 9(09).
033500         10  FILLER                  PIC X(1091).
033600*
033700 01  CR-REF-TABLE.
033800     05  CR-REF-COUNT          PIC S9(5)   COMP    VALUE +0.
033900     05  CR-REF-ROW OCCURS 1 TO 5000 TIMES
034000             DEPENDING ON CR-REF-COUNT
034100             INDEXED BY CR-REF-IX.
034200         10  CR-REF-ID               PIC 9(09).
034300         10  FILLER                  PIC X(159).
034400         10  CR-REF-STATUS           PIC X(014).
034500         10  CR-REF-DAILY-PRICE      PIC S9(4)V9(2) COMP-3.
034600         10  FILLER                  PIC X(175).
034700         10  CR-REF-DELETED          PIC X(001).
034800         10  FILLER                  PIC X(090).
034900*
035000 01  BR-REF-TABLE.
035100     05  BR-REF-COUNT          PIC S9(5)   COMP    VALUE +0.
035200     05  BR-REF-ROW OCCURS 1 TO 5000 TIMES
035300             DEPENDING ON BR-REF-COUNT
035400             INDEXED BY BR-REF-IX.
035500         10  BR-REF-ID               PIC 9(09).
035600         10  FILLER                  PIC X(1390).
035700*
035800*    BREAKS THE INCOMING TRANSACTION RECORD'S START/END DATES
035900*    INTO YEAR/MONTH/DAY PARTS FOR 440/445's ARITHMETIC, AND
036000*    GIVES 300-VALIDATE-DATES A DIRECT NUMERIC VIEW.
036100 01  RESV-TRAN-DATE-ALT REDEFINES RESV-TRAN-REC.
036200     05  FILLER                  PIC X(035).
036300     05  VT-ALT-START-CCYY       PIC 9(4).
036400     05  VT-ALT-START-MM         PIC 9(2).
036500     05  VT-ALT-START-DD         PIC 9(2).
036600     05  VT-ALT-END-CCYY         PIC 9(4).
036700     05  VT-ALT-END-MM           PIC 9(2).
036800     05  VT-ALT-END-DD           PIC 9(2).
036900     05  FILLER                  PIC X(1080).
037000*
037100*    LETS 710 TEST THE FILE STATUS ARITHMETICALLY INSTEAD OF
037200*    CHARACTER BY CHARACTER.
037300 01  WS-FILE-STATUS-NUM REDEFINES WS-RESTRNI-STATUS PIC 99.
037400*
037500 COPY CTLCOPY REPLACING ==:TAG:== BY ==WS-CTL==.
037600 COPY RPTCOPY.
037700*
037800 01  ERR-MSG-BAD-TRAN.
037900     05  FILLER PIC X(31)
038000                  VALUE 'Error Processing Transaction. '.
038100     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
038200     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
038300 01  RPT-TRAN-DETAIL1.
038400     05  RPT-TRAN-MSG1      PIC X(31)
038500                  VALUE '       Transaction processed: '.
038600     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
038700     05  FILLER                     PIC X(21)  VALUE SPACES.
038800*
038900 01  WS-PR-ACTION                 PIC X(10).
039000 01  WS-PR-RUN-DATE               PIC 9(8).
039100 01  WS-PR-RETURN-CODE            PIC X(1).
039200     88  WS-PR-ALLOWED                VALUE 'Y'.
039300     88  WS-PR-REJECTED               VALUE 'N'.
039400*
039500*    ABEND-TEST IS THE SHOP'S STANDARD DIAGNOSTIC TRAP, CARRIED
039600*    ON EVERY MASTER-FILE UPDATE STEP SINCE THE SAM1 DAYS.  NOT
039700*    WIRED TO ANY LOGIC HERE -- IT'S A PLACE TO DROP A TEMPORARY
039800*    COUNTER BUMP WHEN SOMETHING NEEDS TO BE TRACED IN THE FIELD.
039900 01  ABEND-TEST              PIC X(2).
040000 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
040100****************************************************************
040200 PROCEDURE DIVISION.
040300****************************************************************
040400
040500 000-MAIN.
040600     ACCEPT CURRENT-DATE FROM DATE.
040700     ACCEPT CURRENT-TIME FROM TIME.
040800     DISPLAY 'RESUPDT STARTED DATE = ' CURRENT-MONTH '/'
040900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
041000     DISPLAY '              TIME = ' CURRENT-HOUR ':'
041100            CURRENT-MINUTE ':' CURRENT-SECOND.
041200
041300     PERFORM 700-OPEN-FILES.
041400     PERFORM 750-DERIVE-RUN-DATE.
041500     PERFORM 800-INIT-REPORT.
041600     PERFORM 705-LOAD-CUSTOMER-REF-TABLE.
041700     PERFORM 707-LOAD-CAR-REF-TABLE.
041800     PERFORM 709-LOAD-BRANCH-REF-TABLE.
041900     PERFORM 713-LOAD-RESERVATION-TABLE.
042000     PERFORM 715-LOAD-PAYMENT-TABLE.
042100
042200     PERFORM 100-PROCESS-TRANSACTIONS
042300             UNTIL WS-RESTRNI-EOF = 'Y'.
042400
042500     PERFORM 780-WRITE-RESERVATION-TABLE.
042600     PERFORM 785-WRITE-PAYMENT-TABLE.
042700     PERFORM 850-REPORT-TRAN-STATS.
042800     PERFORM 790-CLOSE-FILES.
042900
043000     GOBACK.
043100
043200 100-PROCESS-TRANSACTIONS.
043300     PERFORM 710-READ-TRAN-FILE.
043400     IF WS-RESTRNI-EOF NOT = 'Y'
043500         ADD 1 TO NUM-READ-TRANS
043600         MOVE 'Y' TO WS-TRAN-OK
043700         EVALUATE TRUE
043800            WHEN VT-IS-NEW
043900                PERFORM 210-PROCESS-NEW-TRAN THRU 210-EXIT
044000            WHEN VT-IS-UPDATE
044100                PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT
044200            WHEN VT-IS-CONFIRM
044300                PERFORM 230-PROCESS-CONFIRM-TRAN THRU 230-EXIT
044400            WHEN VT-IS-CANCEL
044500                PERFORM 240-PROCESS-CANCEL-TRAN THRU 240-EXIT
044600            WHEN VT-IS-COMPLETE
044700                PERFORM 250-PROCESS-COMPLETE-TRAN THRU 250-EXIT
044800            WHEN OTHER
044900                MOVE 'INVALID TRAN CODE:  ' TO ERR-MSG-DATA1
045000                MOVE VT-TRAN-CODE            TO ERR-MSG-DATA2
045100                PERFORM 299-REPORT-BAD-TRAN
045200         END-EVALUATE
045300         IF WS-TRAN-OK = 'Y'
045400             PERFORM 830-REPORT-TRAN-PROCESSED
045500         END-IF
045600     END-IF.
045700
045800 205-FIND-RESV-BY-ID.
045900     IF RV-ID(RV-IX) = VT-ID
046000         SET WS-FOUND TO TRUE
046100         MOVE RV-IX TO WS-FOUND-IX
046200     END-IF.
046300 205-EXIT.
046400     EXIT.
046500
046600 206-FIND-PAYMENT-BY-RESV.
046700     IF PM-RESERVATION-ID(PM-IX) = RV-ID(WS-FOUND-IX)
046800         SET WS-FOUND TO TRUE
046900         MOVE PM-IX TO WS-PM-FOUND-IX
047000     END-IF.
047100 206-EXIT.
047200     EXIT.
047300
047400 210-PROCESS-NEW-TRAN.
047500     ADD 1 TO NUM-NEW-REQUESTS.
047600     PERFORM 300-VALIDATE-DATES THRU 300-EXIT.
047700     IF WS-DATE-NOT-OK
047800         CONTINUE
047900     ELSE
048000         SET WS-ASSOC-OK TO TRUE
048100         PERFORM 410-RESOLVE-ASSOCIATIONS THRU 410-EXIT
048200         IF WS-ASSOC-NOT-OK
048300             CONTINUE
048400         ELSE
048500             PERFORM 420-CHECK-CAR-AVAILABLE THRU 420-EXIT
048600             IF WS-CAR-NOT-AVAILABLE
048700                 MOVE 'CAR NOT AVAILABLE:    ' TO ERR-MSG-DATA1
048800                 MOVE VT-CAR-ID                 TO ERR-MSG-DATA2
048900                 PERFORM 299-REPORT-BAD-TRAN
049000             ELSE
049100                 SET WS-NO-OVERLAP TO TRUE
049200                 MOVE 0 TO WORK-NUM
049300                 PERFORM 430-CHECK-OVERLAP THRU 430-EXIT
049400                     VARYING RV-IX FROM 1 BY 1
049500                     UNTIL RV-IX > RV-TABLE-COUNT
049600                            OR WS-OVERLAP-FOUND
049700                 IF WS-OVERLAP-FOUND
049800                     MOVE 'CAR NOT AVAILABLE:    ' TO
049900                                 ERR-MSG-DATA1
050000                     MOVE VT-CAR-ID                 TO
050100                                 ERR-MSG-DATA2
050200                     PERFORM 299-REPORT-BAD-TRAN
050300                 ELSE
050400                     PERFORM 440-COMPUTE-PRICE THRU 440-EXIT
050500                     MOVE SPACES             TO WS-RES-REC
050600                     MOVE VT-ID               TO WS-RES-ID
050700                     MOVE VT-CUSTOMER-ID      TO WS-RES-CUSTOMER-ID
050800                     MOVE VT-CAR-ID           TO WS-RES-CAR-ID
050900                     MOVE VT-START-DATE       TO WS-RES-START-DATE
051000                     MOVE VT-END-DATE         TO WS-RES-END-DATE
051100                     MOVE VT-PICKUP-BRANCH-ID TO
051200                                 WS-RES-PICKUP-BRANCH-ID
051300                     MOVE VT-DROPOFF-BRANCH-ID TO
051400                                 WS-RES-DROPOFF-BRANCH-ID
051500                     MOVE 'PENDING  '          TO WS-RES-STATUS
051600                     MOVE WS-DAYS TO WORK-NUM
051700                     MOVE 'USD'               TO WS-RES-CURRENCY
051800                     MOVE VT-NOTES            TO WS-RES-NOTES
051900                     PERFORM 600-INSERT-RESERVATION-ROW
052000                             THRU 600-EXIT
052100                     PERFORM 650-CREATE-PAYMENT-ROW THRU 650-EXIT
052200                     ADD 1 TO NUM-NEW-PROCESSED
052300                     ADD WS-RES-TOTAL-PRICE TO WS-AMOUNT-TOTAL
052400                 END-IF
052500             END-IF
052600         END-IF
052700     END-IF.
052800 210-EXIT.
052900     EXIT.
053000
053100 220-PROCESS-UPDATE-TRAN.
053200     ADD 1 TO NUM-UPDATE-REQUESTS.
053300     SET WS-NOT-FOUND TO TRUE
053400     PERFORM 205-FIND-RESV-BY-ID THRU 205-EXIT
053500         VARYING RV-IX FROM 1 BY 1
053600         UNTIL RV-IX > RV-TABLE-COUNT OR WS-FOUND.
053700     IF WS-NOT-FOUND
053800         MOVE 'NO MATCHING RESV ID:  ' TO ERR-MSG-DATA1
053900         MOVE VT-ID                     TO ERR-MSG-DATA2
054000         PERFORM 299-REPORT-BAD-TRAN
054100     ELSE
054200         IF RV-STATUS(WS-FOUND-IX) NOT = 'PENDING  '
054300             MOVE 'UPDATE ONLY VALID WHEN' TO ERR-MSG-DATA1
054400             MOVE 'STATUS IS PENDING      ' TO ERR-MSG-DATA2
054500             PERFORM 299-REPORT-BAD-TRAN
054600         ELSE
054700             PERFORM 300-VALIDATE-DATES THRU 300-EXIT
054800             IF WS-DATE-NOT-OK
054900                 CONTINUE
055000             ELSE
055100                 SET WS-ASSOC-OK TO TRUE
055200                 PERFORM 410-RESOLVE-ASSOCIATIONS THRU 410-EXIT
055300                 IF WS-ASSOC-NOT-OK
055400                     CONTINUE
055500                 ELSE
055600                     PERFORM 420-CHECK-CAR-AVAILABLE THRU 420-EXIT
055700                     IF WS-CAR-NOT-AVAILABLE
055800                         MOVE 'CAR NOT AVAILABLE:    ' TO
055900                                     ERR-MSG-DATA1
056000                         MOVE VT-CAR-ID                 TO
056100                                     ERR-MSG-DATA2
056200                         PERFORM 299-REPORT-BAD-TRAN
056300                     ELSE
056400                         SET WS-NO-OVERLAP TO TRUE
056500                         PERFORM 430-CHECK-OVERLAP THRU 430-EXIT
056600                             VARYING RV-IX FROM 1 BY 1
056700                             UNTIL RV-IX > RV-TABLE-COUNT
056800                                    OR WS-OVERLAP-FOUND
056900                         IF WS-OVERLAP-FOUND
057000                             MOVE 'CAR NOT AVAILABLE:    ' TO
057100                                         ERR-MSG-DATA1
057200                             MOVE VT-CAR-ID                 TO
057300                                         ERR-MSG-DATA2
057400                             PERFORM 299-REPORT-BAD-TRAN
057500                         ELSE
057600                             PERFORM 440-COMPUTE-PRICE THRU
057700                                         440-EXIT
057800                             MOVE VT-CUSTOMER-ID       TO
057900                                 RV-CUSTOMER-ID(WS-FOUND-IX)
058000                             MOVE VT-CAR-ID             TO
058100                                 RV-CAR-ID(WS-FOUND-IX)
058200                             MOVE VT-START-DATE         TO
058300                                 RV-START-DATE(WS-FOUND-IX)
058400                             MOVE VT-END-DATE           TO
058500                                 RV-END-DATE(WS-FOUND-IX)
058600                             MOVE VT-PICKUP-BRANCH-ID   TO
058700                                 RV-PICKUP-BRANCH-ID(WS-FOUND-IX)
058800                             MOVE VT-DROPOFF-BRANCH-ID  TO
058900                             RV-DROPOFF-BRANCH-ID(WS-FOUND-IX)
059000                             MOVE WS-RES-TOTAL-PRICE    TO
059100                                 RV-TOTAL-PRICE(WS-FOUND-IX)
059200                             MOVE VT-NOTES               TO
059300                                 RV-NOTES(WS-FOUND-IX)
059400                             ADD 1 TO NUM-UPDATE-PROCESSED
059500                             ADD WS-RES-TOTAL-PRICE TO
059600                                 WS-AMOUNT-TOTAL
059700                         END-IF
059800                     END-IF
059900                 END-IF
060000             END-IF
060100         END-IF
060200     END-IF.
060300 220-EXIT.
060400     EXIT.
060500
060600 230-PROCESS-CONFIRM-TRAN.
060700     ADD 1 TO NUM-CONFIRM-REQUESTS.
060800     SET WS-NOT-FOUND TO TRUE
060900     PERFORM 205-FIND-RESV-BY-ID THRU 205-EXIT
061000         VARYING RV-IX FROM 1 BY 1
061100         UNTIL RV-IX > RV-TABLE-COUNT OR WS-FOUND.
061200     IF WS-NOT-FOUND
061300         MOVE 'NO MATCHING RESV ID:  ' TO ERR-MSG-DATA1
061400         MOVE VT-ID                     TO ERR-MSG-DATA2
061500         PERFORM 299-REPORT-BAD-TRAN
061600     ELSE
061700         IF RV-STATUS(WS-FOUND-IX) NOT = 'PENDING  '
061800             MOVE 'CONFIRM ONLY VALID FROM' TO ERR-MSG-DATA1
061900             MOVE 'PENDING STATUS          ' TO ERR-MSG-DATA2
062000             PERFORM 299-REPORT-BAD-TRAN
062100         ELSE
062200             MOVE 'CONFIRMED' TO RV-STATUS(WS-FOUND-IX)
062300             SET WS-NOT-FOUND TO TRUE
062400             PERFORM 206-FIND-PAYMENT-BY-RESV THRU 206-EXIT
062500                 VARYING PM-IX FROM 1 BY 1
062600                 UNTIL PM-IX > PM-TABLE-COUNT OR WS-FOUND
062700             IF WS-FOUND
062800                 MOVE 'AUTHORIZE ' TO WS-PR-ACTION
062900                 MOVE WS-RUN-DATE-NUM TO WS-PR-RUN-DATE
063000                 CALL 'PAYRULE' USING WS-PR-ACTION
063100                         PM-ROW(WS-PM-FOUND-IX)
063200                         WS-PR-RUN-DATE
063300                         WS-PR-RETURN-CODE
063400             END-IF
063500             ADD 1 TO NUM-CONFIRM-PROCESSED
063600         END-IF
063700     END-IF.
063800 230-EXIT.
063900     EXIT.
064000
064100 240-PROCESS-CANCEL-TRAN.
064200     ADD 1 TO NUM-CANCEL-REQUESTS.
064300     SET WS-NOT-FOUND TO TRUE
064400     PERFORM 205-FIND-RESV-BY-ID THRU 205-EXIT
064500         VARYING RV-IX FROM 1 BY 1
064600         UNTIL RV-IX > RV-TABLE-COUNT OR WS-FOUND.
064700     IF WS-NOT-FOUND
064800         MOVE 'NO MATCHING RESV ID:  ' TO ERR-MSG-DATA1
064900         MOVE VT-ID                     TO ERR-MSG-DATA2
065000         PERFORM 299-REPORT-BAD-TRAN
065100     ELSE
065200         IF RV-STATUS(WS-FOUND-IX) NOT = 'PENDING  '
065300            AND RV-STATUS(WS-FOUND-IX) NOT = 'CONFIRMED'
065400             MOVE 'CANCEL ONLY VALID FROM' TO ERR-MSG-DATA1
065500             MOVE 'PENDING/CONFIRMED       ' TO ERR-MSG-DATA2
065600             PERFORM 299-REPORT-BAD-TRAN
065700         ELSE
065800             MOVE 'CANCELLED' TO RV-STATUS(WS-FOUND-IX)
065900             SET WS-NOT-FOUND TO TRUE
066000             PERFORM 206-FIND-PAYMENT-BY-RESV THRU 206-EXIT
066100                 VARYING PM-IX FROM 1 BY 1
066200                 UNTIL PM-IX > PM-TABLE-COUNT OR WS-FOUND
066300             IF WS-FOUND
066400                 IF PM-STATUS(WS-PM-FOUND-IX) NOT = 'CAPTURED  '
066500                    AND PM-STATUS(WS-PM-FOUND-IX) NOT = 'REFUNDED  '
066600                     MOVE 'FAIL      ' TO WS-PR-ACTION
066700                     MOVE WS-RUN-DATE-NUM TO WS-PR-RUN-DATE
066800                     CALL 'PAYRULE' USING WS-PR-ACTION
066900                             PM-ROW(WS-PM-FOUND-IX)
067000                             WS-PR-RUN-DATE
067100                             WS-PR-RETURN-CODE
067200                 END-IF
067300             END-IF
067400             ADD 1 TO NUM-CANCEL-PROCESSED
067500         END-IF
067600     END-IF.
067700 240-EXIT.
067800     EXIT.
067900
068000 250-PROCESS-COMPLETE-TRAN.
068100     ADD 1 TO NUM-COMPLETE-REQUESTS.
068200     SET WS-NOT-FOUND TO TRUE
068300     PERFORM 205-FIND-RESV-BY-ID THRU 205-EXIT
068400         VARYING RV-IX FROM 1 BY 1
068500         UNTIL RV-IX > RV-TABLE-COUNT OR WS-FOUND.
068600     IF WS-NOT-FOUND
068700         MOVE 'NO MATCHING RESV ID:  ' TO ERR-MSG-DATA1
068800         MOVE VT-ID                     TO ERR-MSG-DATA2
068900         PERFORM 299-REPORT-BAD-TRAN
069000     ELSE
069100         SET WS-STATE-OK TO TRUE
069200         IF RV-STATUS(WS-FOUND-IX) NOT = 'CONFIRMED'
069300             SET WS-STATE-NOT-OK TO TRUE
069400         END-IF
069500         IF WS-STATE-OK
069600             IF RV-END-DATE(WS-FOUND-IX) < WS-RUN-DATE-NUM
069700                 SET WS-STATE-NOT-OK TO TRUE
069800             END-IF
069900         END-IF
070000         IF WS-STATE-NOT-OK
070100             MOVE 'COMPLETE ONLY VALID   ' TO ERR-MSG-DATA1
070200             MOVE 'FROM CONFIRMED, END>=RUN' TO ERR-MSG-DATA2
070300             PERFORM 299-REPORT-BAD-TRAN
070400         ELSE
070500             MOVE 'COMPLETED' TO RV-STATUS(WS-FOUND-IX)
070600             SET WS-NOT-FOUND TO TRUE
070700             PERFORM 206-FIND-PAYMENT-BY-RESV THRU 206-EXIT
070800                 VARYING PM-IX FROM 1 BY 1
070900                 UNTIL PM-IX > PM-TABLE-COUNT OR WS-FOUND
071000             IF WS-FOUND
071100                 MOVE 'CAPTURE   ' TO WS-PR-ACTION
071200                 MOVE WS-RUN-DATE-NUM TO WS-PR-RUN-DATE
071300                 CALL 'PAYRULE' USING WS-PR-ACTION
071400                         PM-ROW(WS-PM-FOUND-IX)
071500                         WS-PR-RUN-DATE
071600                         WS-PR-RETURN-CODE
071700             END-IF
071800             ADD 1 TO NUM-COMPLETE-PROCESSED
071900         END-IF
072000     END-IF.
072100 250-EXIT.
072200     EXIT.
072300
072400 299-REPORT-BAD-TRAN.
072500     ADD 1 TO NUM-TRAN-ERRORS.
072600     MOVE 'N' TO WS-TRAN-OK.
072700     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
072800
072900*    RULE 12 -- BOTH DATES REQUIRED, END STRICTLY AFTER START;
073000*    START MUST NOT BE BEFORE THE RUN DATE; END MUST BE
073100*    STRICTLY AFTER THE RUN DATE.  CCYYMMDD COMPARES CORRECTLY
073200*    AS A PLAIN NUMBER SO NO DAY-COUNT CONVERSION IS NEEDED
073300*    HERE.
073400 300-VALIDATE-DATES.
073500     SET WS-DATE-OK TO TRUE.
073600     IF VT-START-DATE = 0 OR VT-END-DATE = 0
073700         SET WS-DATE-NOT-OK TO TRUE
073800         MOVE 'START/END DATE REQUIRED' TO ERR-MSG-DATA1
073900         MOVE VT-ID                      TO ERR-MSG-DATA2
074000         PERFORM 299-REPORT-BAD-TRAN
074100     ELSE
074200         IF VT-END-DATE NOT > VT-START-DATE
074300             SET WS-DATE-NOT-OK TO TRUE
074400             MOVE 'END DATE MUST FOLLOW  ' TO ERR-MSG-DATA1
074500             MOVE 'START DATE              ' TO ERR-MSG-DATA2
074600             PERFORM 299-REPORT-BAD-TRAN
074700         ELSE
074800             IF VT-START-DATE < WS-RUN-DATE-NUM
074900                 SET WS-DATE-NOT-OK TO TRUE
075000                 MOVE 'START DATE BEFORE RUN ' TO ERR-MSG-DATA1
075100                 MOVE 'DATE                    ' TO ERR-MSG-DATA2
075200                 PERFORM 299-REPORT-BAD-TRAN
075300             ELSE
075400                 IF VT-END-DATE NOT > WS-RUN-DATE-NUM
075500                     SET WS-DATE-NOT-OK TO TRUE
075600                     MOVE 'END DATE NOT AFTER    ' TO
075700                                 ERR-MSG-DATA1
075800                     MOVE 'RUN DATE                ' TO
075900                                 ERR-MSG-DATA2
076000                     PERFORM 299-REPORT-BAD-TRAN
076100                 END-IF
076200             END-IF
076300         END-IF
076400     END-IF.
076500 300-EXIT.
076600     EXIT.
076700
076800*    RESOLVES CUSTOMER/CAR/PICKUP-BRANCH/DROPOFF-BRANCH AGAINST
076900*    THE READ-ONLY REFERENCE TABLES.  SAVES WS-CAR-FOUND-IX SO
077000*    420/440 CAN GET AT CR-REF-STATUS/CR-REF-DAILY-PRICE
077100*    WITHOUT SEARCHING AGAIN.
077200 410-RESOLVE-ASSOCIATIONS.
077300     SET WS-CUST-NOT-FOUND TO TRUE.
077400     PERFORM 411-FIND-CUSTOMER THRU 411-EXIT
077500         VARYING CU-REF-IX FROM 1 BY 1
077600         UNTIL CU-REF-IX > CU-REF-COUNT OR WS-CUST-FOUND.
077700     SET WS-CAR-NOT-FOUND TO TRUE.
077800     PERFORM 412-FIND-CAR THRU 412-EXIT
077900         VARYING CR-REF-IX FROM 1 BY 1
078000         UNTIL CR-REF-IX > CR-REF-COUNT OR WS-CAR-FOUND.
078100     SET WS-PICKUP-NOT-FOUND TO TRUE.
078200     PERFORM 413-FIND-PICKUP-BRANCH THRU 413-EXIT
078300         VARYING BR-REF-IX FROM 1 BY 1
078400         UNTIL BR-REF-IX > BR-REF-COUNT OR WS-PICKUP-FOUND.
078500     SET WS-DROPOFF-NOT-FOUND TO TRUE.
078600     PERFORM 414-FIND-DROPOFF-BRANCH THRU 414-EXIT
078700         VARYING BR-REF-IX FROM 1 BY 1
078800         UNTIL BR-REF-IX > BR-REF-COUNT OR WS-DROPOFF-FOUND.
078900     IF WS-CUST-NOT-FOUND
079000         SET WS-ASSOC-NOT-OK TO TRUE
079100         MOVE 'CUSTOMER NOT FOUND:   ' TO ERR-MSG-DATA1
079200         MOVE VT-CUSTOMER-ID             TO ERR-MSG-DATA2
079300         PERFORM 299-REPORT-BAD-TRAN
079400     END-IF.
079500     IF WS-CAR-NOT-FOUND
079600         SET WS-ASSOC-NOT-OK TO TRUE
079700         MOVE 'CAR NOT FOUND:        ' TO ERR-MSG-DATA1
079800         MOVE VT-CAR-ID                  TO ERR-MSG-DATA2
079900         PERFORM 299-REPORT-BAD-TRAN
080000     END-IF.
080100     IF WS-PICKUP-NOT-FOUND
080200         SET WS-ASSOC-NOT-OK TO TRUE
080300         MOVE 'PICKUP BRANCH NOT FOUND' TO ERR-MSG-DATA1
080400         MOVE VT-PICKUP-BRANCH-ID         TO ERR-MSG-DATA2
080500         PERFORM 299-REPORT-BAD-TRAN
080600     END-IF.
080700     IF WS-DROPOFF-NOT-FOUND
080800         SET WS-ASSOC-NOT-OK TO TRUE
080900         MOVE 'DROPOFF BRANCH NOT FOUND' TO ERR-MSG-DATA1
081000         MOVE VT-DROPOFF-BRANCH-ID         TO ERR-MSG-DATA2
081100         PERFORM 299-REPORT-BAD-TRAN
081200     END-IF.
081300 410-EXIT.
081400     EXIT.
081500
081600 411-FIND-CUSTOMER.
081700     IF CU-REF-ID(CU-REF-IX) = VT-CUSTOMER-ID
081800         SET WS-CUST-FOUND TO TRUE
081900     END-IF.
082000 411-EXIT.
082100     EXIT.
082200
082300 412-FIND-CAR.
082400     IF CR-REF-ID(CR-REF-IX) = VT-CAR-ID
082500         SET WS-CAR-FOUND TO TRUE
082600         MOVE CR-REF-IX TO WS-CAR-FOUND-IX
082700     END-IF.
082800 412-EXIT.
082900     EXIT.
083000
083100 413-FIND-PICKUP-BRANCH.
083200     IF BR-REF-ID(BR-REF-IX) = VT-PICKUP-BRANCH-ID
083300         SET WS-PICKUP-FOUND TO TRUE
083400     END-IF.
083500 413-EXIT.
083600     EXIT.
083700
083800 414-FIND-DROPOFF-BRANCH.
083900     IF BR-REF-ID(BR-REF-IX) = VT-DROPOFF-BRANCH-ID
084000         SET WS-DROPOFF-FOUND TO TRUE
084100     END-IF.
084200 414-EXIT.
084300     EXIT.
084400
084500*    RULE 6 -- A CAR IS A CANDIDATE ONLY WHEN IT IS AVAILABLE
084600*    AND NOT SOFT-DELETED.
084700 420-CHECK-CAR-AVAILABLE.
084800     IF CR-REF-STATUS(WS-CAR-FOUND-IX) = 'AVAILABLE     '
084900        AND CR-REF-DELETED(WS-CAR-FOUND-IX) = 'N'
085000         SET WS-CAR-AVAILABLE TO TRUE
085100     ELSE
085200         SET WS-CAR-NOT-AVAILABLE TO TRUE
085300     END-IF.
085400 420-EXIT.
085500     EXIT.
085600
085700*    RULE 13 -- INCLUSIVE-TOUCHING OVERLAP TEST AGAINST EVERY
085800*    PENDING/CONFIRMED RESERVATION FOR THE SAME CAR.  ON UPDATE
085900*    THE RESERVATION'S OWN ROW IS EXCLUDED (RV-0024).
086000 430-CHECK-OVERLAP.
086100     IF RV-ID(RV-IX) NOT = VT-ID
086200        AND RV-CAR-ID(RV-IX) = VT-CAR-ID
086300        AND (RV-STATUS(RV-IX) = 'PENDING  '
086400             OR RV-STATUS(RV-IX) = 'CONFIRMED')
086500        AND RV-START-DATE(RV-IX) <= VT-END-DATE
086600        AND RV-END-DATE(RV-IX) >= VT-START-DATE
086700         SET WS-OVERLAP-FOUND TO TRUE
086800     END-IF.
086900 430-EXIT.
087000     EXIT.
087100
087200*    RULE 14 -- DAYS = END DATE MINUS START DATE IN WHOLE
087300*    CALENDAR DAYS (CHECKOUT DAY NOT BILLED); TOTAL PRICE =
087400*    DAILY RATE TIMES DAYS, COMPUTE ROUNDED EVEN THOUGH THIS
087500*    PARTICULAR MULTIPLY IS ALWAYS EXACT.
087600 440-COMPUTE-PRICE.
087700     MOVE VT-ALT-START-CCYY TO WS-CALC-CCYY.
087800     MOVE VT-ALT-START-MM   TO WS-CALC-MM.
087900     MOVE VT-ALT-START-DD   TO WS-CALC-DD.
088000     PERFORM 445-COMPUTE-ABS-DAYS THRU 445-EXIT.
088100     MOVE WS-CALC-ABS-DAYS TO WS-ABS-START.
088200     MOVE VT-ALT-END-CCYY TO WS-CALC-CCYY.
088300     MOVE VT-ALT-END-MM   TO WS-CALC-MM.
088400     MOVE VT-ALT-END-DD   TO WS-CALC-DD.
088500     PERFORM 445-COMPUTE-ABS-DAYS THRU 445-EXIT.
088600     MOVE WS-CALC-ABS-DAYS TO WS-ABS-END.
088700     COMPUTE WS-DAYS = WS-ABS-END - WS-ABS-START.
088800     COMPUTE WS-RES-TOTAL-PRICE ROUNDED =
088900                 CR-REF-DAILY-PRICE(WS-CAR-FOUND-IX) * WS-DAYS.
089000 440-EXIT.
089100     EXIT.
089200
089300*    HAND-ROLLED JULIAN-STYLE ABSOLUTE DAY NUMBER -- NO INTRINSIC
089400*    FUNCTIONS.  LEAP-YEAR TEST BY REMAINDER, CUM-DAYS-TBL FOR
089500*    DAYS-BEFORE-MONTH, PLUS 1 IF MM IS PAST FEBRUARY IN A LEAP
089600*    YEAR.
089700 445-COMPUTE-ABS-DAYS.
089800     DIVIDE WS-CALC-CCYY BY 4 GIVING WORK-NUM REMAINDER WS-REM4.
089900     IF WS-REM4 = 0
090000         DIVIDE WS-CALC-CCYY BY 100 GIVING WORK-NUM
090100                 REMAINDER WS-REM100
090200         IF WS-REM100 NOT = 0
090300             SET WS-LEAP-YES TO TRUE
090400         ELSE
090500             DIVIDE WS-CALC-CCYY BY 400 GIVING WORK-NUM
090600                     REMAINDER WS-REM400
090700             IF WS-REM400 = 0
090800                 SET WS-LEAP-YES TO TRUE
090900             ELSE
091000                 SET WS-LEAP-NO TO TRUE
091100             END-IF
091200         END-IF
091300     ELSE
091400         SET WS-LEAP-NO TO TRUE
091500     END-IF.
091600     COMPUTE WS-LEAP-ADJ = (WS-CALC-CCYY / 4)
091700                         - (WS-CALC-CCYY / 100)
091800                         + (WS-CALC-CCYY / 400).
091900     COMPUTE WS-CALC-ABS-DAYS = (WS-CALC-CCYY * 365) + WS-LEAP-ADJ
092000                         + CUM-DAYS-TBL(WS-CALC-MM) + WS-CALC-DD.
092100     IF WS-LEAP-YES AND WS-CALC-MM > 2
092200         ADD 1 TO WS-CALC-ABS-DAYS
092300     END-IF.
092400 445-EXIT.
092500     EXIT.
092600
092700*    INSERT-SORT TECHNIQUE LIFTED FROM THE OLD ADSORT UTILITY --
092800*    SHIFTS ROWS WITH A HIGHER RV-ID UP ONE SLOT SO THE NEW ROW
092900*    LANDS KEEPING RV-TABLE IN ASCENDING RV-ID SEQUENCE.
093000 600-INSERT-RESERVATION-ROW.
093100     ADD 1 TO RV-TABLE-COUNT.
093200     MOVE RV-TABLE-COUNT TO WS-INSERT-IX.
093300     PERFORM 610-SHIFT-ROWS-UP THRU 610-EXIT
093400         UNTIL WS-INSERT-IX <= 1
093500            OR RV-ID(WS-INSERT-IX - 1) <= WS-RES-ID.
093600     MOVE WS-RES-REC TO RV-ROW(WS-INSERT-IX).
093700 600-EXIT.
093800     EXIT.
093900
094000 610-SHIFT-ROWS-UP.
094100     MOVE RV-ROW(WS-INSERT-IX - 1) TO RV-ROW(WS-INSERT-IX).
094200     SUBTRACT 1 FROM WS-INSERT-IX.
094300 610-EXIT.
094400     EXIT.
094500
094600*    BUILDS A NEW PENDING PAYMENT ROW FOR A JUST-CREATED
094700*    RESERVATION.  PM-ID IS ASSIGNED FROM WS-NEXT-PM-ID (SET AT
094800*    715-LOAD-PAYMENT-TABLE TIME TO ONE MORE THAN THE HIGHEST
094900*    ID ON FILE) SINCE THERE IS NO AUTO-INCREMENT ON A FLAT
095000*    SEQUENTIAL MASTER.  APPENDED, NOT INSERTION-SORTED -- AN
095100*    ASSIGNED-ASCENDING KEY IS ALREADY IN ORDER.
095200 650-CREATE-PAYMENT-ROW.
095300     ADD 1 TO WS-NEXT-PM-ID.
095400     MOVE SPACES              TO WS-PMT-REC.
095500     MOVE WS-NEXT-PM-ID       TO WS-PMT-ID.
095600     MOVE WS-RES-ID           TO WS-PMT-RESERVATION-ID.
095700     MOVE WS-RES-TOTAL-PRICE  TO WS-PMT-AMOUNT.
095800     MOVE WS-RES-CURRENCY     TO WS-PMT-CURRENCY.
095900     MOVE 'NEW       ' TO WS-PR-ACTION.
096000     MOVE WS-RUN-DATE-NUM TO WS-PR-RUN-DATE.
096100     CALL 'PAYRULE' USING WS-PR-ACTION WS-PMT-REC
096200             WS-PR-RUN-DATE WS-PR-RETURN-CODE.
096300     ADD 1 TO PM-TABLE-COUNT.
096400     SET PM-IX TO PM-TABLE-COUNT.
096500     MOVE WS-PMT-REC TO PM-ROW(PM-IX).
096600 650-EXIT.
096700     EXIT.
096800
096900 700-OPEN-FILES.
097000*    STEP 4 OF THE RUN -- ACTIVITY-REPORT AND CONTROL-TOTALS-
097100*    FILE WERE ALREADY OPENED OUTPUT BY BRNUPDT, SO THIS STEP
097200*    OPENS THEM EXTEND.
097300     OPEN INPUT    RESV-TRANS-FILE
097400                   RESV-MASTER-IN
097500                   PMT-MASTER-IN
097600                   CUSTOMER-MASTER-REF
097700                   CAR-MASTER-REF
097800                   BRANCH-MASTER-REF
097900          OUTPUT   RESV-MASTER-OUT
098000                   PMT-MASTER-OUT
098100          EXTEND   CONTROL-TOTALS-FILE
098200                   ACTIVITY-REPORT.
098300     IF WS-RESMSTI-STATUS NOT = '00'
098400       DISPLAY 'ERROR OPENING RESV MASTER INPUT.  RC:'
098500               WS-RESMSTI-STATUS
098600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
098700       MOVE 16 TO RETURN-CODE
098800       MOVE 'Y' TO WS-RESTRNI-EOF
098900     END-IF.
099000     IF WS-RESTRNI-STATUS NOT = '00'
099100       DISPLAY 'ERROR OPENING RESV TRANS FILE.  RC:'
099200               WS-RESTRNI-STATUS
099300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
099400       MOVE 16 TO RETURN-CODE
099500       MOVE 'Y' TO WS-RESTRNI-EOF
099600     END-IF.
099700     IF WS-PMTMSTI-STATUS NOT = '00'
099800       DISPLAY 'ERROR OPENING PAYMENT MASTER INPUT.  RC:'
099900               WS-PMTMSTI-STATUS
100000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
100100       MOVE 16 TO RETURN-CODE
100200       MOVE 'Y' TO WS-RESTRNI-EOF
100300     END-IF.
100400     IF WS-CUSMSTR-STATUS NOT = '00'
100500       DISPLAY 'ERROR OPENING CUSTOMER MASTER REF.  RC:'
100600               WS-CUSMSTR-STATUS
100700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
100800       MOVE 16 TO RETURN-CODE
100900       MOVE 'Y' TO WS-RESTRNI-EOF
101000     END-IF.
101100     IF WS-CARMSTR-STATUS NOT = '00'
101200       DISPLAY 'ERROR OPENING CAR MASTER REF.  RC:'
101300               WS-CARMSTR-STATUS
101400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
101500       MOVE 16 TO RETURN-CODE
101600       MOVE 'Y' TO WS-RESTRNI-EOF
101700     END-IF.
101800     IF WS-BRNMSTR-STATUS NOT = '00'
101900       DISPLAY 'ERROR OPENING BRANCH MASTER REF.  RC:'
102000               WS-BRNMSTR-STATUS
102100       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
102200       MOVE 16 TO RETURN-CODE
102300       MOVE 'Y' TO WS-RESTRNI-EOF
102400     END-IF.
102500
102600 705-LOAD-CUSTOMER-REF-TABLE.
102700     PERFORM 706-LOAD-ONE-CUSTOMER-ROW THRU 706-EXIT
102800         UNTIL WS-CUSMSTR-EOF = 'Y'.
102900
103000 706-LOAD-ONE-CUSTOMER-ROW.
103100     ADD 1 TO CU-REF-COUNT.
103200     SET CU-REF-IX TO CU-REF-COUNT.
103300     READ CUSTOMER-MASTER-REF INTO CU-REF-ROW(CU-REF-IX)
103400         AT END
103500             SUBTRACT 1 FROM CU-REF-COUNT
103600             MOVE 'Y' TO WS-CUSMSTR-EOF.
103700 706-EXIT.
103800     EXIT.
103900
104000 707-LOAD-CAR-REF-TABLE.
104100     PERFORM 708-LOAD-ONE-CAR-ROW THRU 708-EXIT
104200         UNTIL WS-CARMSTR-EOF = 'Y'.
104300
104400 708-LOAD-ONE-CAR-ROW.
104500     ADD 1 TO CR-REF-COUNT.
104600     SET CR-REF-IX TO CR-REF-COUNT.
104700     READ CAR-MASTER-REF INTO CR-REF-ROW(CR-REF-IX)
104800         AT END
104900             SUBTRACT 1 FROM CR-REF-COUNT
105000             MOVE 'Y' TO WS-CARMSTR-EOF.
105100 708-EXIT.
105200     EXIT.
105300
105400 709-LOAD-BRANCH-REF-TABLE.
105500     PERFORM 712-LOAD-ONE-BRANCH-ROW THRU 712-EXIT
105600         UNTIL WS-BRNMSTR-EOF = 'Y'.
105700
105800 712-LOAD-ONE-BRANCH-ROW.
105900     ADD 1 TO BR-REF-COUNT.
106000     SET BR-REF-IX TO BR-REF-COUNT.
106100     READ BRANCH-MASTER-REF INTO BR-REF-ROW(BR-REF-IX)
106200         AT END
106300             SUBTRACT 1 FROM BR-REF-COUNT
106400             MOVE 'Y' TO WS-BRNMSTR-EOF.
106500 712-EXIT.
106600     EXIT.
106700
106800 713-LOAD-RESERVATION-TABLE.
106900     PERFORM 714-LOAD-ONE-RESERVATION-ROW THRU 714-EXIT
107000         UNTIL WS-RESMSTI-EOF = 'Y'.
107100
107200 714-LOAD-ONE-RESERVATION-ROW.
107300     ADD 1 TO RV-TABLE-COUNT.
107400     SET RV-IX TO RV-TABLE-COUNT.
107500     READ RESV-MASTER-IN INTO RV-ROW(RV-IX)
107600         AT END
107700             SUBTRACT 1 FROM RV-TABLE-COUNT
107800             MOVE 'Y' TO WS-RESMSTI-EOF.
107900 714-EXIT.
108000     EXIT.
108100
108200*    ALSO ESTABLISHES WS-NEXT-PM-ID -- ONE MORE THAN THE HIGHEST
108300*    PM-ID CURRENTLY ON FILE -- SINCE NEW PAYMENT ROWS GET NO
108400*    ID FROM ANY TRANSACTION FILE.
108500 715-LOAD-PAYMENT-TABLE.
108600     PERFORM 716-LOAD-ONE-PAYMENT-ROW THRU 716-EXIT
108700         UNTIL WS-PMTMSTI-EOF = 'Y'.
108800
108900 716-LOAD-ONE-PAYMENT-ROW.
109000     ADD 1 TO PM-TABLE-COUNT.
109100     SET PM-IX TO PM-TABLE-COUNT.
109200     READ PMT-MASTER-IN INTO PM-ROW(PM-IX)
109300         AT END
109400             SUBTRACT 1 FROM PM-TABLE-COUNT
109500             MOVE 'Y' TO WS-PMTMSTI-EOF.
109600     IF WS-PMTMSTI-EOF NOT = 'Y'
109700         IF PM-ID(PM-IX) >= WS-NEXT-PM-ID
109800             COMPUTE WS-NEXT-PM-ID = PM-ID(PM-IX) + 1
109900         END-IF
110000     END-IF.
110100 716-EXIT.
110200     EXIT.
110300
110400 710-READ-TRAN-FILE.
110500     READ RESV-TRANS-FILE
110600       AT END MOVE 'Y' TO WS-RESTRNI-EOF.
110700     EVALUATE WS-FILE-STATUS-NUM
110800        WHEN 00
110900             CONTINUE
111000        WHEN 10
111100             MOVE 'Y' TO WS-RESTRNI-EOF
111200        WHEN OTHER
111300            MOVE 'ERROR ON TRAN FILE READ.  CODE:'
111400                        TO ERR-MSG-DATA1
111500            MOVE WS-RESTRNI-STATUS TO ERR-MSG-DATA2
111600            PERFORM 299-REPORT-BAD-TRAN
111700            MOVE 'Y' TO WS-RESTRNI-EOF
111800     END-EVALUATE.
111900
112000*    Y2K-0121 -- CENTURY WINDOW.
112100 750-DERIVE-RUN-DATE.
112200     IF CURRENT-YEAR < 50
112300         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
112400     ELSE
112500         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
112600     END-IF.
112700     MOVE CURRENT-MONTH TO WS-RUN-MM.
112800     MOVE CURRENT-DAY   TO WS-RUN-DD.
112900
113000 780-WRITE-RESERVATION-TABLE.
113100     PERFORM 781-WRITE-ONE-ROW THRU 781-EXIT
113200         VARYING RV-IX FROM 1 BY 1
113300         UNTIL RV-IX > RV-TABLE-COUNT.
113400
113500 781-WRITE-ONE-ROW.
113600     MOVE RV-ROW(RV-IX) TO RESV-MASTER-OUT-REC.
113700     WRITE RESV-MASTER-OUT-REC.
113800 781-EXIT.
113900     EXIT.
114000
114100 785-WRITE-PAYMENT-TABLE.
114200     PERFORM 786-WRITE-ONE-ROW THRU 786-EXIT
114300         VARYING PM-IX FROM 1 BY 1
114400         UNTIL PM-IX > PM-TABLE-COUNT.
114500
114600 786-WRITE-ONE-ROW.
114700     MOVE PM-ROW(PM-IX) TO PMT-MASTER-OUT-REC.
114800     WRITE PMT-MASTER-OUT-REC.
114900 786-EXIT.
115000     EXIT.
115100
115200 790-CLOSE-FILES.
115300     CLOSE RESV-TRANS-FILE.
115400     CLOSE RESV-MASTER-IN.
115500     CLOSE RESV-MASTER-OUT.
115600     CLOSE PMT-MASTER-IN.
115700     CLOSE PMT-MASTER-OUT.
115800     CLOSE CUSTOMER-MASTER-REF.
115900     CLOSE CAR-MASTER-REF.
116000     CLOSE BRANCH-MASTER-REF.
116100     CLOSE ACTIVITY-REPORT.
116200     CLOSE CONTROL-TOTALS-FILE.
116300
116400 800-INIT-REPORT.
116500*    THIS STEP APPENDS TO THE SHARED ACTIVITY-REPORT OPENED BY
116600*    BRNUPDT -- THE RUN-DATE BANNER WAS ALREADY PRINTED, SO WE
116700*    ONLY START A NEW PAGE FOR OUR OWN SECTION.
116800     MOVE 'RESERVATION MAINT.' TO RPT-SECTION-NAME.
116900     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.
117000     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
117100
117200 830-REPORT-TRAN-PROCESSED.
117300     MOVE 'RESERVATION' TO RPT-TRANS-TYPE.
117400     MOVE VT-ID          TO RPT-RECORD-ID.
117500     EVALUATE TRUE
117600        WHEN VT-IS-NEW      MOVE 'CREATE    ' TO RPT-ACTION
117700        WHEN VT-IS-UPDATE   MOVE 'UPDATE    ' TO RPT-ACTION
117800        WHEN VT-IS-CONFIRM  MOVE 'CONFIRM   ' TO RPT-ACTION
117900        WHEN VT-IS-CANCEL   MOVE 'CANCEL    ' TO RPT-ACTION
118000        WHEN VT-IS-COMPLETE MOVE 'COMPLETE  ' TO RPT-ACTION
118100     END-EVALUATE.
118200     IF VT-IS-NEW OR VT-IS-UPDATE
118300         MOVE WS-RES-TOTAL-PRICE TO RPT-AMOUNT
118400     ELSE
118500         MOVE 0 TO RPT-AMOUNT
118600     END-IF.
118700     MOVE VT-NOTES(1:54)     TO RPT-DETAIL-TEXT.
118800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
118900
119000 850-REPORT-TRAN-STATS.
119100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
119200
119300     MOVE 'NEW       '          TO RPT-SUB-LABEL.
119400     MOVE NUM-NEW-PROCESSED     TO RPT-SUB-PROCESSED.
119500     COMPUTE RPT-SUB-REJECTED =
119600                NUM-NEW-REQUESTS - NUM-NEW-PROCESSED.
119700     MOVE WS-AMOUNT-TOTAL       TO RPT-SUB-AMOUNT.
119800     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
119900
120000     MOVE 'UPDATE    '          TO RPT-SUB-LABEL.
120100     MOVE NUM-UPDATE-PROCESSED  TO RPT-SUB-PROCESSED.
120200     COMPUTE RPT-SUB-REJECTED =
120300                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
120400     MOVE 0                     TO RPT-SUB-AMOUNT.
120500     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
120600
120700     MOVE 'CONFIRM   '          TO RPT-SUB-LABEL.
120800     MOVE NUM-CONFIRM-PROCESSED TO RPT-SUB-PROCESSED.
120900     COMPUTE RPT-SUB-REJECTED =
121000                NUM-CONFIRM-REQUESTS - NUM-CONFIRM-PROCESSED.
121100     MOVE 0                     TO RPT-SUB-AMOUNT.
121200     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
121300
121400     MOVE 'CANCEL    '          TO RPT-SUB-LABEL.
121500     MOVE NUM-CANCEL-PROCESSED  TO RPT-SUB-PROCESSED.
121600     COMPUTE RPT-SUB-REJECTED =
121700                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.
121800     MOVE 0                     TO RPT-SUB-AMOUNT.
121900     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
122000
122100     MOVE 'COMPLETE  '           TO RPT-SUB-LABEL.
122200     MOVE NUM-COMPLETE-PROCESSED TO RPT-SUB-PROCESSED.
122300     COMPUTE RPT-SUB-REJECTED =
122400                NUM-COMPLETE-REQUESTS - NUM-COMPLETE-PROCESSED.
122500     MOVE 0                      TO RPT-SUB-AMOUNT.
122600     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.
122700
122800     MOVE 'RESERVATION' TO WS-CTL-TRANS-TYPE.
122900     MOVE NUM-READ-TRANS        TO WS-CTL-READ-COUNT.
123000     COMPUTE WS-CTL-ACCEPT-COUNT =
123100                NUM-NEW-PROCESSED + NUM-UPDATE-PROCESSED
123200              + NUM-CONFIRM-PROCESSED + NUM-CANCEL-PROCESSED
123300              + NUM-COMPLETE-PROCESSED.
123400     MOVE NUM-TRAN-ERRORS       TO WS-CTL-REJECT-COUNT.
123500     MOVE WS-AMOUNT-TOTAL       TO WS-CTL-AMOUNT-TOTAL.
123600     MOVE WS-CTL-REC            TO CTL-OUT-REC.
123700     WRITE CTL-OUT-REC.
