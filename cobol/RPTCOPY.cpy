000100****************************************************************  00010000
000200*                                                                  00020000
000300*    RPTCOPY   --  ACTIVITY-REPORT PRINT LINE LAYOUTS               00030000
000400*    RENTAL FLEET SYSTEM  --  FLEET SERVICES PROGRAMMING           00040000
000500*                                                                  00050000
000600*    132-COLUMN PRINT FILE, ONE SECTION PER TRANSLATABLE UNIT,      00060000
000700*    ONE SUBTOTAL LINE PER SECTION, ONE GRAND TOTAL TRAILER         00070000
000800*    WRITTEN BY RENTTOT AS THE LAST STEP OF THE RUN.                00080000
000900*                                                                  00090000
001000*    CHANGE LOG                                                   00100000
001100*    ----------                                                   00110000
001200*    04/02/88  RSK  ORIGINAL LAYOUT, LIFTED OFF THE OLD SAM1       00120000
001300*             CUSTOMER-UPDATE REPORT AND RESHAPED TO 5 SECTIONS     00130000
001400*    11/14/89  RSK  WIDENED DETAIL-TEXT TO X(54) PER HELP DESK     00140000
001500*                                                                  00150000
001600****************************************************************  00160000
001700 01  RPT-HEADER1.                                                  00170000
001800     05  FILLER                      PIC X(040)                  00180000
001900               VALUE 'RENT-A-CAR ACTIVITY REPORT        DATE: '.   00190000
002000     05  RPT-MM                      PIC 99.                      00200000
002100     05  FILLER                      PIC X     VALUE '/'.         00210000
002200     05  RPT-DD                      PIC 99.                      00220000
002300     05  FILLER                      PIC X     VALUE '/'.         00230000
002400     05  RPT-YY                      PIC 99.                      00240000
002500     05  FILLER                      PIC X(20)                   00250000
002600                    VALUE ' (mm/dd/yy)   TIME: '.                 00260000
002700     05  RPT-HH                      PIC 99.                      00270000
002800     05  FILLER                      PIC X     VALUE ':'.         00280000
002900     05  RPT-MIN                     PIC 99.                      00290000
003000     05  FILLER                      PIC X     VALUE ':'.         00300000
003100     05  RPT-SS                      PIC 99.                      00310000
003200     05  FILLER                      PIC X(55) VALUE SPACES.      00320000
003300 01  RPT-SECTION-HDR.                                              00330000
003400     05  FILLER                      PIC X(010) VALUE SPACES.      00340000
003500     05  RPT-SECTION-NAME            PIC X(030).                 00350000
003600     05  FILLER                      PIC X(092) VALUE SPACES.      00360000
003700 01  RPT-COLUMN-HDR.                                               00370000
003800     05  FILLER PIC X(10) VALUE 'TRANS-TYPE'.                      00380000
003900     05  FILLER PIC X(01) VALUE SPACE.                             00390000
004000     05  FILLER PIC X(10) VALUE 'RECORD-ID '.                      00400000
004100     05  FILLER PIC X(01) VALUE SPACE.                             00410000
004200     05  FILLER PIC X(10) VALUE 'ACTION    '.                      00420000
004300     05  FILLER PIC X(01) VALUE SPACE.                             00430000
004400     05  FILLER PIC X(12) VALUE 'AMOUNT      '.                    00440000
004500     05  FILLER PIC X(01) VALUE SPACE.                             00450000
004600     05  FILLER PIC X(54) VALUE 'DETAIL-TEXT'.                     00460000
004700     05  FILLER PIC X(32) VALUE SPACES.                            00470000
004800 01  RPT-DETAIL-LINE.                                              00480000
004900     05  RPT-TRANS-TYPE              PIC X(10).                   00490000
005000     05  FILLER                      PIC X(01) VALUE SPACE.        00500000
005100     05  RPT-RECORD-ID               PIC Z(9)9.                   00510000
005200     05  FILLER                      PIC X(01) VALUE SPACE.        00520000
005300     05  RPT-ACTION                  PIC X(10).                   00530000
005400     05  FILLER                      PIC X(01) VALUE SPACE.        00540000
005500     05  RPT-AMOUNT                  PIC Z(7)9.99.                 00550000
005600     05  FILLER                      PIC X(01) VALUE SPACE.        00560000
005700     05  RPT-DETAIL-TEXT             PIC X(54).                   00570000
005800     05  FILLER                      PIC X(32) VALUE SPACES.       00580000
005900 01  RPT-STATS-HDR1.                                               00590000
006000     05  FILLER PIC X(26) VALUE 'SECTION TOTALS:           '.      00600000
006100     05  FILLER PIC X(106) VALUE SPACES.                           00610000
006200 01  RPT-SUBTOTAL-LINE.                                            00620000
006300     05  FILLER              PIC X(10) VALUE SPACES.               00630000
006400     05  RPT-SUB-LABEL       PIC X(20) VALUE SPACES.               00640000
006500     05  FILLER              PIC X(04) VALUE SPACES.               00650000
006600     05  RPT-SUB-PROCESSED   PIC ZZZ,ZZZ,ZZ9.                      00660000
006700     05  FILLER              PIC X(03) VALUE SPACES.               00670000
006800     05  RPT-SUB-REJECTED    PIC ZZZ,ZZZ,ZZ9.                      00680000
006900     05  FILLER              PIC X(03) VALUE SPACES.               00690000
007000     05  RPT-SUB-AMOUNT      PIC Z,ZZZ,ZZ9.99.                     00700000
007100     05  FILLER              PIC X(70) VALUE SPACES.               00710000
007200 01  RPT-GRAND-HDR.                                                00720000
007300     05  FILLER PIC X(132) VALUE                                  00730000
007400          '***  R U N   G R A N D   T O T A L S  ***'.            00740000
007500 01  RPT-GRAND-LINE.                                               00750000
007600     05  FILLER              PIC X(10) VALUE 'TOTAL READ'.         00760000
007700     05  FILLER              PIC X(02) VALUE SPACES.               00770000
007800     05  RPT-GRAND-READ      PIC ZZZ,ZZZ,ZZ9.                      00780000
007900     05  FILLER              PIC X(03) VALUE SPACES.               00790000
008000     05  FILLER PIC X(12) VALUE 'TOTAL ACCEPT'.                    00800000
008100     05  RPT-GRAND-ACCEPT    PIC ZZZ,ZZZ,ZZ9.                      00810000
008200     05  FILLER              PIC X(03) VALUE SPACES.               00820000
008300     05  FILLER PIC X(12) VALUE 'TOTAL REJECT'.                    00830000
008400     05  RPT-GRAND-REJECT    PIC ZZZ,ZZZ,ZZ9.                      00840000
008500     05  FILLER              PIC X(03) VALUE SPACES.               00850000
008600     05  FILLER PIC X(15) VALUE 'AMOUNT BOOKED: '.                 00860000
008700     05  RPT-GRAND-AMOUNT    PIC Z,ZZZ,ZZZ,ZZ9.99.                 00870000
008800     05  FILLER              PIC X(34) VALUE SPACES.               00880000
